000100*    TARJETA DE PARAMETROS DE FILTRO (REEMPLAZA EL PROMPT                 
000110*    INTERACTIVO DEL ORIGEN), CAMPOS SEPARADOS POR '|'.                   
000120*    BLANCO EN CUALQUIER CAMPO = NO SE APLICA ESE CRITERIO.               
000130 01 WS-ENT-FILTRO.                                                        
000140     05 WS-ENT-FILTRO-REGION               PIC X(10).                     
000150     05 WS-ENT-FILTRO-MINIMO               PIC X(12).                     
000160     05 WS-ENT-FILTRO-MAXIMO               PIC X(12).                     
000170     05 FILLER                             PIC X(06) VALUE SPACES.        
