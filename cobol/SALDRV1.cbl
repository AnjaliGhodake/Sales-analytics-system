000100*****************************************************************         
000110* PROGRAM-ID. SALDRV1.                                                    
000120* PURPOSE..: NIGHTLY SALES ANALYTICS BATCH DRIVER.  READS THE             
000130*            RAW SALES TRANSACTION FILE, CLEANS AND VALIDATES             
000140*            EACH RECORD, APPLIES AN OPTIONAL REGION/AMOUNT               
000150*            FILTER FROM A PARAMETER CARD, ACCUMULATES REGION,            
000160*            PRODUCT, CUSTOMER AND DAILY ANALYTICS, ENRICHES              
000170*            EACH TRANSACTION FROM THE PRODUCT CATALOG (VIA               
000180*            PRDLOOK) AND WRITES THE ENRICHED FILE AND THE                
000190*            FORMATTED SALES ANALYTICS REPORT.                            
000200*****************************************************************         
000210 IDENTIFICATION DIVISION.                                                 
000220 PROGRAM-ID. SALDRV1.                                                     
000230 AUTHOR. S. WEATHERBY.                                                    
000240 INSTALLATION. CONSOLIDATED RETAIL DATA CENTER.                           
000250 DATE-WRITTEN. 03/15/86.                                                  
000260 DATE-COMPILED.                                                           
000270 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.                              
000280*-----------------------------------------------------------------        
000290*    CHANGE LOG                                                           
000300*    DATE     BY  TICKET     DESCRIPTION                                  
000310*    -------- --- ---------- ----------------------------------           
000320*    03/15/86 SW  CR-0118    ORIGINAL - NIGHTLY SALES LEDGER              
000330*                            ANALYTICS PASS, SINGLE PROGRAM.              
000340*    09/02/87 SW  CR-0204    SPLIT FIELD VALIDATION OUT TO A              
000350*                            CALLED SUBPROGRAM (TRNVAL01) SO              
000360*                            MERCH. DEPT. EDIT CHANGES DO NOT             
000370*                            REQUIRE RECOMPILE OF THE DRIVER.             
000380*    06/03/91 DP  CR-0561    QUANTITY/PRICE ZERO-OR-NEGATIVE              
000390*                            REJECT, PER AUDIT FINDING 91-14              
000400*                            (SEE TRNVAL01 FOR DETAIL).                   
000410*    02/14/94 RH  CR-0702    ADDED REGION-WISE PERFORMANCE                
000420*                            BREAKDOWN TO THE SALES REPORT,               
000430*                            REQUEST FROM REGIONAL MANAGERS.              
000440*    11/09/95 RH  CR-0780    ADDED TOP-5 PRODUCT AND TOP-5                
000450*                            CUSTOMER RANKING SECTIONS.                   
000460*    04/22/97 KA  CR-0815    ADDED DAILY SALES TREND SECTION              
000470*                            AND PEAK-SELLING-DAY CALCULATION.            
000480*    09/22/98 KA  Y2K-0007   REVIEWED AND CORRECTED FOR Y2K.              
000490*                            SYSTEM DATE NOW WINDOWED (00-49 =            
000500*                            20XX, 50-99 = 19XX) BEFORE USE IN            
000510*                            THE REPORT TIMESTAMP.                        
000520*    03/12/07 TO  CR-1102    PRODUCT LOOKUP REWRITTEN AS A                
000530*                            CALLED SUBPROGRAM (PRDLOOK) AGAINST          
000540*                            AN IN-MEMORY CATALOG TABLE; SKU              
000550*                            MASTER VSAM RETIRED.  ADDED LOW              
000560*                            PERFORMING PRODUCTS SECTION AND              
000570*                            API ENRICHMENT SUMMARY SECTION.              
000580*    08/19/09 TO  CR-1190    REGION/AMOUNT FILTER ADDED.  FILTER          
000590*                            CRITERIA NOW COME FROM A ONE-LINE            
000600*                            PARAMETER CARD (FILTPRM) READ AT             
000610*                            STARTUP RATHER THAN FROM OPERATOR            
000620*                            CONSOLE PROMPTS -- THIS RUN IS               
000630*                            UNATTENDED OVERNIGHT BATCH.                  
000640*    05/04/11 LV  CR-1244    ENRICHED TRANSACTION FILE OUTPUT             
000650*                            ADDED (12-FIELD LAYOUT) FOR THE              
000660*                            DOWNSTREAM MERCHANDISING EXTRACT.            
000670*    01/17/12 LV  CR-1271    DISTINCT-CUSTOMER-PER-DAY COUNT              
000680*                            ADDED TO THE DAILY TREND SECTION.            
000690*    07/30/14 MF  CR-1302    REGION % TOTAL AND API ENRICHMENT            
000700*                            SUCCESS RATE WERE ROUNDING TO WHOLE          
000710*                            PERCENT -- THE *100 WAS APPLIED              
000720*                            AFTER THE ROUNDED DIVIDE INSTEAD OF          
000730*                            BEFORE.  MOVED THE *100 AHEAD OF THE         
000740*                            DIVIDE (VIA AN INTERMEDIATE FIELD) SO        
000750*                            BOTH DECIMAL PLACES SURVIVE, PER             
000760*                            AUDIT FINDING 14-22.                         
000770*    08/11/14 MF  CR-1303    DROPPED SALETXN/PRDCAT COPYBOOKS --          
000780*                            NEVER REFERENCED, THE PARSED SALE AND        
000790*                            CATALOG FIELDS HAD BEEN CARRIED IN           
000800*                            WS-TAB-VALIDAS/WS-TAB-CATALOGO ALL           
000810*                            ALONG.  NO LOGIC CHANGE.                     
000820*    08/10/15 MF  CR-1305    ADDED COMMENTARY PASS - NO LOGIC             
000830*                            CHANGED, PARAGRAPH AND FIELD NOTES           
000840*                            ONLY, PER SHOP DOCUMENTATION REVIEW.         
000850*-----------------------------------------------------------------        
000860*    PROGRAM NARRATIVE - ADDED PER CR-1305 TO GIVE FUTURE                 
000870*    MAINTAINERS A SINGLE PLACE TO FIND THE BUSINESS RULES THIS           
000880*    PROGRAM ENFORCES, WITHOUT HAVING TO HUNT THROUGH EVERY               
000890*    PARAGRAPH.  THE RULE NUMBERS BELOW MATCH THE *** REGLA N             
000900*    TAGS SPRINKLED THROUGH THE PROCEDURE DIVISION.                       
000910*                                                                         
000920*    INPUT VALIDATION (U1) - APPLIED TO EVERY RAW SALES LINE              
000930*    BEFORE IT IS STAGED FOR ANALYTICS:                                   
000940*      REGLA 1 - A LINE MUST SPLIT INTO EXACTLY 8 '|' DELIMITED           
000950*                FIELDS (2200-PARSEAR-CAMPOS).  MORE OR FEWER             
000960*                MEANS A MALFORMED SOURCE ROW AND THE LINE IS             
000970*                REJECTED OUTRIGHT.                                       
000980*      REGLA 2 - THE PRODUCT NAME FIELD HAS THOUSANDS-SEPARATOR           
000990*                COMMAS STRIPPED BEFORE USE (2300, VIA 9200).             
001000*      REGLA 3 - TRANSACTION ID AND CUSTOMER ID MUST BE PRESENT           
001010*                (NOT SPACES) - ENFORCED IN TRNVAL01.                     
001020*      REGLA 4 - REGION MUST BE PRESENT (NOT SPACES) - ALSO               
001030*                ENFORCED IN TRNVAL01; THERE IS NO REGION MASTER          
001040*                TO VALIDATE AGAINST, THIS IS A PRESENCE CHECK.           
001050*      REGLA 5 - QUANTITY AND UNIT PRICE ARE CLEANED OF COMMAS            
001060*                AND MUST BE NUMERIC AND GREATER THAN ZERO (THE           
001070*                CR-0561 ZERO-OR-NEGATIVE REJECT) - ENFORCED IN           
001080*                TRNVAL01 AFTER CLEANING IN 2300 (VIA 9300).              
001090*      REGLA 6 - PRODUCT ID MUST BE NUMERIC IN TRNVAL01'S OWN             
001100*                SENSE (A LETTER PREFIX FOLLOWED BY DIGITS IS             
001110*                ACCEPTABLE THERE; SEE TRNVAL01 FOR THE PREFIX            
001120*                RULE ITSELF, CR-0847).                                   
001130*    A LINE THAT FAILS ANY OF THE ABOVE NEVER REACHES THE                 
001140*    ANALYTICS TABLES, THE ENRICHED OUTPUT FILE, OR THE REPORT -          
001150*    IT ONLY INCREMENTS WS-CNT-INVALIDAS.                                 
001160*                                                                         
001170*    ANALYTICS (U2) - COMPUTED ONCE ALL VALID, FILTERED SALES             
001180*    ARE STAGED (STEP 5, 5000-CALCULAR-ANALITICA):                        
001190*      - REVENUE, TRANSACTION COUNT AND AVERAGE ORDER VALUE,              
001200*        OVERALL AND BROKEN DOWN BY REGION, PRODUCT, CUSTOMER             
001210*        AND CALENDAR DATE.                                               
001220*      - REGION % OF TOTAL REVENUE (SEE CR-1302 FOR THE ROUNDING          
001230*        FIX, 5910-CALCULAR-PORCENT-REGION).                              
001240*      - TOP 5 PRODUCTS BY QUANTITY, TOP 5 CUSTOMERS BY SPEND.            
001250*      - LOW PERFORMING PRODUCTS: TOTAL QUANTITY UNDER 10 UNITS           
001260*        ACROSS THE WHOLE RUN (5930-EXTRAER-BAJO-RENDIMIENTO).            
001270*      - BEST SELLING DAY: HIGHEST-REVENUE DATE, EARLIEST DATE            
001280*        WINS ANY TIE (5971-BUSCAR-MEJOR-DIA).                            
001290*                                                                         
001300*    CATALOG ENRICHMENT (U3) - STEP 6 LOADS THE PRODUCT CATALOG           
001310*    INTO WS-TAB-CATALOGO; STEP 7 THEN CALLS PRDLOOK FOR EVERY            
001320*    VALID SALE TO ATTACH CATEGORY, BRAND AND RATING.  A SALE             
001330*    WHOSE PRODUCT ID HAS NO NUMERIC PART, OR WHOSE NUMERIC PART          
001340*    IS NOT IN THE CATALOG, IS WRITTEN TO THE ENRICHED FILE               
001350*    ANYWAY BUT WITH THOSE THREE FIELDS BLANK AND ITS PRODUCT             
001360*    NAME ADDED TO THE NOT-ENRICHED LIST FOR THE REPORT.                  
001370*                                                                         
001380*    REPORT LAYOUT (U4) - STEP 9 PRINTS, IN ORDER: HEADER BANNER,         
001390*    OVERALL SUMMARY, REGION-WISE PERFORMANCE, TOP 5 PRODUCTS,            
001400*    TOP 5 CUSTOMERS, DAILY SALES TREND, PRODUCT PERFORMANCE              
001410*    (BEST DAY + LOW PERFORMERS), AND API ENRICHMENT SUMMARY.             
001420*    SEE THE SLSRPT COPYBOOK FOR EVERY PRINT-LINE LAYOUT AND THE          
001430*    8000-EMITIR-REPORTE FAMILY OF PARAGRAPHS FOR THE SEQUENCE.           
001440*                                                                         
001450*    NON-GOALS - THIS PROGRAM DELIBERATELY DOES NOT: VALIDATE             
001460*    REGION NAMES OR CUSTOMER IDS AGAINST ANY MASTER FILE (NONE           
001470*    EXISTS FOR THIS FEED); DEDUPLICATE TRANSACTION IDS; OR               
001480*    CARRY FORWARD ANY STATE BETWEEN RUNS - EVERY NIGHTLY PASS            
001490*    STARTS FROM THE RAW SALES FILE WITH EMPTY TABLES.                    
001500*-----------------------------------------------------------------        
001510 ENVIRONMENT DIVISION.                                                    
001520*    C01/TOP-OF-FORM IS ONLY USED IF THIS PROGRAM EVER MOVES THE          
001530*    REPORT OUTPUT TO A PRINTER SPOOL CLASS THAT HONORS CHANNEL           
001540*    SKIPS - UNDER THE CURRENT JCL THE REPORT GOES TO A SEQUENTIAL        
001550*    DISK FILE, SO THIS IS CARRIED FORWARD MORE FOR CONSISTENCY           
001560*    WITH THE REST OF THE SHOP'S REPORT PROGRAMS THAN BECAUSE IT          
001570*    IS EXERCISED TODAY.                                                  
001580 CONFIGURATION SECTION.                                                   
001590 SPECIAL-NAMES.                                                           
001600     C01 IS TOP-OF-FORM.                                                  
001610*    FIVE FILES FOR THIS RUN: TWO INPUTS THAT DRIVE THE PASS              
001620*    (RAW SALES, PRODUCT CATALOG), ONE OPTIONAL PARAMETER CARD            
001630*    (THE REGION/AMOUNT FILTER), AND TWO OUTPUTS (THE ENRICHED            
001640*    TRANSACTION EXTRACT FOR MERCHANDISING AND THE PRINTED SALES          
001650*    ANALYTICS REPORT).  ALL FIVE ARE LINE SEQUENTIAL - THIS SHOP         
001660*    NEVER PUT THIS KIND OF BATCH EXTRACT ON VSAM, VSAM WAS               
001670*    RESERVED FOR THE MASTER FILES (SEE CR-1102 ABOVE FOR WHAT            
001680*    HAPPENED TO THE OLD SKU MASTER).                                     
001690 INPUT-OUTPUT SECTION.                                                    
001700 FILE-CONTROL.                                                            
001710*    ASIGNACION DEL ARCHIVO ENT-VENTAS A SU NOMBRE LOGICO DE JCL.         
001720     SELECT ENT-VENTAS      ASSIGN TO ENTVENTA                            
001730            ORGANIZATION IS LINE SEQUENTIAL                               
001740            FILE STATUS IS FS-VENTAS.                                     
001750*    ASIGNACION DE ENT-CATALOGO A SU NOMBRE LOGICO DE JCL.                
001760     SELECT ENT-CATALOGO    ASSIGN TO ENTCATLG                            
001770            ORGANIZATION IS LINE SEQUENTIAL                               
001780            FILE STATUS IS FS-CATALOGO.                                   
001790*    ASIGNACION DEL ARCHIVO ENT-FILTRO A SU NOMBRE LOGICO DE JCL.         
001800     SELECT ENT-FILTRO      ASSIGN TO ENTFILTR                            
001810            ORGANIZATION IS LINE SEQUENTIAL                               
001820            FILE STATUS IS FS-FILTRO.                                     
001830*    ASIGNACION DE SAL-ENRIQUECIDO A SU NOMBRE LOGICO DE JCL.             
001840     SELECT SAL-ENRIQUECIDO ASSIGN TO SALENRIQ                            
001850            ORGANIZATION IS LINE SEQUENTIAL                               
001860            FILE STATUS IS FS-ENRIQUECIDO.                                
001870*    ASIGNACION DEL ARCHIVO SAL-REPORTE A SU NOMBRE LOGICO DE JCL.        
001880     SELECT SAL-REPORTE     ASSIGN TO SALREPRT                            
001890            ORGANIZATION IS LINE SEQUENTIAL                               
001900            FILE STATUS IS FS-REPORTE.                                    
001910*-----------------------------------------------------------------        
001920 DATA DIVISION.                                                           
001930 FILE SECTION.                                                            
001940*    RAW SALES TRANSACTION LINE, ONE PER SALE, '|' DELIMITED              
001950*    TEXT (SEE WS-VENTA-CRUDA BELOW FOR THE PARSED SUBFIELDS).            
001960*    144 BYTES IS MORE THAN THE LONGEST LINE THIS FEED HAS EVER           
001970*    CARRIED; THE TRAILING FILLER IS PAD, NOT A USED SUBFIELD.            
001980 FD  ENT-VENTAS                                                           
001990     LABEL RECORDS ARE STANDARD.                                          
002000*    GRUPO FD-VENTAS-REG DEFINIDO A NIVEL 01.                             
002010 01  FD-VENTAS-REG.                                                       
002020*    CAMPO ALFANUMERICO FD-VENTAS-TEXTO.                                  
002030     05  FD-VENTAS-TEXTO                PIC X(144).                       
002040*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
002050     05  FILLER                         PIC X(006).                       
002060*                                                                         
002070*    PRODUCT CATALOG FEED, LOADED ONCE AT STEP 6 INTO                     
002080*    WS-TAB-CATALOGO BEFORE ANY SALE IS ENRICHED.                         
002090 FD  ENT-CATALOGO                                                         
002100     LABEL RECORDS ARE STANDARD.                                          
002110*    GRUPO FD-CATALOGO-REG DEFINIDO A NIVEL 01.                           
002120 01  FD-CATALOGO-REG.                                                     
002130*    CAMPO ALFANUMERICO FD-CATALOGO-TEXTO.                                
002140     05  FD-CATALOGO-TEXTO              PIC X(094).                       
002150*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
002160     05  FILLER                         PIC X(006).                       
002170*                                                                         
002180*    OPTIONAL ONE-LINE REGION/AMOUNT FILTER PARAMETER CARD                
002190*    (CR-1190) - READ ONCE AT STARTUP, BLANK FIELDS MEAN "NO              
002200*    RESTRICTION ON THAT CRITERION".  SEE FILTPRM COPYBOOK.               
002210 FD  ENT-FILTRO                                                           
002220     LABEL RECORDS ARE STANDARD.                                          
002230*    GRUPO FD-FILTRO-REG DEFINIDO A NIVEL 01.                             
002240 01  FD-FILTRO-REG.                                                       
002250*    CAMPO ALFANUMERICO FD-FILTRO-TEXTO.                                  
002260     05  FD-FILTRO-TEXTO                PIC X(038).                       
002270*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
002280     05  FILLER                         PIC X(002).                       
002290*                                                                         
002300*    ENRICHED TRANSACTION OUTPUT (CR-1244), ONE LINE PER VALID/           
002310*    FILTERED SALE, 12-FIELD '|' DELIMITED LAYOUT DESCRIBED BY            
002320*    WS-LINEA-ENRIQ-HDR AND BUILT IN 7300 BELOW.                          
002330 FD  SAL-ENRIQUECIDO                                                      
002340     LABEL RECORDS ARE STANDARD.                                          
002350*    GRUPO FD-ENRIQUECIDO-REG DEFINIDO A NIVEL 01.                        
002360 01  FD-ENRIQUECIDO-REG.                                                  
002370*    CAMPO ALFANUMERICO FD-ENRIQ-TEXTO.                                   
002380     05  FD-ENRIQ-TEXTO                 PIC X(144).                       
002390*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
002400     05  FILLER                         PIC X(006).                       
002410*                                                                         
002420*    PRINTED SALES ANALYTICS REPORT, 80-BYTE LINES, ONE RECORD            
002430*    PER PRINT LINE - SEE THE SLSRPT COPYBOOK FOR EVERY LINE              
002440*    LAYOUT THIS PROGRAM CAN MOVE INTO FD-REPORTE-TEXTO.                  
002450 FD  SAL-REPORTE                                                          
002460     LABEL RECORDS ARE STANDARD.                                          
002470*    GRUPO FD-REPORTE-REG DEFINIDO A NIVEL 01.                            
002480 01  FD-REPORTE-REG.                                                      
002490*    CAMPO ALFANUMERICO FD-REPORTE-TEXTO.                                 
002500     05  FD-REPORTE-TEXTO               PIC X(080).                       
002510*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
002520     05  FILLER                         PIC X(001).                       
002530*-----------------------------------------------------------------        
002540 WORKING-STORAGE SECTION.                                                 
002550*    FILE STATUS FIELDS FOR ALL FIVE FILES, EACH WITH AN 88 FOR           
002560*    NORMAL (00) AND END-OF-FILE (10) SO THE PERFORM...UNTIL              
002570*    LOOPS BELOW CAN TEST FS-xxxx-EOF DIRECTLY INSTEAD OF                 
002580*    COMPARING THE RAW TWO-DIGIT CODE EVERYWHERE.                         
002590 01  WS-ARCHIVO-STATUS.                                                   
002600*    CAMPO ALFANUMERICO FS-VENTAS.                                        
002610     05  FS-VENTAS                  PIC X(02).                            
002620*    CONDICION VERDADERA CUANDO EL CAMPO VALE '00'.                       
002630         88  FS-VENTAS-OK                       VALUE '00'.               
002640*    CONDICION VERDADERA CUANDO EL CAMPO VALE '10'.                       
002650         88  FS-VENTAS-EOF                      VALUE '10'.               
002660*    CAMPO ALFANUMERICO FS-CATALOGO.                                      
002670     05  FS-CATALOGO                PIC X(02).                            
002680*    CONDICION VERDADERA CUANDO EL CAMPO VALE '00'.                       
002690         88  FS-CATALOGO-OK                     VALUE '00'.               
002700*    CONDICION VERDADERA CUANDO EL CAMPO VALE '10'.                       
002710         88  FS-CATALOGO-EOF                    VALUE '10'.               
002720*    CAMPO ALFANUMERICO FS-FILTRO.                                        
002730     05  FS-FILTRO                  PIC X(02).                            
002740*    CONDICION VERDADERA CUANDO EL CAMPO VALE '00'.                       
002750         88  FS-FILTRO-OK                       VALUE '00'.               
002760*    CONDICION VERDADERA CUANDO EL CAMPO VALE '10'.                       
002770         88  FS-FILTRO-EOF                      VALUE '10'.               
002780*    CAMPO ALFANUMERICO FS-ENRIQUECIDO.                                   
002790     05  FS-ENRIQUECIDO              PIC X(02).                           
002800*    CONDICION VERDADERA CUANDO EL CAMPO VALE '00'.                       
002810         88  FS-ENRIQUECIDO-OK                  VALUE '00'.               
002820*    CAMPO ALFANUMERICO FS-REPORTE.                                       
002830     05  FS-REPORTE                  PIC X(02).                           
002840*    CONDICION VERDADERA CUANDO EL CAMPO VALE '00'.                       
002850         88  FS-REPORTE-OK                      VALUE '00'.               
002860*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
002870     05  FILLER                      PIC X(02).                           
002880*                                                                         
002890 01  WS-SWITCHES.                                                         
002900*    THE TWO "PRIMERA-LINEA" SWITCHES SKIP THE HEADER ROW OF              
002910*    THEIR RESPECTIVE INPUT CSV (SALES, CATALOG) -- EACH FILE             
002920*    IS READ INDEPENDENTLY SO EACH NEEDS ITS OWN FIRST-LINE FLAG.         
002930     05  WS-SW-PRIMERA-LINEA-VTA     PIC X(01) VALUE 'S'.                 
002940*    CONDICION VERDADERA CUANDO EL CAMPO VALE 'S'.                        
002950         88  WS-PRIMERA-LINEA-VTA-SI            VALUE 'S'.                
002960*    CAMPO ALFANUMERICO WS-SW-PRIMERA-LINEA-CAT.                          
002970     05  WS-SW-PRIMERA-LINEA-CAT     PIC X(01) VALUE 'S'.                 
002980*    CONDICION VERDADERA CUANDO EL CAMPO VALE 'S'.                        
002990         88  WS-PRIMERA-LINEA-CAT-SI            VALUE 'S'.                
003000*    SET BY THE CALL TO TRNVAL01 IN 2300 BELOW; TESTED RIGHT              
003010*    AFTER THE CALL TO DECIDE WHETHER THE SALE IS STAGED OR               
003020*    DROPPED AS INVALID.                                                  
003030     05  WS-SW-VALIDACION-OK         PIC X(01) VALUE 'S'.                 
003040*    CONDICION VERDADERA CUANDO EL CAMPO VALE 'S'.                        
003050         88  WS-VAL-REG-OK                      VALUE 'S'.                
003060*    SET IF THE 2000-ROW CAP ON WS-TAB-VALIDAS IS EVER REACHED            
003070*    (SEE 2400 BELOW) -- NEVER OBSERVED ON A REAL PRODUCTION              
003080*    VOLUME, KEPT AS A SAFETY VALVE RATHER THAN AN ABEND.                 
003090     05  WS-SW-TABLA-LLENA           PIC X(01) VALUE 'N'.                 
003100*    CONDICION VERDADERA CUANDO EL CAMPO VALE 'S'.                        
003110         88  WS-TABLA-LLENA-SI                  VALUE 'S'.                
003120*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
003130     05  FILLER                      PIC X(01) VALUE SPACE.               
003140*                                                                         
003150*    ENRTXN = ENRICHED TRANSACTION OUTPUT LAYOUT (CR-1244).               
003160*    FILTPRM = THE REGION/AMOUNT FILTER PARAMETER CARD (CR-1190).         
003170*    SLSRPT = EVERY PRINT-LINE LAYOUT FOR THE SALES REPORT (U4).          
003180 COPY ENRTXN.                                                             
003190 COPY FILTPRM.                                                            
003200 COPY SLSRPT.                                                             
003210*-----------------------------------------------------------------        
003220*    BUFFER DE LINEA CRUDA DE VENTA, CAMPOS SEPARADOS POR '|'             
003230*    (REGLA U1-1: DEBE PARTIRSE EN EXACTAMENTE 8 CAMPOS).                 
003240 01  WS-VENTA-CRUDA.                                                      
003250*    CAMPO ALFANUMERICO WS-CRU-CAMPO-1.                                   
003260     05  WS-CRU-CAMPO-1                 PIC X(20).                        
003270*    CAMPO ALFANUMERICO WS-CRU-CAMPO-2.                                   
003280     05  WS-CRU-CAMPO-2                 PIC X(20).                        
003290*    VISTA ALTERNATIVA DE WS-CRU-CAMPO-2-R.                               
003300     05  WS-CRU-CAMPO-2-R REDEFINES WS-CRU-CAMPO-2.                       
003310*    CAMPO ALFANUMERICO WS-CRU-FEC-ANIO.                                  
003320         10  WS-CRU-FEC-ANIO             PIC X(04).                       
003330*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
003340         10  FILLER                      PIC X(01).                       
003350*    CAMPO ALFANUMERICO WS-CRU-FEC-MES.                                   
003360         10  WS-CRU-FEC-MES               PIC X(02).                      
003370*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
003380         10  FILLER                      PIC X(01).                       
003390*    CAMPO ALFANUMERICO WS-CRU-FEC-DIA.                                   
003400         10  WS-CRU-FEC-DIA               PIC X(02).                      
003410*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
003420         10  FILLER                      PIC X(10).                       
003430*    CAMPO ALFANUMERICO WS-CRU-CAMPO-3.                                   
003440     05  WS-CRU-CAMPO-3                 PIC X(20).                        
003450*    CAMPO ALFANUMERICO WS-CRU-CAMPO-4.                                   
003460     05  WS-CRU-CAMPO-4                 PIC X(30).                        
003470*    CAMPO ALFANUMERICO WS-CRU-CAMPO-5.                                   
003480     05  WS-CRU-CAMPO-5                 PIC X(20).                        
003490*    CAMPO ALFANUMERICO WS-CRU-CAMPO-6.                                   
003500     05  WS-CRU-CAMPO-6                 PIC X(20).                        
003510*    CAMPO ALFANUMERICO WS-CRU-CAMPO-7.                                   
003520     05  WS-CRU-CAMPO-7                 PIC X(20).                        
003530*    CAMPO ALFANUMERICO WS-CRU-CAMPO-8.                                   
003540     05  WS-CRU-CAMPO-8                 PIC X(20).                        
003550*    CAMPO ALFANUMERICO WS-CRU-CAMPO-9.                                   
003560     05  WS-CRU-CAMPO-9                 PIC X(20).                        
003570*    SUBINDICE/CONTADOR BINARIO (COMP) WS-CRU-CANT-CAMPOS.                
003580     05  WS-CRU-CANT-CAMPOS             PIC 9(02) COMP.                   
003590*    CAMPO ALFANUMERICO WS-COD-ERROR-ACTUAL.                              
003600     05  WS-COD-ERROR-ACTUAL            PIC X(20).                        
003610*                                                                         
003620*    UTILITARIO GENERICO - QUITAR COMAS DE UN TEXTO (NOMBRE               
003630*    DE PRODUCTO, REGLA U1-2).                                            
003640 01  WS-UTIL-TEXTO.                                                       
003650*    CAMPO ALFANUMERICO WS-UTX-ENTRADA.                                   
003660     05  WS-UTX-ENTRADA                 PIC X(30).                        
003670*    CAMPO ALFANUMERICO WS-UTX-SALIDA.                                    
003680     05  WS-UTX-SALIDA                  PIC X(30).                        
003690*    SUBINDICE/CONTADOR BINARIO (COMP) WS-UTX-POS-LEE.                    
003700     05  WS-UTX-POS-LEE                 PIC 9(02) COMP.                   
003710*    SUBINDICE/CONTADOR BINARIO (COMP) WS-UTX-POS-ESCRIBE.                
003720     05  WS-UTX-POS-ESCRIBE             PIC 9(02) COMP.                   
003730*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
003740     05  FILLER                         PIC X(01) VALUE SPACE.            
003750*                                                                         
003760*    UTILITARIO GENERICO - QUITAR COMAS DE UN MONTO Y DEJARLO             
003770*    JUSTIFICADO A LA DERECHA CON CEROS A LA IZQUIERDA, PARA              
003780*    QUE LA PRUEBA NUMERIC NO FALLE POR BLANCOS (REGLA U1-5,              
003790*    SE USA PARA CANTIDAD, PRECIO Y LOS LIMITES DEL FILTRO).              
003800 01  WS-UTIL-MONTO.                                                       
003810*    CAMPO ALFANUMERICO WS-MON-ENTRADA.                                   
003820     05  WS-MON-ENTRADA                 PIC X(20).                        
003830*    CAMPO ALFANUMERICO WS-MON-LIMPIO.                                    
003840     05  WS-MON-LIMPIO                  PIC X(12).                        
003850*    SUBINDICE/CONTADOR BINARIO (COMP) WS-MON-POS-LEE.                    
003860     05  WS-MON-POS-LEE                 PIC 9(02) COMP.                   
003870*    SUBINDICE/CONTADOR BINARIO (COMP) WS-MON-POS-ESCRIBE.                
003880     05  WS-MON-POS-ESCRIBE             PIC 9(02) COMP.                   
003890*    CAMPO ALFANUMERICO WS-MON-JUSTIFICADO.                               
003900     05  WS-MON-JUSTIFICADO             PIC X(12) JUSTIFIED RIGHT.        
003910*    VISTA ALTERNATIVA DE WS-MON-JUSTIFICADO-R.                           
003920     05  WS-MON-JUSTIFICADO-R REDEFINES WS-MON-JUSTIFICADO                
003930             PIC 9(12).                                                   
003940*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
003950     05  FILLER                         PIC X(01) VALUE SPACE.            
003960*                                                                         
003970*    UTILITARIO GENERICO - EXTRAER LA PARTE NUMERICA DE UN                
003980*    CODIGO DE PRODUCTO (QUITANDO LA LETRA INICIAL) PARA EL               
003990*    ENLACE CON EL CATALOGO (REGLA U3).                                   
004000 01  WS-UTIL-ID.                                                          
004010*    CAMPO ALFANUMERICO WS-EID-ENTRADA.                                   
004020     05  WS-EID-ENTRADA                 PIC X(07).                        
004030*    CAMPO ALFANUMERICO WS-EID-SALIDA.                                    
004040     05  WS-EID-SALIDA                  PIC X(07) JUSTIFIED RIGHT.        
004050*    VISTA ALTERNATIVA DE WS-EID-SALIDA-R.                                
004060     05  WS-EID-SALIDA-R REDEFINES WS-EID-SALIDA PIC 9(07).               
004070*    CAMPO ALFANUMERICO WS-EID-VALIDO.                                    
004080     05  WS-EID-VALIDO                  PIC X(01).                        
004090*    CONDICION VERDADERA CUANDO EL CAMPO VALE 'S'.                        
004100         88  WS-EID-VALIDO-SI                   VALUE 'S'.                
004110*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
004120     05  FILLER                         PIC X(01) VALUE SPACE.            
004130*-----------------------------------------------------------------        
004140*    INTERFAZ DE LLAMADA A TRNVAL01 (MISMA FORMA POSICIONAL               
004150*    QUE SU LINKAGE SECTION, SIN COPYBOOK COMPARTIDO).                    
004160 01  WS-VAL-VENTA.                                                        
004170*    SUBGRUPO WS-VAL-ENTRADA.                                             
004180     05  WS-VAL-ENTRADA.                                                  
004190*    CAMPO ALFANUMERICO WS-VAL-TRANSACTION-ID.                            
004200         10  WS-VAL-TRANSACTION-ID       PIC X(08).                       
004210*    CAMPO ALFANUMERICO WS-VAL-CUSTOMER-ID.                               
004220         10  WS-VAL-CUSTOMER-ID          PIC X(08).                       
004230*    CAMPO ALFANUMERICO WS-VAL-REGION.                                    
004240         10  WS-VAL-REGION               PIC X(10).                       
004250*    CAMPO ALFANUMERICO WS-VAL-QUANTITY-TXT.                              
004260         10  WS-VAL-QUANTITY-TXT         PIC X(05).                       
004270*    CAMPO ALFANUMERICO WS-VAL-UNIT-PRICE-TXT.                            
004280         10  WS-VAL-UNIT-PRICE-TXT       PIC X(07).                       
004290*    SUBGRUPO WS-VAL-SALIDA.                                              
004300     05  WS-VAL-SALIDA.                                                   
004310*    CAMPO NUMERICO ZONADO WS-VAL-QUANTITY-NUM.                           
004320         10  WS-VAL-QUANTITY-NUM         PIC 9(05).                       
004330*    CAMPO NUMERICO ZONADO WS-VAL-UNIT-PRICE-NUM.                         
004340         10  WS-VAL-UNIT-PRICE-NUM       PIC 9(07).                       
004350*    CAMPO ALFANUMERICO WS-VAL-VALIDACION-O.                              
004360         10  WS-VAL-VALIDACION-O         PIC X(01).                       
004370*    CONDICION VERDADERA CUANDO EL CAMPO VALE 'S'.                        
004380             88  WS-VAL-VALIDACION-OK                VALUE 'S'.           
004390*    SUBGRUPO WS-VAL-MOTIVO-ERROR-O.                                      
004400         10  WS-VAL-MOTIVO-ERROR-O.                                       
004410*    CAMPO ALFANUMERICO WS-VAL-COD-ERROR-O.                               
004420             15  WS-VAL-COD-ERROR-O      PIC X(20).                       
004430*    CAMPO ALFANUMERICO WS-VAL-DES-ERROR-O.                               
004440             15  WS-VAL-DES-ERROR-O      PIC X(40).                       
004450*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
004460     05  FILLER                          PIC X(01) VALUE SPACE.           
004470*-----------------------------------------------------------------        
004480*    INTERFAZ DE LLAMADA A PRDLOOK (MISMA FORMA POSICIONAL                
004490*    QUE SU LINKAGE SECTION, SIN COPYBOOK COMPARTIDO).                    
004500 01  WS-TAB-CATALOGO.                                                     
004510*    SUBINDICE/CONTADOR BINARIO (COMP) WS-CAT-CANT-REGISTROS.             
004520     05  WS-CAT-CANT-REGISTROS           PIC 9(03) COMP.                  
004530*    TABLA WS-CAT-REGISTRO, RECORRIDA CON INDICE.                         
004540     05  WS-CAT-REGISTRO OCCURS 1 TO 100 TIMES                            
004550             DEPENDING ON WS-CAT-CANT-REGISTROS                           
004560             INDEXED BY WS-CAT-IDX.                                       
004570*    CAMPO NUMERICO ZONADO WS-CAT-ID.                                     
004580         10  WS-CAT-ID                   PIC 9(05).                       
004590*    CAMPO ALFANUMERICO WS-CAT-CATEGORY.                                  
004600         10  WS-CAT-CATEGORY             PIC X(20).                       
004610*    CAMPO ALFANUMERICO WS-CAT-BRAND.                                     
004620         10  WS-CAT-BRAND                PIC X(20).                       
004630*    IMPORTE ZONADO (DISPLAY) DE WS-CAT-RATING.                           
004640         10  WS-CAT-RATING               PIC 9V99.                        
004650*                                                                         
004660 01  WS-ENTRADA-BUSQUEDA.                                                 
004670*    CAMPO NUMERICO ZONADO WS-BUS-PRODUCT-ID.                             
004680     05  WS-BUS-PRODUCT-ID               PIC 9(05).                       
004690*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
004700     05  FILLER                          PIC X(01) VALUE SPACE.           
004710*                                                                         
004720 01  WS-SALIDA-BUSQUEDA.                                                  
004730*    CAMPO ALFANUMERICO WS-SAL-BUS-CATEGORY.                              
004740     05  WS-SAL-BUS-CATEGORY             PIC X(20).                       
004750*    CAMPO ALFANUMERICO WS-SAL-BUS-BRAND.                                 
004760     05  WS-SAL-BUS-BRAND                PIC X(20).                       
004770*    CAMPO ALFANUMERICO WS-SAL-BUS-RATING.                                
004780     05  WS-SAL-BUS-RATING               PIC X(05).                       
004790*    CAMPO ALFANUMERICO WS-SAL-BUS-MATCH.                                 
004800     05  WS-SAL-BUS-MATCH                PIC X(01).                       
004810*    CONDICION VERDADERA CUANDO EL CAMPO VALE 'S'.                        
004820         88  WS-SAL-BUS-MATCH-SI                 VALUE 'S'.               
004830*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
004840     05  FILLER                          PIC X(01) VALUE SPACE.           
004850*-----------------------------------------------------------------        
004860*    TABLA DE VENTAS VALIDAS (STAGING), SE CARGA EN EL PASO 1             
004870*    Y SE COMPACTA EN EL PASO DEL FILTRO (PASO 2).                        
004880 01  WS-TAB-VALIDAS.                                                      
004890*    SUBINDICE/CONTADOR BINARIO (COMP) WS-TAB-VAL-CANT.                   
004900     05  WS-TAB-VAL-CANT                 PIC 9(05) COMP.                  
004910*    TABLA WS-TAB-VAL-REGISTRO, RECORRIDA CON INDICE.                     
004920     05  WS-TAB-VAL-REGISTRO OCCURS 1 TO 2000 TIMES                       
004930             DEPENDING ON WS-TAB-VAL-CANT                                 
004940             INDEXED BY WS-TAB-VAL-IDX WS-FLT-IDX-DESTINO.                
004950*    CAMPO ALFANUMERICO WS-TV-TRANSACTION-ID.                             
004960         10  WS-TV-TRANSACTION-ID        PIC X(08).                       
004970*    CAMPO ALFANUMERICO WS-TV-TRAN-DATE.                                  
004980         10  WS-TV-TRAN-DATE             PIC X(10).                       
004990*    CAMPO ALFANUMERICO WS-TV-PRODUCT-ID.                                 
005000         10  WS-TV-PRODUCT-ID            PIC X(08).                       
005010*    CAMPO ALFANUMERICO WS-TV-PRODUCT-NAME.                               
005020         10  WS-TV-PRODUCT-NAME          PIC X(20).                       
005030*    CAMPO NUMERICO ZONADO WS-TV-QUANTITY.                                
005040         10  WS-TV-QUANTITY              PIC 9(05).                       
005050*    CAMPO NUMERICO ZONADO WS-TV-UNIT-PRICE.                              
005060         10  WS-TV-UNIT-PRICE            PIC 9(07).                       
005070*    CAMPO ALFANUMERICO WS-TV-CUSTOMER-ID.                                
005080         10  WS-TV-CUSTOMER-ID           PIC X(08).                       
005090*    CAMPO ALFANUMERICO WS-TV-REGION.                                     
005100         10  WS-TV-REGION                PIC X(10).                       
005110*    CAMPO NUMERICO ZONADO WS-TV-AMOUNT.                                  
005120         10  WS-TV-AMOUNT                PIC 9(12).                       
005130*                                                                         
005140 01  WS-SWAP-VALIDA.                                                      
005150*    CAMPO ALFANUMERICO WS-SWV-TRANSACTION-ID.                            
005160     05  WS-SWV-TRANSACTION-ID           PIC X(08).                       
005170*    CAMPO ALFANUMERICO WS-SWV-TRAN-DATE.                                 
005180     05  WS-SWV-TRAN-DATE                PIC X(10).                       
005190*    CAMPO ALFANUMERICO WS-SWV-PRODUCT-ID.                                
005200     05  WS-SWV-PRODUCT-ID               PIC X(08).                       
005210*    CAMPO ALFANUMERICO WS-SWV-PRODUCT-NAME.                              
005220     05  WS-SWV-PRODUCT-NAME             PIC X(20).                       
005230*    CAMPO NUMERICO ZONADO WS-SWV-QUANTITY.                               
005240     05  WS-SWV-QUANTITY                 PIC 9(05).                       
005250*    CAMPO NUMERICO ZONADO WS-SWV-UNIT-PRICE.                             
005260     05  WS-SWV-UNIT-PRICE               PIC 9(07).                       
005270*    CAMPO ALFANUMERICO WS-SWV-CUSTOMER-ID.                               
005280     05  WS-SWV-CUSTOMER-ID              PIC X(08).                       
005290*    CAMPO ALFANUMERICO WS-SWV-REGION.                                    
005300     05  WS-SWV-REGION                   PIC X(10).                       
005310*    CAMPO NUMERICO ZONADO WS-SWV-AMOUNT.                                 
005320     05  WS-SWV-AMOUNT                   PIC 9(12).                       
005330*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
005340     05  FILLER                         PIC X(01) VALUE SPACE.            
005350*-----------------------------------------------------------------        
005360*    OPCIONES DE FILTRO MOSTRADAS AL OPERADOR (PASO 3) --                 
005370*    REGIONES DISTINTAS Y RANGO DE MONTO DE LAS VENTAS VALIDAS.           
005380 01  WS-TAB-REGION-OPC.                                                   
005390*    SUBINDICE/CONTADOR BINARIO (COMP) WS-ROP-CANT.                       
005400     05  WS-ROP-CANT                     PIC 9(03) COMP.                  
005410*    TABLA WS-ROP-REGISTRO, RECORRIDA CON INDICE.                         
005420     05  WS-ROP-REGISTRO OCCURS 1 TO 20 TIMES                             
005430             DEPENDING ON WS-ROP-CANT                                     
005440             INDEXED BY WS-ROP-IDX.                                       
005450*    CAMPO ALFANUMERICO WS-ROP-NOMBRE.                                    
005460         10  WS-ROP-NOMBRE                PIC X(10).                      
005470*    CAMPO NUMERICO ZONADO WS-MONTO-MIN-VISTO.                            
005480 77  WS-MONTO-MIN-VISTO                  PIC 9(12)                        
005490         VALUE 999999999999.                                              
005500*    CAMPO NUMERICO ZONADO WS-MONTO-MAX-VISTO.                            
005510 77  WS-MONTO-MAX-VISTO                  PIC 9(12) VALUE ZEROES.          
005520*-----------------------------------------------------------------        
005530*    TABLAS DE ANALITICA (U2) -- REGION, PRODUCTO, CLIENTE, FECHA.        
005540*    CADA UNA TIENE SU PROPIO REGISTRO 01-SWAP PARA EL                    
005550*    INTERCAMBIO DE PARES DURANTE EL ORDENAMIENTO (PASO 5900 Y            
005560*    SIGUIENTES) -- ESTE SHOP NO TIENE UNA AREA DE INTERCAMBIO            
005570*    GENERICA, CADA TABLA TRAE LA SUYA DEL MISMO ANCHO QUE SU             
005580*    PROPIO REGISTRO OCCURS.                                              
005590 01  WS-TAB-REGION-AN.                                                    
005600*    SUBINDICE/CONTADOR BINARIO (COMP) WS-REG-CANT.                       
005610     05  WS-REG-CANT                     PIC 9(03) COMP.                  
005620*    TABLA WS-REG-REGISTRO, RECORRIDA CON INDICE.                         
005630     05  WS-REG-REGISTRO OCCURS 1 TO 20 TIMES                             
005640             DEPENDING ON WS-REG-CANT                                     
005650             INDEXED BY WS-REG-IDX WS-REG-IDX2.                           
005660*    CAMPO ALFANUMERICO WS-REG-NOMBRE.                                    
005670         10  WS-REG-NOMBRE                PIC X(10).                      
005680*    IMPORTE ZONADO (DISPLAY) DE WS-REG-VENTAS.                           
005690         10  WS-REG-VENTAS                PIC 9(10)V99.                   
005700*    SUBINDICE/CONTADOR BINARIO (COMP) WS-REG-CANTIDAD-TX.                
005710         10  WS-REG-CANTIDAD-TX           PIC 9(05) COMP.                 
005720*    IMPORTE ZONADO (DISPLAY) DE WS-REG-PORCENT.                          
005730         10  WS-REG-PORCENT               PIC 9(03)V99.                   
005740*    GRUPO WS-SWAP-REGION DEFINIDO A NIVEL 01.                            
005750 01  WS-SWAP-REGION.                                                      
005760*    CAMPO ALFANUMERICO WS-SWR-NOMBRE.                                    
005770     05  WS-SWR-NOMBRE                   PIC X(10).                       
005780*    IMPORTE ZONADO (DISPLAY) DE WS-SWR-VENTAS.                           
005790     05  WS-SWR-VENTAS                   PIC 9(10)V99.                    
005800*    SUBINDICE/CONTADOR BINARIO (COMP) WS-SWR-CANTIDAD-TX.                
005810     05  WS-SWR-CANTIDAD-TX              PIC 9(05) COMP.                  
005820*    IMPORTE ZONADO (DISPLAY) DE WS-SWR-PORCENT.                          
005830     05  WS-SWR-PORCENT                  PIC 9(03)V99.                    
005840*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
005850     05  FILLER                         PIC X(01) VALUE SPACE.            
005860*                                                                         
005870*    CLAVE = NOMBRE DE PRODUCTO, NO PRODUCT-ID (VER 5300 ABAJO).          
005880*    HASTA 500 PRODUCTOS DISTINTOS POR CORRIDA.                           
005890 01  WS-TAB-PRODUCTO-AN.                                                  
005900*    SUBINDICE/CONTADOR BINARIO (COMP) WS-PRO-CANT.                       
005910     05  WS-PRO-CANT                     PIC 9(05) COMP.                  
005920*    TABLA WS-PRO-REGISTRO, RECORRIDA CON INDICE.                         
005930     05  WS-PRO-REGISTRO OCCURS 1 TO 500 TIMES                            
005940             DEPENDING ON WS-PRO-CANT                                     
005950             INDEXED BY WS-PRO-IDX WS-PRO-IDX2.                           
005960*    CAMPO ALFANUMERICO WS-PRO-NOMBRE.                                    
005970         10  WS-PRO-NOMBRE                PIC X(20).                      
005980*    SUBINDICE/CONTADOR BINARIO (COMP) WS-PRO-CANTIDAD.                   
005990         10  WS-PRO-CANTIDAD               PIC 9(07) COMP.                
006000*    IMPORTE ZONADO (DISPLAY) DE WS-PRO-INGRESO.                          
006010         10  WS-PRO-INGRESO               PIC 9(12)V99.                   
006020*    GRUPO WS-SWAP-PRODUCTO DEFINIDO A NIVEL 01.                          
006030 01  WS-SWAP-PRODUCTO.                                                    
006040*    CAMPO ALFANUMERICO WS-SWP-NOMBRE.                                    
006050     05  WS-SWP-NOMBRE                   PIC X(20).                       
006060*    SUBINDICE/CONTADOR BINARIO (COMP) WS-SWP-CANTIDAD.                   
006070     05  WS-SWP-CANTIDAD                  PIC 9(07) COMP.                 
006080*    IMPORTE ZONADO (DISPLAY) DE WS-SWP-INGRESO.                          
006090     05  WS-SWP-INGRESO                  PIC 9(12)V99.                    
006100*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
006110     05  FILLER                         PIC X(01) VALUE SPACE.            
006120*                                                                         
006130*    CLAVE = CUSTOMER-ID.  WS-CLI-PROMEDIO SE RECALCULA EN CADA           
006140*    VENTA DEL CLIENTE (VER 5400 ABAJO), NO SOLO AL FINAL.                
006150 01  WS-TAB-CLIENTE-AN.                                                   
006160*    SUBINDICE/CONTADOR BINARIO (COMP) WS-CLI-CANT.                       
006170     05  WS-CLI-CANT                     PIC 9(05) COMP.                  
006180*    TABLA WS-CLI-REGISTRO, RECORRIDA CON INDICE.                         
006190     05  WS-CLI-REGISTRO OCCURS 1 TO 500 TIMES                            
006200             DEPENDING ON WS-CLI-CANT                                     
006210             INDEXED BY WS-CLI-IDX WS-CLI-IDX2.                           
006220*    CAMPO ALFANUMERICO WS-CLI-CODIGO.                                    
006230         10  WS-CLI-CODIGO                PIC X(08).                      
006240*    IMPORTE ZONADO (DISPLAY) DE WS-CLI-GASTADO.                          
006250         10  WS-CLI-GASTADO               PIC 9(12)V99.                   
006260*    SUBINDICE/CONTADOR BINARIO (COMP) WS-CLI-ORDENES.                    
006270         10  WS-CLI-ORDENES               PIC 9(05) COMP.                 
006280*    IMPORTE ZONADO (DISPLAY) DE WS-CLI-PROMEDIO.                         
006290         10  WS-CLI-PROMEDIO              PIC 9(10)V99.                   
006300*    GRUPO WS-SWAP-CLIENTE DEFINIDO A NIVEL 01.                           
006310 01  WS-SWAP-CLIENTE.                                                     
006320*    CAMPO ALFANUMERICO WS-SWC-CODIGO.                                    
006330     05  WS-SWC-CODIGO                   PIC X(08).                       
006340*    IMPORTE ZONADO (DISPLAY) DE WS-SWC-GASTADO.                          
006350     05  WS-SWC-GASTADO                   PIC 9(12)V99.                   
006360*    SUBINDICE/CONTADOR BINARIO (COMP) WS-SWC-ORDENES.                    
006370     05  WS-SWC-ORDENES                  PIC 9(05) COMP.                  
006380*    IMPORTE ZONADO (DISPLAY) DE WS-SWC-PROMEDIO.                         
006390     05  WS-SWC-PROMEDIO                 PIC 9(10)V99.                    
006400*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
006410     05  FILLER                         PIC X(01) VALUE SPACE.            
006420*                                                                         
006430*    CLAVE = FECHA (AAAA-MM-DD).  EL SUB-OCCURS DE CLIENTES               
006440*    VISTOS (HASTA 60 POR DIA) EXISTE SOLO PARA PODER CONTAR              
006450*    CLIENTES DISTINTOS POR DIA SIN VOLVER A LEER LAS VENTAS              
006460*    (CR-1271) -- NO SE IMPRIME NINGUN CODIGO DE CLIENTE DE ESTA          
006470*    SUB-TABLA EN EL REPORTE, SOLO EL CONTEO WS-FEC-CANT-CLI.             
006480 01  WS-TAB-FECHA-AN.                                                     
006490*    SUBINDICE/CONTADOR BINARIO (COMP) WS-FEC-CANT.                       
006500     05  WS-FEC-CANT                     PIC 9(05) COMP.                  
006510*    TABLA WS-FEC-REGISTRO, RECORRIDA CON INDICE.                         
006520     05  WS-FEC-REGISTRO OCCURS 1 TO 400 TIMES                            
006530             DEPENDING ON WS-FEC-CANT                                     
006540             INDEXED BY WS-FEC-IDX WS-FEC-IDX2.                           
006550*    CAMPO ALFANUMERICO WS-FEC-FECHA.                                     
006560         10  WS-FEC-FECHA                 PIC X(10).                      
006570*    IMPORTE ZONADO (DISPLAY) DE WS-FEC-INGRESO.                          
006580         10  WS-FEC-INGRESO               PIC 9(12)V99.                   
006590*    SUBINDICE/CONTADOR BINARIO (COMP) WS-FEC-TRANSAC.                    
006600         10  WS-FEC-TRANSAC                PIC 9(05) COMP.                
006610*    SUBINDICE/CONTADOR BINARIO (COMP) WS-FEC-CANT-CLI.                   
006620         10  WS-FEC-CANT-CLI              PIC 9(03) COMP.                 
006630*    TABLA WS-FEC-CLIENTES-VISTOS, RECORRIDA CON INDICE.                  
006640         10  WS-FEC-CLIENTES-VISTOS OCCURS 60 TIMES                       
006650                 INDEXED BY WS-FEC-CLI-IDX.                               
006660*    CAMPO ALFANUMERICO WS-FEC-CLI-CODIGO.                                
006670             15  WS-FEC-CLI-CODIGO        PIC X(08).                      
006680*    GRUPO WS-SWAP-FECHA DEFINIDO A NIVEL 01.                             
006690 01  WS-SWAP-FECHA.                                                       
006700*    CAMPO ALFANUMERICO WS-SWF-FECHA.                                     
006710     05  WS-SWF-FECHA                    PIC X(10).                       
006720*    IMPORTE ZONADO (DISPLAY) DE WS-SWF-INGRESO.                          
006730     05  WS-SWF-INGRESO                  PIC 9(12)V99.                    
006740*    SUBINDICE/CONTADOR BINARIO (COMP) WS-SWF-TRANSAC.                    
006750     05  WS-SWF-TRANSAC                  PIC 9(05) COMP.                  
006760*    SUBINDICE/CONTADOR BINARIO (COMP) WS-SWF-CANT-CLI.                   
006770     05  WS-SWF-CANT-CLI                 PIC 9(03) COMP.                  
006780*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
006790     05  FILLER                         PIC X(01) VALUE SPACE.            
006800*                                                                         
006810*    PRODUCTOS DE BAJO RENDIMIENTO (REGLA U2: CANTIDAD < 10),             
006820*    EXTRAIDOS DE WS-TAB-PRODUCTO-AN EN 5930 DESPUES DE ORDENAR.          
006830 01  WS-TAB-BAJO.                                                         
006840*    SUBINDICE/CONTADOR BINARIO (COMP) WS-BAJ-CANT.                       
006850     05  WS-BAJ-CANT                     PIC 9(05) COMP.                  
006860*    TABLA WS-BAJ-REGISTRO, RECORRIDA CON INDICE.                         
006870     05  WS-BAJ-REGISTRO OCCURS 1 TO 500 TIMES                            
006880             DEPENDING ON WS-BAJ-CANT                                     
006890             INDEXED BY WS-BAJ-IDX WS-BAJ-IDX2.                           
006900*    CAMPO ALFANUMERICO WS-BAJ-NOMBRE.                                    
006910         10  WS-BAJ-NOMBRE                PIC X(20).                      
006920*    SUBINDICE/CONTADOR BINARIO (COMP) WS-BAJ-CANTIDAD.                   
006930         10  WS-BAJ-CANTIDAD               PIC 9(07) COMP.                
006940*    IMPORTE ZONADO (DISPLAY) DE WS-BAJ-INGRESO.                          
006950         10  WS-BAJ-INGRESO               PIC 9(12)V99.                   
006960*    GRUPO WS-SWAP-BAJO DEFINIDO A NIVEL 01.                              
006970 01  WS-SWAP-BAJO.                                                        
006980*    CAMPO ALFANUMERICO WS-SWB-NOMBRE.                                    
006990     05  WS-SWB-NOMBRE                   PIC X(20).                       
007000*    SUBINDICE/CONTADOR BINARIO (COMP) WS-SWB-CANTIDAD.                   
007010     05  WS-SWB-CANTIDAD                  PIC 9(07) COMP.                 
007020*    IMPORTE ZONADO (DISPLAY) DE WS-SWB-INGRESO.                          
007030     05  WS-SWB-INGRESO                  PIC 9(12)V99.                    
007040*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
007050     05  FILLER                         PIC X(01) VALUE SPACE.            
007060*                                                                         
007070*    NOMBRES DE PRODUCTO DISTINTOS QUE NO PUDIERON ENLAZARSE AL           
007080*    CATALOGO EN EL PASO 7 -- VER 7200 ABAJO.                             
007090 01  WS-TAB-NO-ENRIQ.                                                     
007100*    SUBINDICE/CONTADOR BINARIO (COMP) WS-NOE-CANT.                       
007110     05  WS-NOE-CANT                     PIC 9(05) COMP.                  
007120*    TABLA WS-NOE-REGISTRO, RECORRIDA CON INDICE.                         
007130     05  WS-NOE-REGISTRO OCCURS 1 TO 500 TIMES                            
007140             DEPENDING ON WS-NOE-CANT                                     
007150             INDEXED BY WS-NOE-IDX WS-NOE-IDX2.                           
007160*    CAMPO ALFANUMERICO WS-NOE-NOMBRE.                                    
007170         10  WS-NOE-NOMBRE                PIC X(20).                      
007180*    CAMPO ALFANUMERICO WS-SWAP-NOENRIQ.                                  
007190 77  WS-SWAP-NOENRIQ                     PIC X(20).                       
007200*-----------------------------------------------------------------        
007210*    TOTALES GENERALES Y CONTADORES.  ESTOS CAMPOS ALIMENTAN              
007220*    DIRECTAMENTE LA SECCION "OVERALL SUMMARY" DEL REPORTE (8200)         
007230*    Y SE LLENAN DURANTE LA ACUMULACION EN EL PASO 5 (5100).              
007240 01  WS-RESUMEN-GENERAL.                                                  
007250*    IMPORTE ZONADO (DISPLAY) DE WS-RES-INGRESO-TOTAL.                    
007260     05  WS-RES-INGRESO-TOTAL            PIC 9(12)V99.                    
007270*    SUBINDICE/CONTADOR BINARIO (COMP) WS-RES-TRANSAC-TOTAL.              
007280     05  WS-RES-TRANSAC-TOTAL            PIC 9(05) COMP.                  
007290*    IMPORTE ZONADO (DISPLAY) DE WS-RES-PROMEDIO.                         
007300     05  WS-RES-PROMEDIO                 PIC 9(10)V99.                    
007310*    CAMPO ALFANUMERICO WS-RES-FECHA-MIN.                                 
007320     05  WS-RES-FECHA-MIN                PIC X(10).                       
007330*    CAMPO ALFANUMERICO WS-RES-FECHA-MAX.                                 
007340     05  WS-RES-FECHA-MAX                PIC X(10).                       
007350*    CAMPO ALFANUMERICO WS-RES-MEJOR-FECHA.                               
007360     05  WS-RES-MEJOR-FECHA              PIC X(10).                       
007370*    IMPORTE ZONADO (DISPLAY) DE WS-RES-MEJOR-INGRESO.                    
007380     05  WS-RES-MEJOR-INGRESO            PIC 9(12)V99.                    
007390*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
007400     05  FILLER                         PIC X(01) VALUE SPACE.            
007410*                                                                         
007420*    CONTADORES DE CONTROL DE LA CORRIDA -- CUANTAS LINEAS SE             
007430*    PARSEARON, CUANTAS SE RECHAZARON POR TRNVAL01, CUANTAS FILAS         
007440*    TRAJO EL CATALOGO Y CUANTAS VENTAS PUDIERON ENRIQUECERSE.            
007450*    NO SON ACUMULADORES DE DINERO, SE MANTIENEN COMP COMO                
007460*    CUALQUIER OTRO CONTADOR/SUBINDICE DE ESTE PROGRAMA.                  
007470 01  WS-CONTADORES-GENERALES.                                             
007480*    SUBINDICE/CONTADOR BINARIO (COMP) WS-CNT-PARSEADAS.                  
007490     05  WS-CNT-PARSEADAS                PIC 9(07) COMP.                  
007500*    SUBINDICE/CONTADOR BINARIO (COMP) WS-CNT-INVALIDAS.                  
007510     05  WS-CNT-INVALIDAS                PIC 9(07) COMP.                  
007520*    SUBINDICE/CONTADOR BINARIO (COMP) WS-CNT-CATALOGO.                   
007530     05  WS-CNT-CATALOGO                 PIC 9(05) COMP.                  
007540*    SUBINDICE/CONTADOR BINARIO (COMP) WS-CNT-ENRIQ-MATCH.                
007550     05  WS-CNT-ENRIQ-MATCH               PIC 9(07) COMP.                 
007560*    SUBINDICE/CONTADOR BINARIO (COMP) WS-CNT-ENRIQ-TOTAL.                
007570     05  WS-CNT-ENRIQ-TOTAL              PIC 9(07) COMP.                  
007580*    IMPORTE ZONADO (DISPLAY) DE WS-PCT-ENRIQ.                            
007590     05  WS-PCT-ENRIQ                     PIC 9(03)V99.                   
007600*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
007610     05  FILLER                         PIC X(01) VALUE SPACE.            
007620*                                                                         
007630*    CAMPOS INTERMEDIOS PARA LOS CALCULOS DE PORCENTAJE (CR-1302)         
007640*    -- EL *100 SE GUARDA ACA ANTES DE DIVIDIR, PARA QUE EL UNICO         
007650*    REDONDEO SEA EL DE LA DIVISION FINAL.                                
007660 77  WS-REG-VENTAS-X100                  PIC 9(12)V99.                    
007670*    SUBINDICE/CONTADOR BINARIO (COMP) WS-CNT-ENRIQ-MATCH-X100.           
007680 77  WS-CNT-ENRIQ-MATCH-X100             PIC 9(09) COMP.                  
007690*                                                                         
007700*    INDICES DE PROPOSITO GENERAL Y UN SWITCH DE CAMBIO, AMBOS            
007710*    DE UN DISENO ANTERIOR EN QUE UNA SOLA RUTINA DE ORDENAMIENTO         
007720*    SE COMPARTIA ENTRE TABLAS.  DESDE QUE CADA TABLA DE                  
007730*    ANALITICA GANO SU PROPIO PAR DE INDICES (WS-REG-IDX/IDX2,            
007740*    WS-PRO-IDX/IDX2, ETC., VER CADA 01 ARRIBA) ESTOS CAMPOS              
007750*    QUEDARON CASI SIN USO -- WS-IDX-1 SOLO SE REINICIA EN                
007760*    8400-SECCION-PRODUCTOS COMO RESABIO, Y WS-CAMBIO-SW NO SE            
007770*    CONSULTA EN NINGUN LADO.  SE DEJAN PORQUE SACARLOS NO                
007780*    CAMBIA NINGUN RESULTADO DEL REPORTE Y NO VALE EL RIESGO DE           
007790*    TOCAR UN CAMPO QUE OTRO PROGRAMA PUDIERA HABER REFERENCIADO          
007800*    EN ALGUNA VERSION HISTORICA.                                         
007810 01  WS-INDICES-GENERALES.                                                
007820*    SUBINDICE/CONTADOR BINARIO (COMP) WS-IDX-1.                          
007830     05  WS-IDX-1                        PIC 9(05) COMP.                  
007840*    SUBINDICE/CONTADOR BINARIO (COMP) WS-IDX-2.                          
007850     05  WS-IDX-2                        PIC 9(05) COMP.                  
007860*    CAMPO ALFANUMERICO WS-CAMBIO-SW.                                     
007870     05  WS-CAMBIO-SW                    PIC X(01).                       
007880*    CONDICION VERDADERA CUANDO EL CAMPO VALE 'S'.                        
007890         88  WS-HUBO-CAMBIO                      VALUE 'S'.               
007900*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
007910     05  FILLER                         PIC X(01) VALUE SPACE.            
007920*-----------------------------------------------------------------        
007930*    FECHA Y HORA DEL SISTEMA (VIA REGISTROS ESPECIALES ACCEPT,           
007940*    NO FUNCTION CURRENT-DATE), CON VENTANA DE SIGLO.                     
007950 01  WS-FECHA-SISTEMA.                                                    
007960*    CAMPO NUMERICO ZONADO WS-SYS-ANIO-2.                                 
007970     05  WS-SYS-ANIO-2                   PIC 9(02).                       
007980*    CAMPO NUMERICO ZONADO WS-SYS-MES.                                    
007990     05  WS-SYS-MES                      PIC 9(02).                       
008000*    CAMPO NUMERICO ZONADO WS-SYS-DIA.                                    
008010     05  WS-SYS-DIA                      PIC 9(02).                       
008020*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
008030     05  FILLER                         PIC X(01) VALUE SPACE.            
008040*    GRUPO WS-HORA-SISTEMA DEFINIDO A NIVEL 01.                           
008050 01  WS-HORA-SISTEMA.                                                     
008060*    CAMPO NUMERICO ZONADO WS-SYS-HORA.                                   
008070     05  WS-SYS-HORA                     PIC 9(02).                       
008080*    CAMPO NUMERICO ZONADO WS-SYS-MINUTO.                                 
008090     05  WS-SYS-MINUTO                   PIC 9(02).                       
008100*    CAMPO NUMERICO ZONADO WS-SYS-SEGUNDO.                                
008110     05  WS-SYS-SEGUNDO                  PIC 9(02).                       
008120*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
008130     05  FILLER                          PIC 9(02).                       
008140*    CAMPO NUMERICO ZONADO WS-ANIO-COMPLETO.                              
008150 77  WS-ANIO-COMPLETO                    PIC 9(04).                       
008160*    GRUPO WS-FECHA-HORA-REPORTE DEFINIDO A NIVEL 01.                     
008170 01  WS-FECHA-HORA-REPORTE.                                               
008180*    CAMPO NUMERICO ZONADO WS-FHR-ANIO.                                   
008190     05  WS-FHR-ANIO                     PIC 9(04).                       
008200*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
008210     05  FILLER                          PIC X(01) VALUE '-'.             
008220*    CAMPO NUMERICO ZONADO WS-FHR-MES.                                    
008230     05  WS-FHR-MES                      PIC 9(02).                       
008240*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
008250     05  FILLER                          PIC X(01) VALUE '-'.             
008260*    CAMPO NUMERICO ZONADO WS-FHR-DIA.                                    
008270     05  WS-FHR-DIA                      PIC 9(02).                       
008280*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
008290     05  FILLER                          PIC X(01) VALUE SPACE.           
008300*    CAMPO NUMERICO ZONADO WS-FHR-HORA.                                   
008310     05  WS-FHR-HORA                     PIC 9(02).                       
008320*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
008330     05  FILLER                          PIC X(01) VALUE ':'.             
008340*    CAMPO NUMERICO ZONADO WS-FHR-MINUTO.                                 
008350     05  WS-FHR-MINUTO                   PIC 9(02).                       
008360*    RELLENO SIN USO EN LA LOGICA, MANTIENE EL ANCHO DE REGISTRO.         
008370     05  FILLER                          PIC X(01) VALUE ':'.             
008380*    CAMPO NUMERICO ZONADO WS-FHR-SEGUNDO.                                
008390     05  WS-FHR-SEGUNDO                  PIC 9(02).                       
008400*-----------------------------------------------------------------        
008410 77  WS-LINEA-ENRIQ-HDR                  PIC X(124) VALUE                 
008420     'TransactionID|Date|ProductID|ProductName|Quantity|UnitPric          
008430-    'e|CustomerID|Region|API_Category|API_Brand|API_Rating|API_          
008440-    'Match'.                                                             
008450*-----------------------------------------------------------------        
008460 PROCEDURE DIVISION.                                                      
008470*-----------------------------------------------------------------        
008480*    MAINLINE -- EL PASO A PASO COMPLETO DE LA CORRIDA NOCTURNA,          
008490*    EN EL ORDEN FIJO DESCRIPTO EN EL ENCABEZADO DEL PROGRAMA.            
008500*    NINGUN PASO SE SALTEA CONDICIONALMENTE; SI UN ARCHIVO VIENE          
008510*    VACIO (POR EJEMPLO LA TARJETA DE FILTRO) EL PARRAFO                  
008520*    CORRESPONDIENTE LO MANEJA INTERNAMENTE EN LUGAR DE ALTERAR           
008530*    ESTA SECUENCIA.                                                      
008540                                                                          
008550*    PASO 1: APERTURA Y ARRANQUE.                                         
008560     PERFORM 1000-INICIAR-PROGRAMA                                        
008570        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
008580                                                                          
008590*    PASO 2: LEER/PARSEAR/VALIDAR TODAS LAS VENTAS (REGLAS U1).           
008600     PERFORM 2000-PROCESAR-VENTA                                          
008610        THRU 2000-PROCESAR-VENTA-FIN                                      
008620        UNTIL FS-VENTAS-EOF.                                              
008630                                                                          
008640*    PASO 3: INFORMAR LAS OPCIONES DE FILTRO DISPONIBLES.                 
008650     PERFORM 3000-MOSTRAR-OPCIONES-FILTRO                                 
008660        THRU 3000-MOSTRAR-OPCIONES-FILTRO-FIN.                            
008670                                                                          
008680*    PASO 4: APLICAR EL FILTRO OPCIONAL DE REGION/MONTO.                  
008690     PERFORM 4000-APLICAR-FILTRO                                          
008700        THRU 4000-APLICAR-FILTRO-FIN.                                     
008710                                                                          
008720*    PASO 5 (U2): ACUMULAR Y ORDENAR TODA LA ANALITICA.                   
008730     PERFORM 5000-CALCULAR-ANALITICA                                      
008740        THRU 5000-CALCULAR-ANALITICA-FIN.                                 
008750                                                                          
008760*    PASO 6 (U3): CARGAR EL CATALOGO DE PRODUCTOS EN MEMORIA.             
008770     PERFORM 6000-CARGAR-CATALOGO                                         
008780        THRU 6000-CARGAR-CATALOGO-FIN                                     
008790        UNTIL FS-CATALOGO-EOF.                                            
008800                                                                          
008810*    PASO 7/8 (U3): ENRIQUECER CADA VENTA Y GRABAR EL EXTRACTO.           
008820     PERFORM 7000-ENRIQUECER-Y-GRABAR                                     
008830        THRU 7000-ENRIQUECER-Y-GRABAR-FIN.                                
008840                                                                          
008850*    PASO 9 (U4): EMITIR EL REPORTE DE ANALITICA DE VENTAS.               
008860     PERFORM 8000-EMITIR-REPORTE                                          
008870        THRU 8000-EMITIR-REPORTE-FIN.                                     
008880                                                                          
008890*    PASO 10: CERRAR ARCHIVOS Y TERMINAR.                                 
008900     PERFORM 9000-FINALIZAR-PROGRAMA                                      
008910        THRU 9000-FINALIZAR-PROGRAMA-FIN.                                 
008920                                                                          
008930     STOP RUN.                                                            
008940                                                                          
008950*-----------------------------------------------------------------        
008960*    PASO 1 - APERTURA DE ARCHIVOS, CARGA DE LA TARJETA DE                
008970*    FILTRO Y DE LA FECHA/HORA DEL SISTEMA.                               
008980*                                                                         
008990*    ESTE PARRAFO DEJA TODAS LAS TABLAS DE ANALITICA Y LOS                
009000*    CONTADORES GENERALES EN CERO ANTES DE LEER LA PRIMERA                
009010*    LINEA DE VENTA -- UNA CORRIDA ABORTADA A MITAD DE CAMINO             
009020*    NUNCA DEBE DEJAR BASURA DE LA CORRIDA ANTERIOR EN ESTAS              
009030*    AREAS, YA QUE EL JCL DE PRODUCCION REINICIA EL PROGRAMA              
009040*    DESDE CERO EN CASO DE RERUN (NO HAY CHECKPOINT/RESTART).             
009050*    EL MINIMO DE MONTO SE INICIALIZA EN EL VALOR MAS ALTO                
009060*    POSIBLE PARA EL CAMPO (999999999999) DE MODO QUE LA                  
009070*    PRIMER VENTA VALIDA SIEMPRE LO REEMPLACE EN 2400 ABAJO.              
009080 1000-INICIAR-PROGRAMA.                                                   
009090*    LOS DOS DISPLAY DE BANNER DE ARRIBA SON LOS QUE EL OPERADOR          
009100*    VE PRIMERO EN EL LOG DEL JOB CUANDO LA CORRIDA ARRANCA.              
009110                                                                          
009120*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
009130     DISPLAY '================================================'.          
009140*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
009150     DISPLAY 'SALDRV1 - SALES ANALYTICS BATCH'.                           
009160*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
009170     DISPLAY 'INICIO DE CORRIDA'.                                         
009180                                                                          
009190*    ABRE EL ARCHIVO PARA LA CORRIDA.                                     
009200     OPEN INPUT  ENT-VENTAS.                                              
009210*    ABRE EL ARCHIVO PARA LA CORRIDA.                                     
009220     OPEN INPUT  ENT-CATALOGO.                                            
009230*    ABRE EL ARCHIVO PARA LA CORRIDA.                                     
009240     OPEN INPUT  ENT-FILTRO.                                              
009250*    ABRE EL ARCHIVO PARA LA CORRIDA.                                     
009260     OPEN OUTPUT SAL-ENRIQUECIDO.                                         
009270*    ABRE EL ARCHIVO PARA LA CORRIDA.                                     
009280     OPEN OUTPUT SAL-REPORTE.                                             
009290                                                                          
009300*    ALL FIVE FILES MUST OPEN CLEAN OR THE RUN IS NOT WORTH               
009310*    CONTINUING -- A BAD OPEN ON ANY ONE OF THEM IS FORCED INTO           
009320*    FS-VENTAS SO THE MAINLINE'S UNTIL FS-VENTAS-EOF LOOP AT              
009330*    2000 NEVER EXECUTES, WHICH DRIVES THE PROGRAM STRAIGHT TO            
009340*    9000-FINALIZAR-PROGRAMA WITHOUT PROCESSING ANY SALES.                
009350     EVALUATE TRUE                                                        
009360        WHEN FS-VENTAS-OK AND FS-CATALOGO-OK                              
009370              AND FS-FILTRO-OK AND FS-ENRIQUECIDO-OK                      
009380              AND FS-REPORTE-OK                                           
009390           CONTINUE                                                       
009400        WHEN OTHER                                                        
009410*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
009420           DISPLAY 'SALDRV1 - ERROR EN APERTURA DE ARCHIVOS'              
009430*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
009440           DISPLAY 'FS-VENTAS=' FS-VENTAS                                 
009450              ' FS-CATALOGO=' FS-CATALOGO                                 
009460*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
009470           DISPLAY 'FS-FILTRO=' FS-FILTRO ' FS-ENRIQUECIDO='              
009480                    FS-ENRIQUECIDO ' FS-REPORTE=' FS-REPORTE              
009490*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
009500           MOVE '10' TO FS-VENTAS                                         
009510     END-EVALUATE.                                                        
009520                                                                          
009530*    RESET DE TODOS LOS CONTADORES DE FILA DE LAS TABLAS OCCURS           
009540*    DEPENDING ON -- ESTO ES LO QUE DEJA CADA TABLA "VACIA" PARA          
009550*    ESTA CORRIDA, YA QUE EL LARGO EFECTIVO DE UNA TABLA ODO ES           
009560*    EL VALOR DE SU CAMPO CANT, NO EL CONTENIDO DE LAS FILAS.             
009570     INITIALIZE WS-CONTADORES-GENERALES WS-RESUMEN-GENERAL.               
009580*    CARGA WS-MONTO-MIN-VISTO CON 99999999.                               
009590     MOVE 999999999999 TO WS-MONTO-MIN-VISTO.                             
009600*    CARGA WS-MONTO-MAX-VISTO CON EL VALOR.                               
009610     MOVE ZEROES        TO WS-MONTO-MAX-VISTO.                            
009620*    CARGA WS-TAB-VAL-CANT CON EL VALOR.                                  
009630     MOVE ZERO TO WS-TAB-VAL-CANT WS-ROP-CANT WS-REG-CANT                 
009640                  WS-PRO-CANT WS-CLI-CANT WS-FEC-CANT                     
009650                  WS-BAJ-CANT WS-NOE-CANT WS-CAT-CANT-REGISTROS.          
009660                                                                          
009670*    EJECUTA EL PARRAFO LEER-TARJETA-FILTRO.                              
009680     PERFORM 1100-LEER-TARJETA-FILTRO                                     
009690        THRU 1100-LEER-TARJETA-FILTRO-FIN.                                
009700                                                                          
009710*    EJECUTA EL PARRAFO OBTENER-FECHA-HORA.                               
009720     PERFORM 1200-OBTENER-FECHA-HORA                                      
009730        THRU 1200-OBTENER-FECHA-HORA-FIN.                                 
009740                                                                          
009750*    AL LLEGAR ACA, LOS ARCHIVOS ESTAN ABIERTOS, LA TARJETA DE            
009760*    FILTRO FUE LEIDA (O SE ASUMIO 'SIN FILTRO') Y LA FECHA/HORA          
009770*    DE REPORTE YA ESTA ARMADA -- EL PASO 2 PUEDE EMPEZAR A LEER          
009780*    VENTAS CONFIANDO EN QUE EL ESTADO INICIAL YA ESTA LISTO.             
009790 1000-INICIAR-PROGRAMA-FIN.                                               
009800     EXIT.                                                                
009810                                                                          
009820*-----------------------------------------------------------------        
009830*    LA TARJETA DE FILTRO (FILTPRM) ES UN UNICO REGISTRO                  
009840*    OPCIONAL -- SI EL ARCHIVO VIENE VACIO (AT END INMEDIATO)             
009850*    SE ASUME 'SIN FILTRO' Y LA CORRIDA PROCESA TODAS LAS                 
009860*    VENTAS, QUE ES EL COMPORTAMIENTO QUE TENIA EL PROGRAMA               
009870*    ANTES DE CR-1190 CUANDO EL FILTRO SE PEDIA POR CONSOLA.              
009880 1100-LEER-TARJETA-FILTRO.                                                
009890                                                                          
009900*    MOVE SPACES FIRST SO THAT AN AT-END (EMPTY FILE) LEAVES THE          
009910*    FILTER FIELDS BLANK -- BLANK IS WHAT 4100-FILTRAR-UNA-VENTA          
009920*    INTERPRETS AS "NO RESTRICTION ON THIS CRITERION".                    
009930     MOVE SPACES TO WS-ENT-FILTRO.                                        
009940*    LEE EL SIGUIENTE REGISTRO DE ENTRADA.                                
009950     READ ENT-FILTRO INTO WS-ENT-FILTRO                                   
009960        AT END                                                            
009970*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
009980           MOVE SPACES TO WS-ENT-FILTRO                                   
009990     END-READ.                                                            
010000                                                                          
010010*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
010020     DISPLAY 'SALDRV1 - FILTRO REGION  =' WS-ENT-FILTRO-REGION.           
010030*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
010040     DISPLAY 'SALDRV1 - FILTRO MINIMO  =' WS-ENT-FILTRO-MINIMO.           
010050*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
010060     DISPLAY 'SALDRV1 - FILTRO MAXIMO  =' WS-ENT-FILTRO-MAXIMO.           
010070                                                                          
010080*    LOS TRES DISPLAY SIRVEN PARA QUE EL OPERADOR PUEDA CONFIRMAR         
010090*    EN EL LOG DEL JOB QUE LA TARJETA SE LEYO COMO SE ESPERABA,           
010100*    ANTES DE QUE LA CORRIDA SIGA VARIOS MINUTOS MAS.                     
010110 1100-LEER-TARJETA-FILTRO-FIN.                                            
010120     EXIT.                                                                
010130                                                                          
010140*-----------------------------------------------------------------        
010150*    VENTANA DE SIGLO: 00-49 SE INTERPRETA 20XX, 50-99 SE                 
010160*    INTERPRETA 19XX.  ESTE CORTE SE FIJO EN LA REVISION                  
010170*    Y2K-0007 DE 1998 Y SE DEJA ASI DELIBERADAMENTE -- UN                 
010180*    CENTRO DE DATOS MINORISTA NO TIENE TRANSACCIONES DE                  
010190*    VENTA FECHADAS ANTES DE 1950, ASI QUE LA AMBIGUEDAD                  
010200*    NUNCA SE MATERIALIZA EN LA PRACTICA.                                 
010210 1200-OBTENER-FECHA-HORA.                                                 
010220                                                                          
010230*    TOMA EL VALOR DEL SISTEMA OPERATIVO.                                 
010240     ACCEPT WS-FECHA-SISTEMA FROM DATE.                                   
010250*    TOMA EL VALOR DEL SISTEMA OPERATIVO.                                 
010260     ACCEPT WS-HORA-SISTEMA  FROM TIME.                                   
010270                                                                          
010280*    LA VENTANA DE SIGLO DESCRIPTA EN EL BANNER DE ARRIBA --              
010290*    ADD ... TO ZERO GIVING ES SIMPLEMENTE UNA FORMA DE FIJAR EL          
010300*    SIGLO EN WS-ANIO-COMPLETO SIN UN MOVE LITERAL SEPARADO.              
010310     IF WS-SYS-ANIO-2 < 50                                                
010320*    ACUMULA ZERO EN EL TOTAL CORRESPONDIENTE.                            
010330        ADD 2000 TO ZERO GIVING WS-ANIO-COMPLETO                          
010340*    ACUMULA ANIO-2 EN EL TOTAL CORRESPONDIENTE.                          
010350        ADD WS-SYS-ANIO-2 TO WS-ANIO-COMPLETO                             
010360     ELSE                                                                 
010370*    ACUMULA ZERO EN EL TOTAL CORRESPONDIENTE.                            
010380        ADD 1900 TO ZERO GIVING WS-ANIO-COMPLETO                          
010390*    ACUMULA ANIO-2 EN EL TOTAL CORRESPONDIENTE.                          
010400        ADD WS-SYS-ANIO-2 TO WS-ANIO-COMPLETO                             
010410     END-IF.                                                              
010420                                                                          
010430*    CARGA WS-FHR-ANIO CON NIO-COMPLETO.                                  
010440     MOVE WS-ANIO-COMPLETO TO WS-FHR-ANIO.                                
010450*    CARGA WS-FHR-MES CON YS-MES.                                         
010460     MOVE WS-SYS-MES       TO WS-FHR-MES.                                 
010470*    CARGA WS-FHR-DIA CON YS-DIA.                                         
010480     MOVE WS-SYS-DIA       TO WS-FHR-DIA.                                 
010490*    CARGA WS-FHR-HORA CON YS-HORA.                                       
010500     MOVE WS-SYS-HORA      TO WS-FHR-HORA.                                
010510*    CARGA WS-FHR-MINUTO CON YS-MINUTO.                                   
010520     MOVE WS-SYS-MINUTO    TO WS-FHR-MINUTO.                              
010530*    CARGA WS-FHR-SEGUNDO CON YS-SEGUNDO.                                 
010540     MOVE WS-SYS-SEGUNDO   TO WS-FHR-SEGUNDO.                             
010550                                                                          
010560*    WS-FECHA-HORA-REPORTE QUEDA LISTO PARA MOVERSE DIRECTO A             
010570*    WS-RPT-GEN-FECHA-HORA EN 8100-SECCION-ENCABEZADO, SIN NINGUNA        
010580*    CONVERSION ADICIONAL EN ESE PARRAFO.                                 
010590 1200-OBTENER-FECHA-HORA-FIN.                                             
010600     EXIT.                                                                
010610                                                                          
010620*-----------------------------------------------------------------        
010630*    PASO 1/2 - LECTURA Y PARSEO DE UNA LINEA DE VENTA (U1                
010640*    REGLAS 1-6, VIA CALL A TRNVAL01 PARA LAS REGLAS 3,4,6).              
010650*                                                                         
010660*    CONTROLADO DESDE EL PERFORM...UNTIL FS-VENTAS-EOF DE LA              
010670*    MAINLINE -- UNA LECTURA POR INVOCACION, HASTA FIN DE                 
010680*    ARCHIVO.                                                             
010690 2000-PROCESAR-VENTA.                                                     
010700*    UNA SOLA READ POR INVOCACION -- LA MAINLINE REPITE ESTE              
010710*    PARRAFO HASTA FS-VENTAS-EOF, NO HAY UN BUCLE INTERNO ACA.            
010720                                                                          
010730*    LEE EL SIGUIENTE REGISTRO DE ENTRADA.                                
010740     READ ENT-VENTAS                                                      
010750        AT END                                                            
010760*    FIJA EOF AL VALOR INICIAL DE RECORRIDO.                              
010770           SET FS-VENTAS-EOF TO TRUE                                      
010780        NOT AT END                                                        
010790*    EJECUTA EL PARRAFO R-UNA-LINEA.                                      
010800           PERFORM 2100-TRATAR-UNA-LINEA                                  
010810              THRU 2100-TRATAR-UNA-LINEA-FIN                              
010820     END-READ.                                                            
010830                                                                          
010840*    SI LA LECTURA DIO AT END, FS-VENTAS-EOF QUEDA EN TRUE Y LA           
010850*    MAINLINE SALE DEL PERFORM...UNTIL SIN VOLVER A ENTRAR ACA.           
010860 2000-PROCESAR-VENTA-FIN.                                                 
010870     EXIT.                                                                
010880                                                                          
010890*-----------------------------------------------------------------        
010900*    SALTA LA LINEA DE ENCABEZADO DEL CSV DE ORIGEN (LA                   
010910*    PRIMERA LINEA LEIDA DE ENT-VENTAS) Y CUALQUIER LINEA                 
010920*    TOTALMENTE EN BLANCO AL FINAL DEL ARCHIVO, ANTES DE                  
010930*    PASAR AL PARSEO REAL EN 2200.                                        
010940 2100-TRATAR-UNA-LINEA.                                                   
010950                                                                          
010960*    EVALUA LA CONDICION SOBRE RIMERA-LINEA-VTA-SI.                       
010970     IF WS-PRIMERA-LINEA-VTA-SI                                           
010980*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
010990        MOVE 'N' TO WS-SW-PRIMERA-LINEA-VTA                               
011000*    SALTA DIRECTO AL FINAL DEL PARRAFO.                                  
011010        GO TO 2100-TRATAR-UNA-LINEA-FIN                                   
011020     END-IF.                                                              
011030                                                                          
011040*    EVALUA LA CONDICION SOBRE ENTAS-TEXTO.                               
011050     IF FD-VENTAS-TEXTO = SPACES                                          
011060*    SALTA DIRECTO AL FINAL DEL PARRAFO.                                  
011070        GO TO 2100-TRATAR-UNA-LINEA-FIN                                   
011080     END-IF.                                                              
011090                                                                          
011100*    EJECUTA EL PARRAFO PARSEAR-CAMPOS.                                   
011110     PERFORM 2200-PARSEAR-CAMPOS                                          
011120        THRU 2200-PARSEAR-CAMPOS-FIN.                                     
011130                                                                          
011140*    LAS DOS SALIDAS TEMPRANAS (ENCABEZADO, LINEA EN BLANCO) VAN          
011150*    DIRECTO A ESTE EXIT SIN TOCAR NINGUN CONTADOR -- SOLO LAS            
011160*    LINEAS QUE LLEGAN A 2200 CUENTAN COMO 'PARSEADAS'.                   
011170 2100-TRATAR-UNA-LINEA-FIN.                                               
011180     EXIT.                                                                
011190                                                                          
011200*-----------------------------------------------------------------        
011210*    DIVIDE LA LINEA CRUDA EN SUS 9 CAMPOS POSICIONALES (EL               
011220*    NOVENO CAMPO EXISTE SOLO PARA DETECTAR UN SEPARADOR DE               
011230*    MAS -- VER REGLA 1 ABAJO, QUE EXIGE EXACTAMENTE 8).                  
011240*    LOS CAMPOS 2-9 SE LIMPIAN A BLANCOS ANTES DE CADA                    
011250*    UNSTRING PORQUE UNA LINEA CON MENOS DE 8 CAMPOS DEJARIA              
011260*    CAMPOS DE LA LINEA ANTERIOR SIN PISAR, SI NO SE HICIERA.             
011270 2200-PARSEAR-CAMPOS.                                                     
011280*    EL CONTADOR WS-CNT-PARSEADAS SUBE POR CADA LINEA INTENTADA,          
011290*    VALIDA O NO -- SIRVE PARA CUADRAR CONTRA EL TOTAL DE LINEAS          
011300*    DEL ARCHIVO DE ORIGEN SI ALGUNA VEZ SE AUDITA LA CORRIDA.            
011310                                                                          
011320*    ACUMULA WS-CNT-PARSEADAS EN EL TOTAL CORRESPONDIENTE.                
011330     ADD 1 TO WS-CNT-PARSEADAS.                                           
011340                                                                          
011350*    CARGA WS-CRU-CAMPO-1 CON EL VALOR.                                   
011360     MOVE SPACES TO WS-CRU-CAMPO-1 WS-CRU-CAMPO-2 WS-CRU-CAMPO-3          
011370                     WS-CRU-CAMPO-4 WS-CRU-CAMPO-5 WS-CRU-CAMPO-6         
011380                     WS-CRU-CAMPO-7 WS-CRU-CAMPO-8 WS-CRU-CAMPO-9.        
011390*    CARGA WS-CRU-CANT-CAMPOS CON EL VALOR.                               
011400     MOVE ZERO   TO WS-CRU-CANT-CAMPOS.                                   
011410*    CARGA WS-SW-VALIDACION-OK CON EL VALOR.                              
011420     MOVE 'S'    TO WS-SW-VALIDACION-OK.                                  
011430*    CARGA WS-COD-ERROR-ACTUAL CON EL VALOR.                              
011440     MOVE SPACES TO WS-COD-ERROR-ACTUAL.                                  
011450                                                                          
011460*    DESARMA LA LINEA DE ENTRADA EN SUS CAMPOS COMPONENTES.               
011470     UNSTRING FD-VENTAS-TEXTO DELIMITED BY '|'                            
011480        INTO WS-CRU-CAMPO-1 WS-CRU-CAMPO-2 WS-CRU-CAMPO-3                 
011490             WS-CRU-CAMPO-4 WS-CRU-CAMPO-5 WS-CRU-CAMPO-6                 
011500             WS-CRU-CAMPO-7 WS-CRU-CAMPO-8 WS-CRU-CAMPO-9                 
011510        TALLYING IN WS-CRU-CANT-CAMPOS                                    
011520     END-UNSTRING.                                                        
011530                                                                          
011540*    *** REGLA 1: DEBE PARTIRSE EN EXACTAMENTE 8 CAMPOS                   
011550     IF WS-CRU-CANT-CAMPOS NOT = 8                                        
011560*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
011570        MOVE 'N' TO WS-SW-VALIDACION-OK                                   
011580*    CARGA WS-COD-ERROR-ACTUAL CON ELD-COUNT.                             
011590        MOVE 'BAD-FIELD-COUNT' TO WS-COD-ERROR-ACTUAL                     
011600     END-IF.                                                              
011610                                                                          
011620*    EVALUA LA CONDICION SOBRE AL-REG-OK.                                 
011630     IF WS-VAL-REG-OK                                                     
011640*    EJECUTA EL PARRAFO MPIAR-Y-VALIDAR.                                  
011650        PERFORM 2300-LIMPIAR-Y-VALIDAR                                    
011660           THRU 2300-LIMPIAR-Y-VALIDAR-FIN                                
011670     END-IF.                                                              
011680                                                                          
011690*    EVALUA LA CONDICION SOBRE AL-REG-OK.                                 
011700     IF WS-VAL-REG-OK                                                     
011710*    EJECUTA EL PARRAFO REGAR-A-VALIDAS.                                  
011720        PERFORM 2400-AGREGAR-A-VALIDAS                                    
011730           THRU 2400-AGREGAR-A-VALIDAS-FIN                                
011740     ELSE                                                                 
011750*    ACUMULA CNT-INVALIDAS EN EL TOTAL CORRESPONDIENTE.                   
011760        ADD 1 TO WS-CNT-INVALIDAS                                         
011770     END-IF.                                                              
011780                                                                          
011790*    SI LA VALIDACION FALLO EN CUALQUIER PUNTO (REGLA 1 ACA, O            
011800*    REGLAS 3-6 DENTRO DE 2300), LA VENTA NUNCA LLEGA A 2400 Y            
011810*    SOLO SUMA AL CONTADOR DE INVALIDAS -- NO QUEDA RASTRO DE             
011820*    ELLA EN NINGUNA TABLA NI EN EL ARCHIVO ENRIQUECIDO.                  
011830 2200-PARSEAR-CAMPOS-FIN.                                                 
011840     EXIT.                                                                
011850                                                                          
011860*-----------------------------------------------------------------        
011870*    REGLA 2 (QUITAR COMAS DEL NOMBRE) Y REGLAS 3,4,5,6 (VIA              
011880*    TRNVAL01, CON LOS MONTOS YA LIMPIOS DE COMAS).                       
011890*                                                                         
011900*    CANTIDAD Y PRECIO LLEGAN COMO TEXTO CON POSIBLES COMAS               
011910*    DE MILES (EJ '1,250.00') Y SE DEBEN LIMPIAR Y JUSTIFICAR             
011920*    A LA DERECHA CON CEROS A LA IZQUIERDA (VIA 9300) ANTES               
011930*    DE QUE TRNVAL01 LOS PRUEBE CON NOT NUMERIC, PORQUE UN                
011940*    CAMPO CON BLANCOS A LA IZQUIERDA FALLA ESA PRUEBA AUNQUE             
011950*    EL VALOR EN SI SEA VALIDO.                                           
011960 2300-LIMPIAR-Y-VALIDAR.                                                  
011970*    EL SUBSCRIPT (8:5) Y (6:7) DE WS-MON-JUSTIFICADO TOMA SOLO           
011980*    LOS DIGITOS FINALES DEL CAMPO DE 12 JUSTIFICADO A LA DERECHA         
011990*    -- CANTIDAD USA 5 DIGITOS, PRECIO USA 7, AMBOS SIN EL PUNTO          
012000*    DECIMAL PORQUE TRNVAL01 LOS RECIBE COMO TEXTO SIN PUNTO Y            
012010*    LOS REEDITA EL MISMO A PIC 9(05)/9(07) CON V99 IMPLICITO.            
012020                                                                          
012030*    CARGA WS-UTX-ENTRADA CON RU-CAMPO-4.                                 
012040     MOVE WS-CRU-CAMPO-4 TO WS-UTX-ENTRADA.                               
012050*    EJECUTA EL PARRAFO QUITAR-COMAS-TEXTO.                               
012060     PERFORM 9200-QUITAR-COMAS-TEXTO                                      
012070        THRU 9200-QUITAR-COMAS-TEXTO-FIN.                                 
012080*    CARGA WS-CRU-CAMPO-4 CON TX-SALIDA.                                  
012090     MOVE WS-UTX-SALIDA  TO WS-CRU-CAMPO-4.                               
012100                                                                          
012110*    CARGA WS-MON-ENTRADA CON RU-CAMPO-5.                                 
012120     MOVE WS-CRU-CAMPO-5 TO WS-MON-ENTRADA.                               
012130*    EJECUTA EL PARRAFO LIMPIAR-MONTO.                                    
012140     PERFORM 9300-LIMPIAR-MONTO                                           
012150        THRU 9300-LIMPIAR-MONTO-FIN.                                      
012160*    CARGA WS-VAL-QUANTITY-TXT CON ON-JUSTIFICADO.                        
012170     MOVE WS-MON-JUSTIFICADO (8:5) TO WS-VAL-QUANTITY-TXT.                
012180                                                                          
012190*    CARGA WS-MON-ENTRADA CON RU-CAMPO-6.                                 
012200     MOVE WS-CRU-CAMPO-6 TO WS-MON-ENTRADA.                               
012210*    EJECUTA EL PARRAFO LIMPIAR-MONTO.                                    
012220     PERFORM 9300-LIMPIAR-MONTO                                           
012230        THRU 9300-LIMPIAR-MONTO-FIN.                                      
012240*    CARGA WS-VAL-UNIT-PRICE-TXT CON ON-JUSTIFICADO.                      
012250     MOVE WS-MON-JUSTIFICADO (6:7) TO WS-VAL-UNIT-PRICE-TXT.              
012260                                                                          
012270*    CARGA WS-VAL-TRANSACTION-ID CON RU-CAMPO-1.                          
012280     MOVE WS-CRU-CAMPO-1 (1:8) TO WS-VAL-TRANSACTION-ID.                  
012290*    CARGA WS-VAL-CUSTOMER-ID CON RU-CAMPO-7.                             
012300     MOVE WS-CRU-CAMPO-7 (1:8) TO WS-VAL-CUSTOMER-ID.                     
012310*    CARGA WS-VAL-REGION CON RU-CAMPO-8.                                  
012320     MOVE WS-CRU-CAMPO-8 (1:10) TO WS-VAL-REGION.                         
012330                                                                          
012340*    INVOCA AL SUBPROGRAMA PASANDO LOS PARAMETROS POR LINKAGE.            
012350     CALL 'TRNVAL01' USING WS-VAL-VENTA.                                  
012360                                                                          
012370*    EVALUA LA CONDICION SOBRE WS-VAL-VALIDACION-OK.                      
012380     IF NOT WS-VAL-VALIDACION-OK                                          
012390*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
012400        MOVE 'N' TO WS-SW-VALIDACION-OK                                   
012410*    CARGA WS-COD-ERROR-ACTUAL CON COD-ERROR-O.                           
012420        MOVE WS-VAL-COD-ERROR-O TO WS-COD-ERROR-ACTUAL                    
012430     END-IF.                                                              
012440                                                                          
012450*    EL CODIGO DE ERROR QUE DEVUELVE TRNVAL01 (WS-VAL-COD-ERROR-O)        
012460*    SE GUARDA EN WS-COD-ERROR-ACTUAL POR SI ALGUNA VEZ SE QUIERE         
012470*    AGREGAR UN LISTADO DE RECHAZOS AL REPORTE -- HOY NO SE USA           
012480*    MAS ALLA DE ESTE PARRAFO, PERO SE CONSERVA PARA ESE FIN.             
012490 2300-LIMPIAR-Y-VALIDAR-FIN.                                              
012500     EXIT.                                                                
012510                                                                          
012520*-----------------------------------------------------------------        
012530*    ACUMULA EN LA TABLA DE VALIDAS Y ACTUALIZA LAS OPCIONES              
012540*    DE FILTRO MOSTRADAS EN EL PASO 3 (REGION DISTINTA VISTA,             
012550*    RANGO DE MONTO VISTO).                                               
012560*                                                                         
012570*    LA FECHA SE RECOMPONE A FORMATO AAAA-MM-DD AQUI PORQUE               
012580*    LOS TRES SUBCAMPOS (ANIO/MES/DIA) SOLO EXISTEN COMO                  
012590*    REDEFINES DEL CAMPO CRUDO -- EL RESTO DEL PROGRAMA Y EL              
012600*    REPORTE TRABAJAN SIEMPRE CON LA FECHA YA ARMADA.                     
012610*    SI LA TABLA YA LLEGO A SU TOPE DE 2000 VENTAS VALIDAS,               
012620*    LA VENTA SE DESCARTA EN SILENCIO (WS-SW-TABLA-LLENA QUEDA            
012630*    EN 'S' PARA QUIEN QUIERA CONSULTARLO A FUTURO) EN LUGAR              
012640*    DE ABENDAR -- ESTE LIMITE NUNCA SE ALCANZO EN PRODUCCION             
012650*    PERO SE DEJA COMO RESGUARDO.                                         
012660 2400-AGREGAR-A-VALIDAS.                                                  
012670*    ESTE PARRAFO SOLO SE EJECUTA CUANDO WS-VAL-REG-OK ESTA EN            
012680*    'S' (VER EL IF EN 2200) -- UNA VENTA INVALIDA NUNCA LLEGA            
012690*    HASTA ACA.                                                           
012700                                                                          
012710*    EVALUA LA CONDICION SOBRE AB-VAL-CANT.                               
012720     IF WS-TAB-VAL-CANT >= 2000                                           
012730*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
012740        MOVE 'S' TO WS-SW-TABLA-LLENA                                     
012750*    SALTA DIRECTO AL FINAL DEL PARRAFO.                                  
012760        GO TO 2400-AGREGAR-A-VALIDAS-FIN                                  
012770     END-IF.                                                              
012780                                                                          
012790*    ACUMULA WS-TAB-VAL-CANT EN EL TOTAL CORRESPONDIENTE.                 
012800     ADD 1 TO WS-TAB-VAL-CANT.                                            
012810*    FIJA AB-VAL-IDX AL VALOR INICIAL DE RECORRIDO.                       
012820     SET WS-TAB-VAL-IDX TO WS-TAB-VAL-CANT.                               
012830                                                                          
012840*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
012850     MOVE WS-VAL-TRANSACTION-ID                                           
012860                      TO WS-TV-TRANSACTION-ID (WS-TAB-VAL-IDX).           
012870*    ARMA LA CADENA DE SALIDA CAMPO POR CAMPO.                            
012880     STRING WS-CRU-FEC-ANIO DELIMITED BY SIZE                             
012890            '-'             DELIMITED BY SIZE                             
012900            WS-CRU-FEC-MES  DELIMITED BY SIZE                             
012910            '-'             DELIMITED BY SIZE                             
012920            WS-CRU-FEC-DIA  DELIMITED BY SIZE                             
012930         INTO WS-TV-TRAN-DATE (WS-TAB-VAL-IDX)                            
012940     END-STRING.                                                          
012950*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
012960     MOVE WS-CRU-CAMPO-3 (1:8)                                            
012970                 TO WS-TV-PRODUCT-ID (WS-TAB-VAL-IDX).                    
012980*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
012990     MOVE WS-CRU-CAMPO-4 (1:20)                                           
013000                 TO WS-TV-PRODUCT-NAME (WS-TAB-VAL-IDX).                  
013010*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
013020     MOVE WS-VAL-QUANTITY-NUM                                             
013030                 TO WS-TV-QUANTITY (WS-TAB-VAL-IDX).                      
013040*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
013050     MOVE WS-VAL-UNIT-PRICE-NUM                                           
013060                 TO WS-TV-UNIT-PRICE (WS-TAB-VAL-IDX).                    
013070*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
013080     MOVE WS-VAL-CUSTOMER-ID                                              
013090                 TO WS-TV-CUSTOMER-ID (WS-TAB-VAL-IDX).                   
013100*    CARGA WS-TV-REGION CON AL-REGION.                                    
013110     MOVE WS-VAL-REGION         TO WS-TV-REGION (WS-TAB-VAL-IDX).         
013120*    MULTIPLICA AL-QUANTITY-NUM PARA EL CALCULO SIGUIENTE.                
013130     MULTIPLY WS-VAL-QUANTITY-NUM BY WS-VAL-UNIT-PRICE-NUM                
013140        GIVING WS-TV-AMOUNT (WS-TAB-VAL-IDX).                             
013150                                                                          
013160*    EVALUA LA CONDICION SOBRE V-AMOUNT.                                  
013170     IF WS-TV-AMOUNT (WS-TAB-VAL-IDX) < WS-MONTO-MIN-VISTO                
013180*    CARGA WS-MONTO-MIN-VISTO CON MOUNT.                                  
013190        MOVE WS-TV-AMOUNT (WS-TAB-VAL-IDX) TO WS-MONTO-MIN-VISTO          
013200     END-IF.                                                              
013210*    EVALUA LA CONDICION SOBRE V-AMOUNT.                                  
013220     IF WS-TV-AMOUNT (WS-TAB-VAL-IDX) > WS-MONTO-MAX-VISTO                
013230*    CARGA WS-MONTO-MAX-VISTO CON MOUNT.                                  
013240        MOVE WS-TV-AMOUNT (WS-TAB-VAL-IDX) TO WS-MONTO-MAX-VISTO          
013250     END-IF.                                                              
013260                                                                          
013270*    FIJA OP-IDX AL VALOR INICIAL DE RECORRIDO.                           
013280     SET WS-ROP-IDX TO 1.                                                 
013290*    RECORRE LA TABLA OP-REGISTRO BUSCANDO LA FILA INDICADA.              
013300     SEARCH WS-ROP-REGISTRO                                               
013310        AT END                                                            
013320*    EVALUA LA CONDICION SOBRE EL CAMPO.                                  
013330           IF WS-ROP-CANT < 20                                            
013340*    ACUMULA ANT EN EL TOTAL CORRESPONDIENTE.                             
013350              ADD 1 TO WS-ROP-CANT                                        
013360*    FIJA WS-ROP-CANT AL VALOR INICIAL DE RECORRIDO.                      
013370              SET WS-ROP-IDX TO WS-ROP-CANT                               
013380*    CARGA WS-ROP-NOMBRE CON EL VALOR.                                    
013390              MOVE WS-VAL-REGION TO WS-ROP-NOMBRE (WS-ROP-IDX)            
013400           END-IF                                                         
013410        WHEN WS-ROP-NOMBRE (WS-ROP-IDX) = WS-VAL-REGION                   
013420           CONTINUE                                                       
013430     END-SEARCH.                                                          
013440                                                                          
013450*    DESPUES DE ESTE PARRAFO LA VENTA YA FORMA PARTE DE WS-TAB-           
013460*    VALIDAS Y SERA CANDIDATA AL FILTRO DEL PASO 4 Y A TODA LA            
013470*    ANALITICA DEL PASO 5 -- NO HAY VUELTA ATRAS DESDE ACA SALVO          
013480*    QUE EL FILTRO LA EXCLUYA EXPLICITAMENTE MAS ADELANTE.                
013490 2400-AGREGAR-A-VALIDAS-FIN.                                              
013500     EXIT.                                                                
013510                                                                          
013520*-----------------------------------------------------------------        
013530*    PASO 3 - OPCIONES DE FILTRO DISPONIBLES (REGIONES Y RANGO            
013540*    DE MONTO DE LAS VENTAS VALIDAS, ANTES DEL FILTRO).                   
013550*                                                                         
013560*    SOLO INFORMATIVO (DISPLAY A LA CONSOLA DEL JOB) -- DESDE             
013570*    CR-1190 EL FILTRO EN SI LLEGA POR TARJETA, NO SE LE                  
013580*    PREGUNTA NADA AL OPERADOR, PERO EL LISTADO DE REGIONES Y             
013590*    RANGO DE MONTO SE CONSERVA EN EL LOG DEL JOB PARA QUE EL             
013600*    OPERADOR PUEDA VERIFICAR QUE LA TARJETA TENIA VALORES                
013610*    RAZONABLES.                                                          
013620 3000-MOSTRAR-OPCIONES-FILTRO.                                            
013630*    SI NO SE VIO NINGUNA VENTA VALIDA (WS-ROP-CANT = 0) EL               
013640*    MENSAJE DE RANGO DE MONTO SE OMITE, YA QUE WS-MONTO-MIN-             
013650*    VISTO TODAVIA TENDRIA SU VALOR CENTINELA INICIAL.                    
013660                                                                          
013670*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
013680     DISPLAY 'SALDRV1 - LINEAS PARSEADAS   : ' WS-CNT-PARSEADAS.          
013690*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
013700     DISPLAY 'SALDRV1 - REGIONES DISPONIBLES:'.                           
013710*    EJECUTA EL PARRAFO MOSTRAR-UNA-REGION.                               
013720     PERFORM 3100-MOSTRAR-UNA-REGION                                      
013730        THRU 3100-MOSTRAR-UNA-REGION-FIN                                  
013740        VARYING WS-ROP-IDX FROM 1 BY 1                                    
013750        UNTIL WS-ROP-IDX > WS-ROP-CANT.                                   
013760*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
013770     DISPLAY 'SALDRV1 - RANGO DE MONTO     : ' WS-MONTO-MIN-VISTO         
013780             ' A ' WS-MONTO-MAX-VISTO.                                    
013790                                                                          
013800*    ESTE PARRAFO NO MODIFICA NINGUN DATO, SOLO DISPLAY -- EL             
013810*    FILTRO QUE REALMENTE SE APLICA YA FUE LEIDO EN 1100 ANTES            
013820*    DE QUE SE VIERA NINGUNA VENTA.                                       
013830 3000-MOSTRAR-OPCIONES-FILTRO-FIN.                                        
013840     EXIT.                                                                
013850                                                                          
013860*-----------------------------------------------------------------        
013870*    UNA LINEA DE DISPLAY POR REGION DISTINTA VISTA.                      
013880 3100-MOSTRAR-UNA-REGION.                                                 
013890                                                                          
013900*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
013910     DISPLAY '   - ' WS-ROP-NOMBRE (WS-ROP-IDX).                          
013920                                                                          
013930*    SIMPLEMENTE UN DISPLAY, SE LLAMA UNA VEZ POR REGION DESDE EL         
013940*    PERFORM VARYING DE 3000.                                             
013950 3100-MOSTRAR-UNA-REGION-FIN.                                             
013960     EXIT.                                                                
013970                                                                          
013980*-----------------------------------------------------------------        
013990*    PASO 4 - FILTRO OPCIONAL DE REGION/MONTO, POR COMPACTACION           
014000*    DE LA TABLA DE VALIDAS (BLANCO = NO SE APLICA EL CRITERIO).          
014010*                                                                         
014020*    LA COMPACTACION SE HACE IN-PLACE SOBRE WS-TAB-VALIDAS:               
014030*    CADA REGISTRO QUE PASA EL FILTRO SE MUEVE A LA PRIMERA               
014040*    POSICION LIBRE (WS-FLT-IDX-DESTINO), ASI NO HACE FALTA               
014050*    UNA SEGUNDA TABLA PARA LOS RESULTADOS FILTRADOS.  SI NO              
014060*    HAY NINGUN CRITERIO EN LA TARJETA, TODAS LAS VENTAS PASAN            
014070*    Y EL DESTINO TERMINA IGUAL AL ORIGEN.                                
014080 4000-APLICAR-FILTRO.                                                     
014090*    WS-FLT-IDX-DESTINO ARRANCA EN 1 Y SOLO AVANZA CUANDO UNA             
014100*    VENTA PASA EL FILTRO -- AL TERMINAR EL RECORRIDO QUEDA EN            
014110*    LA CANTIDAD FINAL DE FILAS FILTRADAS, QUE SE GUARDA EN               
014120*    WS-TAB-VAL-CANT PARA ACHICAR LA TABLA.                               
014130                                                                          
014140*    CARGA WS-FLT-IDX-DESTINO CON EL VALOR.                               
014150     MOVE ZERO TO WS-FLT-IDX-DESTINO.                                     
014160                                                                          
014170*    EJECUTA EL PARRAFO FILTRAR-UNA-VENTA.                                
014180     PERFORM 4100-FILTRAR-UNA-VENTA                                       
014190        THRU 4100-FILTRAR-UNA-VENTA-FIN                                   
014200        VARYING WS-TAB-VAL-IDX FROM 1 BY 1                                
014210        UNTIL WS-TAB-VAL-IDX > WS-TAB-VAL-CANT.                           
014220                                                                          
014230*    FIJA AB-VAL-CANT AL VALOR INICIAL DE RECORRIDO.                      
014240     SET WS-TAB-VAL-CANT TO WS-FLT-IDX-DESTINO.                           
014250                                                                          
014260*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
014270     DISPLAY 'SALDRV1 - VENTAS VALIDAS     : ' WS-TAB-VAL-CANT.           
014280*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
014290     DISPLAY 'SALDRV1 - VENTAS INVALIDAS   : ' WS-CNT-INVALIDAS.          
014300                                                                          
014310*    WS-TAB-VAL-CANT QUEDA ACTUALIZADA AL NUMERO DE FILAS QUE             
014320*    PASARON -- TODO LO QUE VIENE DESPUES (PASO 5, PASO 7) SOLO           
014330*    VE ESE RANGO COMPACTADO, NUNCA LAS FILAS EXCLUIDAS.                  
014340 4000-APLICAR-FILTRO-FIN.                                                 
014350     EXIT.                                                                
014360                                                                          
014370*-----------------------------------------------------------------        
014380*    LOS TRES CRITERIOS (REGION, MONTO MINIMO, MONTO MAXIMO)              
014390*    SON INDEPENDIENTES Y ACUMULATIVOS -- UNA VENTA DEBE                  
014400*    CUMPLIR TODOS LOS QUE VENGAN LLENOS EN LA TARJETA PARA               
014410*    QUEDAR.  EL CAMPO BLANCO EN LA TARJETA SIGNIFICA 'SIN                
014420*    RESTRICCION EN ESE CRITERIO', NO CERO.                               
014430 4100-FILTRAR-UNA-VENTA.                                                  
014440                                                                          
014450*    CARGA WS-SW-VALIDACION-OK CON EL VALOR.                              
014460     MOVE 'S' TO WS-SW-VALIDACION-OK.                                     
014470                                                                          
014480*    EVALUA LA CONDICION SOBRE NT-FILTRO-REGION.                          
014490     IF WS-ENT-FILTRO-REGION NOT = SPACES                                 
014500*    EVALUA LA CONDICION SOBRE EGION.                                     
014510        IF WS-TV-REGION (WS-TAB-VAL-IDX)                                  
014520           NOT = WS-ENT-FILTRO-REGION                                     
014530*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
014540           MOVE 'N' TO WS-SW-VALIDACION-OK                                
014550        END-IF                                                            
014560     END-IF.                                                              
014570                                                                          
014580*    EVALUA LA CONDICION SOBRE AL-REG-OK.                                 
014590     IF WS-VAL-REG-OK AND WS-ENT-FILTRO-MINIMO NOT = SPACES               
014600*    CARGA WS-MON-ENTRADA CON FILTRO-MINIMO.                              
014610        MOVE WS-ENT-FILTRO-MINIMO TO WS-MON-ENTRADA                       
014620*    EJECUTA EL PARRAFO MPIAR-MONTO.                                      
014630        PERFORM 9300-LIMPIAR-MONTO                                        
014640           THRU 9300-LIMPIAR-MONTO-FIN                                    
014650*    EVALUA LA CONDICION SOBRE MOUNT.                                     
014660        IF WS-TV-AMOUNT (WS-TAB-VAL-IDX) < WS-MON-JUSTIFICADO-R           
014670*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
014680           MOVE 'N' TO WS-SW-VALIDACION-OK                                
014690        END-IF                                                            
014700     END-IF.                                                              
014710                                                                          
014720*    EVALUA LA CONDICION SOBRE AL-REG-OK.                                 
014730     IF WS-VAL-REG-OK AND WS-ENT-FILTRO-MAXIMO NOT = SPACES               
014740*    CARGA WS-MON-ENTRADA CON FILTRO-MAXIMO.                              
014750        MOVE WS-ENT-FILTRO-MAXIMO TO WS-MON-ENTRADA                       
014760*    EJECUTA EL PARRAFO MPIAR-MONTO.                                      
014770        PERFORM 9300-LIMPIAR-MONTO                                        
014780           THRU 9300-LIMPIAR-MONTO-FIN                                    
014790*    EVALUA LA CONDICION SOBRE MOUNT.                                     
014800        IF WS-TV-AMOUNT (WS-TAB-VAL-IDX) > WS-MON-JUSTIFICADO-R           
014810*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
014820           MOVE 'N' TO WS-SW-VALIDACION-OK                                
014830        END-IF                                                            
014840     END-IF.                                                              
014850                                                                          
014860*    EVALUA LA CONDICION SOBRE AL-REG-OK.                                 
014870     IF WS-VAL-REG-OK                                                     
014880*    ACUMULA FLT-IDX-DESTINO EN EL TOTAL CORRESPONDIENTE.                 
014890        ADD 1 TO WS-FLT-IDX-DESTINO                                       
014900*    EVALUA LA CONDICION SOBRE IDX-DESTINO.                               
014910        IF WS-FLT-IDX-DESTINO NOT = WS-TAB-VAL-IDX                        
014920*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
014930           MOVE WS-TAB-VAL-REGISTRO (WS-TAB-VAL-IDX)                      
014940             TO WS-TAB-VAL-REGISTRO (WS-FLT-IDX-DESTINO)                  
014950        END-IF                                                            
014960     ELSE                                                                 
014970*    ACUMULA CNT-INVALIDAS EN EL TOTAL CORRESPONDIENTE.                   
014980        ADD 1 TO WS-CNT-INVALIDAS                                         
014990     END-IF.                                                              
015000                                                                          
015010*    EL SWITCH DE RESULTADO DE ESTE PARRAFO LO CONSULTA 4000              
015020*    DIRECTAMENTE DESPUES DE LA LLAMADA, PARA DECIDIR SI COPIA O          
015030*    NO COPIA LA FILA ACTUAL AL DESTINO COMPACTADO.                       
015040 4100-FILTRAR-UNA-VENTA-FIN.                                              
015050     EXIT.                                                                
015060                                                                          
015070*-----------------------------------------------------------------        
015080*    PASO 5 (U2) - ACUMULACION DE ANALITICA SOBRE LAS VENTAS              
015090*    VALIDAS/FILTRADAS, LUEGO ORDENAMIENTO Y CALCULOS DERIVADOS.          
015100*                                                                         
015110*    EL ORDEN DE LOS PASOS IMPORTA: PRIMERO SE ACUMULA TODO               
015120*    (5100), LUEGO SE ORDENA CADA TABLA (5900/5920/5950/5960),            
015130*    Y RECIEN DESPUES SE CALCULAN LOS CAMPOS QUE DEPENDEN DEL             
015140*    ORDEN (PORCENTAJE DE REGION, BAJO RENDIMIENTO, MEJOR DIA)            
015150*    -- NINGUNO DE ESTOS CALCULOS PUEDE HACERSE DURANTE LA                
015160*    ACUMULACION PORQUE DEPENDEN DEL TOTAL GENERAL O DE LA                
015170*    POSICION FINAL DE CADA REGISTRO EN SU TABLA.                         
015180 5000-CALCULAR-ANALITICA.                                                 
015190*    ESTE ORQUESTADOR NO TOCA NINGUN CAMPO POR SI MISMO, SOLO             
015200*    ENCADENA LOS PASOS EN EL ORDEN CORRECTO -- TODA LA LOGICA            
015210*    REAL VIVE EN LOS PARRAFOS 51XX-59XX QUE LLAMA.                       
015220                                                                          
015230*    EJECUTA EL PARRAFO ACUMULAR-UNA-VENTA.                               
015240     PERFORM 5100-ACUMULAR-UNA-VENTA                                      
015250        THRU 5100-ACUMULAR-UNA-VENTA-FIN                                  
015260        VARYING WS-TAB-VAL-IDX FROM 1 BY 1                                
015270        UNTIL WS-TAB-VAL-IDX > WS-TAB-VAL-CANT.                           
015280                                                                          
015290*    CARGA WS-RES-TRANSAC-TOTAL CON AB-VAL-CANT.                          
015300     MOVE WS-TAB-VAL-CANT TO WS-RES-TRANSAC-TOTAL.                        
015310*    EVALUA LA CONDICION SOBRE ES-TRANSAC-TOTAL.                          
015320     IF WS-RES-TRANSAC-TOTAL > 0                                          
015330*    DIVIDE PARA OBTENER EL PROMEDIO O PORCENTAJE.                        
015340        DIVIDE WS-RES-INGRESO-TOTAL BY WS-RES-TRANSAC-TOTAL               
015350           GIVING WS-RES-PROMEDIO ROUNDED                                 
015360     ELSE                                                                 
015370*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
015380        MOVE ZERO TO WS-RES-PROMEDIO                                      
015390     END-IF.                                                              
015400                                                                          
015410*    EJECUTA EL PARRAFO ORDENAR-REGIONES.                                 
015420     PERFORM 5900-ORDENAR-REGIONES                                        
015430        THRU 5900-ORDENAR-REGIONES-FIN.                                   
015440*    EJECUTA EL PARRAFO CALCULAR-PORCENT-REGION.                          
015450     PERFORM 5910-CALCULAR-PORCENT-REGION                                 
015460        THRU 5910-CALCULAR-PORCENT-REGION-FIN                             
015470        VARYING WS-REG-IDX FROM 1 BY 1                                    
015480        UNTIL WS-REG-IDX > WS-REG-CANT.                                   
015490                                                                          
015500*    EJECUTA EL PARRAFO ORDENAR-PRODUCTOS.                                
015510     PERFORM 5920-ORDENAR-PRODUCTOS                                       
015520        THRU 5920-ORDENAR-PRODUCTOS-FIN.                                  
015530*    EJECUTA EL PARRAFO EXTRAER-BAJO-RENDIMIENTO.                         
015540     PERFORM 5930-EXTRAER-BAJO-RENDIMIENTO                                
015550        THRU 5930-EXTRAER-BAJO-RENDIMIENTO-FIN                            
015560        VARYING WS-PRO-IDX FROM 1 BY 1                                    
015570        UNTIL WS-PRO-IDX > WS-PRO-CANT.                                   
015580*    EJECUTA EL PARRAFO ORDENAR-BAJOS.                                    
015590     PERFORM 5940-ORDENAR-BAJOS                                           
015600        THRU 5940-ORDENAR-BAJOS-FIN.                                      
015610                                                                          
015620*    EJECUTA EL PARRAFO ORDENAR-CLIENTES.                                 
015630     PERFORM 5950-ORDENAR-CLIENTES                                        
015640        THRU 5950-ORDENAR-CLIENTES-FIN.                                   
015650                                                                          
015660*    EJECUTA EL PARRAFO ORDENAR-FECHAS.                                   
015670     PERFORM 5960-ORDENAR-FECHAS                                          
015680        THRU 5960-ORDENAR-FECHAS-FIN.                                     
015690*    EJECUTA EL PARRAFO CALCULAR-FECHAS-DERIVADAS.                        
015700     PERFORM 5970-CALCULAR-FECHAS-DERIVADAS                               
015710        THRU 5970-CALCULAR-FECHAS-DERIVADAS-FIN.                          
015720                                                                          
015730*    AL TERMINAR ESTE PARRAFO, LAS CUATRO TABLAS DE ANALITICA             
015740*    ESTAN CARGADAS, ORDENADAS Y CON TODOS LOS CAMPOS DERIVADOS           
015750*    CALCULADOS -- EL PASO 8 (REPORTE) SOLO LAS LEE, NO LAS TOCA.         
015760 5000-CALCULAR-ANALITICA-FIN.                                             
015770     EXIT.                                                                
015780                                                                          
015790*-----------------------------------------------------------------        
015800*    UNA VENTA APORTA A CUATRO TABLAS DE ANALITICA A LA VEZ:              
015810*    REGION, PRODUCTO, CLIENTE Y FECHA.  CADA UNA TIENE SU                
015820*    PROPIA CLAVE DE BUSQUEDA (SEARCH SECUENCIAL, VER 5200-               
015830*    5500) PORQUE NINGUNA TABLA ESTA ORDENADA TODAVIA EN ESTE             
015840*    PASO -- SE CARGAN EN EL ORDEN EN QUE APARECEN LAS VENTAS.            
015850 5100-ACUMULAR-UNA-VENTA.                                                 
015860*    SE LLAMA UNA VEZ POR CADA FILA DE WS-TAB-VALIDAS (YA                 
015870*    FILTRADA) -- EL RECORRIDO COMPLETO LO HACE 5000 DE ARRIBA.           
015880                                                                          
015890*    ACUMULA V-AMOUNT EN EL TOTAL CORRESPONDIENTE.                        
015900     ADD WS-TV-AMOUNT (WS-TAB-VAL-IDX) TO WS-RES-INGRESO-TOTAL.           
015910                                                                          
015920*    EJECUTA EL PARRAFO ACUMULAR-REGION.                                  
015930     PERFORM 5200-ACUMULAR-REGION                                         
015940        THRU 5200-ACUMULAR-REGION-FIN.                                    
015950*    EJECUTA EL PARRAFO ACUMULAR-PRODUCTO.                                
015960     PERFORM 5300-ACUMULAR-PRODUCTO                                       
015970        THRU 5300-ACUMULAR-PRODUCTO-FIN.                                  
015980*    EJECUTA EL PARRAFO ACUMULAR-CLIENTE.                                 
015990     PERFORM 5400-ACUMULAR-CLIENTE                                        
016000        THRU 5400-ACUMULAR-CLIENTE-FIN.                                   
016010*    EJECUTA EL PARRAFO ACUMULAR-FECHA.                                   
016020     PERFORM 5500-ACUMULAR-FECHA                                          
016030        THRU 5500-ACUMULAR-FECHA-FIN.                                     
016040                                                                          
016050*    LOS CUATRO PERFORM DE ESTE PARRAFO SON INDEPENDIENTES ENTRE          
016060*    SI -- NINGUNO DEPENDE DEL RESULTADO DE OTRO, POR ESO EL              
016070*    ORDEN EN QUE APARECEN NO ES SIGNIFICATIVO.                           
016080 5100-ACUMULAR-UNA-VENTA-FIN.                                             
016090     EXIT.                                                                
016100                                                                          
016110*-----------------------------------------------------------------        
016120*    SEARCH SECUENCIAL POR NOMBRE DE REGION; SI NO EXISTE                 
016130*    TODAVIA EN LA TABLA SE AGREGA AL FINAL (HASTA 20                     
016140*    REGIONES DISTINTAS, LIMITE QUE NUNCA SE ACERCO EN LOS                
016150*    DATOS DE PRODUCCION DE ESTE MINORISTA).                              
016160 5200-ACUMULAR-REGION.                                                    
016170                                                                          
016180*    BUSQUEDA SECUENCIAL DESDE EL PRINCIPIO DE LA TABLA -- EL             
016190*    WHEN AT END NO ES UN ERROR, ES EL CASO NORMAL "REGION                
016200*    NUEVA", QUE AGREGA UNA FILA INICIALIZADA EN CERO ANTES DE            
016210*    CAER EN EL ADD DE ABAJO.                                             
016220     SET WS-REG-IDX TO 1.                                                 
016230*    RECORRE LA TABLA EG-REGISTRO BUSCANDO LA FILA INDICADA.              
016240     SEARCH WS-REG-REGISTRO                                               
016250        AT END                                                            
016260*    EVALUA LA CONDICION SOBRE EL CAMPO.                                  
016270           IF WS-REG-CANT < 20                                            
016280*    ACUMULA ANT EN EL TOTAL CORRESPONDIENTE.                             
016290              ADD 1 TO WS-REG-CANT                                        
016300*    FIJA WS-REG-CANT AL VALOR INICIAL DE RECORRIDO.                      
016310              SET WS-REG-IDX TO WS-REG-CANT                               
016320*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
016330              MOVE WS-TV-REGION (WS-TAB-VAL-IDX)                          
016340                TO WS-REG-NOMBRE (WS-REG-IDX)                             
016350*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
016360              MOVE ZERO TO WS-REG-VENTAS (WS-REG-IDX)                     
016370*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
016380              MOVE ZERO TO WS-REG-CANTIDAD-TX (WS-REG-IDX)                
016390           END-IF                                                         
016400        WHEN WS-REG-NOMBRE (WS-REG-IDX) =                                 
016410             WS-TV-REGION (WS-TAB-VAL-IDX)                                
016420           CONTINUE                                                       
016430     END-SEARCH.                                                          
016440                                                                          
016450*    SI LA TABLA YA ESTABA LLENA (20 REGIONES) Y ESTA ES UNA              
016460*    REGION NUEVA, WS-REG-IDX QUEDA MAYOR QUE WS-REG-CANT Y ESTA          
016470*    VENTA SIMPLEMENTE NO SUMA A NINGUNA FILA DE REGION -- NUNCA          
016480*    OBSERVADO EN PRODUCCION, PERO EVITA UN SUBSCRIPT INVALIDO.           
016490     IF WS-REG-IDX NOT > WS-REG-CANT                                      
016500*    ACUMULA MOUNT EN EL TOTAL CORRESPONDIENTE.                           
016510        ADD WS-TV-AMOUNT (WS-TAB-VAL-IDX)                                 
016520           TO WS-REG-VENTAS (WS-REG-IDX)                                  
016530*    ACUMULA REG-CANTIDAD-TX EN EL TOTAL CORRESPONDIENTE.                 
016540        ADD 1 TO WS-REG-CANTIDAD-TX (WS-REG-IDX)                          
016550     END-IF.                                                              
016560                                                                          
016570*    SI EL SEARCH NO ENCUENTRA LA REGION, EL WHEN AT END LA               
016580*    AGREGA AL FINAL DE LA TABLA ANTES DE ACUMULAR -- POR ESO EL          
016590*    ORDEN AGREGAR-DESPUES-BUSCAR NUNCA DEJA UNA REGION SIN SUMAR.        
016600 5200-ACUMULAR-REGION-FIN.                                                
016610     EXIT.                                                                
016620                                                                          
016630*-----------------------------------------------------------------        
016640*    MISMO PATRON QUE 5200, CLAVE POR NOMBRE DE PRODUCTO                  
016650*    (NO POR PRODUCT-ID -- DOS CODIGOS DE PRODUCTO DISTINTOS              
016660*    CON EL MISMO NOMBRE SE ACUMULAN JUNTOS A PROPOSITO, YA               
016670*    QUE EL REPORTE DE 'TOP PRODUCTOS' SE ARMA POR NOMBRE).               
016680 5300-ACUMULAR-PRODUCTO.                                                  
016690                                                                          
016700*    FIJA RO-IDX AL VALOR INICIAL DE RECORRIDO.                           
016710     SET WS-PRO-IDX TO 1.                                                 
016720*    RECORRE LA TABLA RO-REGISTRO BUSCANDO LA FILA INDICADA.              
016730     SEARCH WS-PRO-REGISTRO                                               
016740        AT END                                                            
016750*    EVALUA LA CONDICION SOBRE 500.                                       
016760           IF WS-PRO-CANT < 500                                           
016770*    ACUMULA ANT EN EL TOTAL CORRESPONDIENTE.                             
016780              ADD 1 TO WS-PRO-CANT                                        
016790*    FIJA WS-PRO-CANT AL VALOR INICIAL DE RECORRIDO.                      
016800              SET WS-PRO-IDX TO WS-PRO-CANT                               
016810*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
016820              MOVE WS-TV-PRODUCT-NAME (WS-TAB-VAL-IDX)                    
016830                TO WS-PRO-NOMBRE (WS-PRO-IDX)                             
016840*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
016850              MOVE ZERO TO WS-PRO-CANTIDAD (WS-PRO-IDX)                   
016860*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
016870              MOVE ZERO TO WS-PRO-INGRESO (WS-PRO-IDX)                    
016880           END-IF                                                         
016890        WHEN WS-PRO-NOMBRE (WS-PRO-IDX) =                                 
016900             WS-TV-PRODUCT-NAME (WS-TAB-VAL-IDX)                          
016910           CONTINUE                                                       
016920     END-SEARCH.                                                          
016930                                                                          
016940*    EVALUA LA CONDICION SOBRE RO-IDX.                                    
016950     IF WS-PRO-IDX NOT > WS-PRO-CANT                                      
016960*    ACUMULA UANTITY EN EL TOTAL CORRESPONDIENTE.                         
016970        ADD WS-TV-QUANTITY (WS-TAB-VAL-IDX)                               
016980           TO WS-PRO-CANTIDAD (WS-PRO-IDX)                                
016990*    ACUMULA MOUNT EN EL TOTAL CORRESPONDIENTE.                           
017000        ADD WS-TV-AMOUNT (WS-TAB-VAL-IDX)                                 
017010           TO WS-PRO-INGRESO (WS-PRO-IDX)                                 
017020     END-IF.                                                              
017030                                                                          
017040*    MISMA LOGICA DE AGREGAR-SI-NO-EXISTE QUE 5200, SOBRE LA              
017050*    TABLA DE PRODUCTOS EN LUGAR DE LA DE REGIONES.                       
017060 5300-ACUMULAR-PRODUCTO-FIN.                                              
017070     EXIT.                                                                
017080                                                                          
017090*-----------------------------------------------------------------        
017100*    MISMO PATRON DE SEARCH/AGREGAR QUE 5200/5300, CLAVE POR              
017110*    CUSTOMER-ID.  EL PROMEDIO POR CLIENTE SE RECALCULA EN                
017120*    CADA VENTA (NO SOLO AL FINAL) PORQUE ES MAS SIMPLE QUE               
017130*    ARRASTRAR UN ACUMULADOR SEPARADO, Y EL COSTO DE UN                   
017140*    DIVIDE DE MAS POR VENTA ES INSIGNIFICANTE FRENTE AL                  
017150*    VOLUMEN DE UNA CORRIDA NOCTURNA.                                     
017160 5400-ACUMULAR-CLIENTE.                                                   
017170                                                                          
017180*    FIJA LI-IDX AL VALOR INICIAL DE RECORRIDO.                           
017190     SET WS-CLI-IDX TO 1.                                                 
017200*    RECORRE LA TABLA LI-REGISTRO BUSCANDO LA FILA INDICADA.              
017210     SEARCH WS-CLI-REGISTRO                                               
017220        AT END                                                            
017230*    EVALUA LA CONDICION SOBRE 500.                                       
017240           IF WS-CLI-CANT < 500                                           
017250*    ACUMULA ANT EN EL TOTAL CORRESPONDIENTE.                             
017260              ADD 1 TO WS-CLI-CANT                                        
017270*    FIJA WS-CLI-CANT AL VALOR INICIAL DE RECORRIDO.                      
017280              SET WS-CLI-IDX TO WS-CLI-CANT                               
017290*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
017300              MOVE WS-TV-CUSTOMER-ID (WS-TAB-VAL-IDX)                     
017310                TO WS-CLI-CODIGO (WS-CLI-IDX)                             
017320*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
017330              MOVE ZERO TO WS-CLI-GASTADO (WS-CLI-IDX)                    
017340*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
017350              MOVE ZERO TO WS-CLI-ORDENES (WS-CLI-IDX)                    
017360           END-IF                                                         
017370        WHEN WS-CLI-CODIGO (WS-CLI-IDX) =                                 
017380             WS-TV-CUSTOMER-ID (WS-TAB-VAL-IDX)                           
017390           CONTINUE                                                       
017400     END-SEARCH.                                                          
017410                                                                          
017420*    EVALUA LA CONDICION SOBRE LI-IDX.                                    
017430     IF WS-CLI-IDX NOT > WS-CLI-CANT                                      
017440*    ACUMULA MOUNT EN EL TOTAL CORRESPONDIENTE.                           
017450        ADD WS-TV-AMOUNT (WS-TAB-VAL-IDX)                                 
017460           TO WS-CLI-GASTADO (WS-CLI-IDX)                                 
017470*    ACUMULA CLI-ORDENES EN EL TOTAL CORRESPONDIENTE.                     
017480        ADD 1 TO WS-CLI-ORDENES (WS-CLI-IDX)                              
017490*    DIVIDE PARA OBTENER EL PROMEDIO O PORCENTAJE.                        
017500        DIVIDE WS-CLI-GASTADO (WS-CLI-IDX)                                
017510           BY WS-CLI-ORDENES (WS-CLI-IDX)                                 
017520           GIVING WS-CLI-PROMEDIO (WS-CLI-IDX) ROUNDED                    
017530     END-IF.                                                              
017540                                                                          
017550*    EL PROMEDIO SE DEJA CALCULADO AL SALIR DE ESTE PARRAFO --            
017560*    NINGUN OTRO PARRAFO VUELVE A TOCAR WS-CLI-PROMEDIO DESPUES.          
017570 5400-ACUMULAR-CLIENTE-FIN.                                               
017580     EXIT.                                                                
017590                                                                          
017600*-----------------------------------------------------------------        
017610*    ADEMAS DE INGRESO Y CANTIDAD DE TRANSACCIONES POR DIA,               
017620*    ESTE PARRAFO LLEVA UNA SUB-TABLA DE CLIENTES YA VISTOS               
017630*    EN ESE DIA (WS-FEC-CLIENTES-VISTOS, HASTA 60 POR DIA)                
017640*    PARA PODER INFORMAR 'CLIENTES DISTINTOS POR DIA' EN LA               
017650*    TENDENCIA DIARIA SIN CONTAR DOS VECES AL MISMO CLIENTE               
017660*    SI COMPRO VARIAS VECES EL MISMO DIA.  ESTO SE AGREGO BAJO            
017670*    CR-1271 A PEDIDO DE LA GERENCIA DE CUENTAS.                          
017680 5500-ACUMULAR-FECHA.                                                     
017690                                                                          
017700*    FIJA EC-IDX AL VALOR INICIAL DE RECORRIDO.                           
017710     SET WS-FEC-IDX TO 1.                                                 
017720*    RECORRE LA TABLA EC-REGISTRO BUSCANDO LA FILA INDICADA.              
017730     SEARCH WS-FEC-REGISTRO                                               
017740        AT END                                                            
017750*    EVALUA LA CONDICION SOBRE 400.                                       
017760           IF WS-FEC-CANT < 400                                           
017770*    ACUMULA ANT EN EL TOTAL CORRESPONDIENTE.                             
017780              ADD 1 TO WS-FEC-CANT                                        
017790*    FIJA WS-FEC-CANT AL VALOR INICIAL DE RECORRIDO.                      
017800              SET WS-FEC-IDX TO WS-FEC-CANT                               
017810*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
017820              MOVE WS-TV-TRAN-DATE (WS-TAB-VAL-IDX)                       
017830                TO WS-FEC-FECHA (WS-FEC-IDX)                              
017840*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
017850              MOVE ZERO TO WS-FEC-INGRESO (WS-FEC-IDX)                    
017860*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
017870              MOVE ZERO TO WS-FEC-TRANSAC (WS-FEC-IDX)                    
017880*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
017890              MOVE ZERO TO WS-FEC-CANT-CLI (WS-FEC-IDX)                   
017900           END-IF                                                         
017910        WHEN WS-FEC-FECHA (WS-FEC-IDX) =                                  
017920             WS-TV-TRAN-DATE (WS-TAB-VAL-IDX)                             
017930           CONTINUE                                                       
017940     END-SEARCH.                                                          
017950                                                                          
017960*    EVALUA LA CONDICION SOBRE EC-IDX.                                    
017970     IF WS-FEC-IDX NOT > WS-FEC-CANT                                      
017980*    ACUMULA MOUNT EN EL TOTAL CORRESPONDIENTE.                           
017990        ADD WS-TV-AMOUNT (WS-TAB-VAL-IDX)                                 
018000           TO WS-FEC-INGRESO (WS-FEC-IDX)                                 
018010*    ACUMULA FEC-TRANSAC EN EL TOTAL CORRESPONDIENTE.                     
018020        ADD 1 TO WS-FEC-TRANSAC (WS-FEC-IDX)                              
018030*       SUB-SEARCH ANIDADA DENTRO DE LA FILA DEL DIA ACTUAL               
018040*       (WS-FEC-IDX) -- ES UNA SEARCH DE DOS SUBSCRIPTS PORQUE            
018050*       WS-FEC-CLIENTES-VISTOS ES UNA TABLA DENTRO DE OTRA TABLA          
018060*       (OCCURS DENTRO DE OCCURS), UNA SUB-TABLA POR CADA DIA.            
018070        SET WS-FEC-CLI-IDX TO 1                                           
018080*    RECORRE LA TABLA CLIENTES-VISTOS BUSCANDO LA FILA INDICADA.          
018090        SEARCH WS-FEC-CLIENTES-VISTOS (WS-FEC-IDX WS-FEC-CLI-IDX)         
018100           AT END                                                         
018110*    EVALUA LA CONDICION SOBRE WS-FEC-IDX.                                
018120              IF WS-FEC-CANT-CLI (WS-FEC-IDX) < 60                        
018130*    ACUMULA CLI EN EL TOTAL CORRESPONDIENTE.                             
018140                 ADD 1 TO WS-FEC-CANT-CLI (WS-FEC-IDX)                    
018150*    FIJA EL INDICE AL VALOR INICIAL DE RECORRIDO.                        
018160                 SET WS-FEC-CLI-IDX                                       
018170                    TO WS-FEC-CANT-CLI (WS-FEC-IDX)                       
018180*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
018190                 MOVE WS-TV-CUSTOMER-ID (WS-TAB-VAL-IDX)                  
018200                   TO WS-FEC-CLI-CODIGO                                   
018210                      (WS-FEC-IDX WS-FEC-CLI-IDX)                         
018220              END-IF                                                      
018230           WHEN WS-FEC-CLI-CODIGO (WS-FEC-IDX WS-FEC-CLI-IDX) =           
018240                WS-TV-CUSTOMER-ID (WS-TAB-VAL-IDX)                        
018250              CONTINUE                                                    
018260        END-SEARCH                                                        
018270     END-IF.                                                              
018280                                                                          
018290*    LA SUB-TABLA DE CLIENTES VISTOS SOLO CRECE DENTRO DE ESTE            
018300*    PARRAFO -- NINGUN OTRO PUNTO DEL PROGRAMA LA MODIFICA, ASI           
018310*    QUE EL CONTEO FINAL POR DIA QUEDA LISTO AL CERRAR EL PASO 5.         
018320 5500-ACUMULAR-FECHA-FIN.                                                 
018330     EXIT.                                                                
018340                                                                          
018350*-----------------------------------------------------------------        
018360*    ORDENAMIENTO POR INTERCAMBIO DE PARES (NO SE USA SORT --             
018370*    SON TABLAS ACUMULADAS EN MEMORIA, NO ARCHIVOS).  CADA                
018380*    UNA DE LAS CUATRO TABLAS DE ANALITICA TIENE SU PROPIO                
018390*    TRIO DE PARRAFOS ORDENAR/COMPARAR/COMPARAR-UN-PAR, YA                
018400*    QUE CADA UNA ORDENA POR UN CAMPO Y SENTIDO DISTINTOS Y               
018410*    NO HAY UNA RUTINA DE ORDENAMIENTO GENERICA EN ESTE SHOP              
018420*    PARA TABLAS DE FORMA DISTINTA.                                       
018430 5900-ORDENAR-REGIONES.                                                   
018440                                                                          
018450*    EJECUTA EL PARRAFO COMPARAR-REGIONES.                                
018460     PERFORM 5901-COMPARAR-REGIONES                                       
018470        THRU 5901-COMPARAR-REGIONES-FIN                                   
018480        VARYING WS-REG-IDX FROM 1 BY 1                                    
018490        UNTIL WS-REG-IDX > WS-REG-CANT.                                   
018500                                                                          
018510*    AL SALIR DE ESTE PARRAFO LA TABLA DE REGIONES YA ESTA EN EL          
018520*    ORDEN QUE EL REPORTE VA A IMPRIMIR EN 8300 -- NINGUN OTRO            
018530*    PARRAFO VUELVE A REORDENARLA.                                        
018540 5900-ORDENAR-REGIONES-FIN.                                               
018550     EXIT.                                                                
018560                                                                          
018570*-----------------------------------------------------------------        
018580*    RECORRE TODOS LOS PARES (IDX, IDX2) PARA EL IDX ACTUAL --            
018590*    EQUIVALE AL CUERPO INTERNO DE UN BUBBLE SORT CLASICO.                
018600 5901-COMPARAR-REGIONES.                                                  
018610                                                                          
018620*    EJECUTA EL PARRAFO COMPARAR-UN-PAR-REGION.                           
018630     PERFORM 5902-COMPARAR-UN-PAR-REGION                                  
018640        THRU 5902-COMPARAR-UN-PAR-REGION-FIN                              
018650        VARYING WS-REG-IDX2 FROM 1 BY 1                                   
018660        UNTIL WS-REG-IDX2 > WS-REG-CANT.                                  
018670                                                                          
018680*    RECIBE DE 5900 EL INDICE EXTERNO (WS-REG-IDX) Y BARRE TODOS          
018690*    LOS INDICES INTERNOS (WS-REG-IDX2) MAYORES A EL.                     
018700 5901-COMPARAR-REGIONES-FIN.                                              
018710     EXIT.                                                                
018720                                                                          
018730*-----------------------------------------------------------------        
018740*    ORDEN DESCENDENTE POR VENTAS (REGION DE MAYOR INGRESO                
018750*    PRIMERO), PARA QUE LA SECCION REGION-WISE PERFORMANCE                
018760*    DEL REPORTE SALGA YA EN EL ORDEN QUE LOS GERENTES                    
018770*    REGIONALES PIDIERON EN CR-0702.                                      
018780 5902-COMPARAR-UN-PAR-REGION.                                             
018790                                                                          
018800*    EVALUA LA CONDICION SOBRE EG-IDX2.                                   
018810     IF WS-REG-IDX2 NOT = WS-REG-IDX                                      
018820      AND WS-REG-VENTAS (WS-REG-IDX2) > WS-REG-VENTAS (WS-REG-IDX)        
018830*    CARGA WS-SWAP-REGION CON REGISTRO.                                   
018840        MOVE WS-REG-REGISTRO (WS-REG-IDX)  TO WS-SWAP-REGION              
018850*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
018860        MOVE WS-REG-REGISTRO (WS-REG-IDX2)                                
018870           TO WS-REG-REGISTRO (WS-REG-IDX)                                
018880*    CARGA WS-REG-REGISTRO CON REGION.                                    
018890        MOVE WS-SWAP-REGION TO WS-REG-REGISTRO (WS-REG-IDX2)              
018900     END-IF.                                                              
018910                                                                          
018920*    EL INTERCAMBIO USA WS-SWAP-REGION COMO AREA TEMPORAL PARA            
018930*    LOS TRES CAMPOS DEL GRUPO, EVITANDO UN MOVE CAMPO A CAMPO.           
018940 5902-COMPARAR-UN-PAR-REGION-FIN.                                         
018950     EXIT.                                                                
018960                                                                          
018970*-----------------------------------------------------------------        
018980*    CR-1302: EL *100 SE HACE ANTES DE LA DIVISION (SOBRE UN              
018990*    CAMPO INTERMEDIO DE MAS DECIMALES) PARA QUE EL REDONDEO NO           
019000*    SE APLIQUE DOS VECES Y SE PIERDAN LOS CENTESIMOS DE PORCENT.         
019010*                                                                         
019020*    ANTES DE CR-1302 EL CALCULO HACIA DIVIDE ... ROUNDED Y               
019030*    LUEGO MULTIPLY POR 100 SOBRE EL RESULTADO YA REDONDEADO,             
019040*    LO QUE DUPLICABA EL REDONDEO Y PODIA DEJAR EL PORCENTAJE             
019050*    HASTA 0.5 PUNTOS DISTINTO DEL VALOR CORRECTO EN CASOS                
019060*    LIMITE -- VER HALLAZGO DE AUDITORIA 14-22 EN EL CHANGE LOG.          
019070 5910-CALCULAR-PORCENT-REGION.                                            
019080*    WS-REG-VENTAS-X100 Y WS-CNT-ENRIQ-MATCH-X100 SON LOS DOS             
019090*    CAMPOS INTERMEDIOS QUE INTRODUJO CR-1302 -- BUSCARLOS EN             
019100*    WORKING-STORAGE SI SE NECESITA EL DETALLE DE POR QUE EXISTEN.        
019110                                                                          
019120*    *** CR-1302: EL *100 SE HACE ANTES DE LA DIVISION (SOBRE UN          
019130*    CAMPO INTERMEDIO DE MAS DECIMALES) PARA QUE EL REDONDEO NO           
019140*    SE APLIQUE DOS VECES Y SE PIERDAN LOS CENTESIMOS DE PORCENT.         
019150     IF WS-RES-INGRESO-TOTAL > 0                                          
019160*    MULTIPLICA VENTAS PARA EL CALCULO SIGUIENTE.                         
019170        MULTIPLY WS-REG-VENTAS (WS-REG-IDX) BY 100                        
019180           GIVING WS-REG-VENTAS-X100                                      
019190*    DIVIDE PARA OBTENER EL PROMEDIO O PORCENTAJE.                        
019200        DIVIDE WS-REG-VENTAS-X100 BY WS-RES-INGRESO-TOTAL                 
019210           GIVING WS-REG-PORCENT (WS-REG-IDX) ROUNDED                     
019220     ELSE                                                                 
019230*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
019240        MOVE ZERO TO WS-REG-PORCENT (WS-REG-IDX)                          
019250     END-IF.                                                              
019260                                                                          
019270*    UN ERROR EN ESTE CALCULO SERIA EL MISMO QUE MOTIVO CR-1302,          
019280*    POR ESO EL COMENTARIO DE ARRIBA ES DELIBERADAMENTE EXTENSO:          
019290*    CUALQUIER FUTURO CAMBIO ACA DEBE RESPETAR EL ORDEN                   
019300*    MULTIPLICAR-ANTES-DE-DIVIDIR.                                        
019310 5910-CALCULAR-PORCENT-REGION-FIN.                                        
019320     EXIT.                                                                
019330                                                                          
019340*-----------------------------------------------------------------        
019350*    ORDENA PRODUCTOS DESCENDENTE POR CANTIDAD (SIRVE PARA EL             
019360*    TOP 5 DE PRODUCTOS, SE TOMAN LOS PRIMEROS 5 REGISTROS).              
019370 5920-ORDENAR-PRODUCTOS.                                                  
019380                                                                          
019390*    EJECUTA EL PARRAFO COMPARAR-PRODUCTOS.                               
019400     PERFORM 5921-COMPARAR-PRODUCTOS                                      
019410        THRU 5921-COMPARAR-PRODUCTOS-FIN                                  
019420        VARYING WS-PRO-IDX FROM 1 BY 1                                    
019430        UNTIL WS-PRO-IDX > WS-PRO-CANT.                                   
019440                                                                          
019450*    MISMA ESTRUCTURA DE PERFORM VARYING QUE 5900, CON SU PROPIO          
019460*    PAR DE INDICES (WS-PRO-IDX/WS-PRO-IDX2) PORQUE ESTA TABLA            
019470*    TIENE SU PROPIO INDEXED BY, DISTINTO DEL DE REGIONES.                
019480 5920-ORDENAR-PRODUCTOS-FIN.                                              
019490     EXIT.                                                                
019500                                                                          
019510*-----------------------------------------------------------------        
019520*    MISMO PATRON DE COMPARACION POR PARES QUE 5901.                      
019530 5921-COMPARAR-PRODUCTOS.                                                 
019540                                                                          
019550*    EJECUTA EL PARRAFO COMPARAR-UN-PAR-PRODUCTO.                         
019560     PERFORM 5922-COMPARAR-UN-PAR-PRODUCTO                                
019570        THRU 5922-COMPARAR-UN-PAR-PRODUCTO-FIN                            
019580        VARYING WS-PRO-IDX2 FROM 1 BY 1                                   
019590        UNTIL WS-PRO-IDX2 > WS-PRO-CANT.                                  
019600                                                                          
019610*    MISMA ESTRUCTURA DE DOBLE PERFORM VARYING QUE 5901.                  
019620 5921-COMPARAR-PRODUCTOS-FIN.                                             
019630     EXIT.                                                                
019640                                                                          
019650*-----------------------------------------------------------------        
019660*    CRITERIO: MAYOR CANTIDAD VENDIDA PRIMERO.  UN EMPATE EN              
019670*    CANTIDAD ENTRE DOS PRODUCTOS QUEDA EN EL ORDEN EN QUE SE             
019680*    VIERON POR PRIMERA VEZ (EL INTERCAMBIO SOLO OCURRE CON               
019690*    DESIGUALDAD ESTRICTA), LO CUAL ES ACEPTABLE PORQUE EL                
019700*    REPORTE NO PROMETE UN DESEMPATE PARTICULAR EN ESE CASO.              
019710 5922-COMPARAR-UN-PAR-PRODUCTO.                                           
019720                                                                          
019730*    EVALUA LA CONDICION SOBRE RO-IDX2.                                   
019740     IF WS-PRO-IDX2 NOT = WS-PRO-IDX                                      
019750      AND WS-PRO-CANTIDAD (WS-PRO-IDX2) >                                 
019760          WS-PRO-CANTIDAD (WS-PRO-IDX)                                    
019770*    CARGA WS-SWAP-PRODUCTO CON REGISTRO.                                 
019780        MOVE WS-PRO-REGISTRO (WS-PRO-IDX)  TO WS-SWAP-PRODUCTO            
019790*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
019800        MOVE WS-PRO-REGISTRO (WS-PRO-IDX2)                                
019810           TO WS-PRO-REGISTRO (WS-PRO-IDX)                                
019820*    CARGA WS-PRO-REGISTRO CON PRODUCTO.                                  
019830        MOVE WS-SWAP-PRODUCTO TO WS-PRO-REGISTRO (WS-PRO-IDX2)            
019840     END-IF.                                                              
019850                                                                          
019860*    WS-SWAP-PRODUCTO ES EL AREA TEMPORAL PARA ESTE INTERCAMBIO,          
019870*    DEL MISMO ANCHO QUE WS-PRO-REGISTRO.                                 
019880 5922-COMPARAR-UN-PAR-PRODUCTO-FIN.                                       
019890     EXIT.                                                                
019900                                                                          
019910*-----------------------------------------------------------------        
019920*    BAJO RENDIMIENTO: CANTIDAD TOTAL < 10 (REGLA U2).                    
019930*                                                                         
019940*    SE EVALUA DESPUES DE ORDENAR PRODUCTOS POR CANTIDAD PARA             
019950*    QUE LA LISTA DE BAJOS QUEDE YA EN ORDEN DE CANTIDAD                  
019960*    ASCENDENTE AL EXTRAERLA (VER 5940 ABAJO, QUE IGUAL LA                
019970*    REORDENA POR LAS DUDAS YA QUE LA EXTRACCION SOLO RESPETA             
019980*    EL ORDEN DEL RECORRIDO, NO GARANTIZA ASCENDENTE ESTRICTO).           
019990 5930-EXTRAER-BAJO-RENDIMIENTO.                                           
020000                                                                          
020010*    EVALUA LA CONDICION SOBRE RO-CANTIDAD.                               
020020     IF WS-PRO-CANTIDAD (WS-PRO-IDX) < 10                                 
020030        AND WS-BAJ-CANT < 500                                             
020040*    ACUMULA BAJ-CANT EN EL TOTAL CORRESPONDIENTE.                        
020050        ADD 1 TO WS-BAJ-CANT                                              
020060*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
020070        MOVE WS-PRO-NOMBRE   (WS-PRO-IDX)                                 
020080           TO WS-BAJ-NOMBRE (WS-BAJ-CANT)                                 
020090*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
020100        MOVE WS-PRO-CANTIDAD (WS-PRO-IDX)                                 
020110           TO WS-BAJ-CANTIDAD (WS-BAJ-CANT)                               
020120*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
020130        MOVE WS-PRO-INGRESO  (WS-PRO-IDX)                                 
020140           TO WS-BAJ-INGRESO (WS-BAJ-CANT)                                
020150     END-IF.                                                              
020160                                                                          
020170*    AL TERMINAR, WS-BAJ-CANT TIENE LA CANTIDAD DE PRODUCTOS DE           
020180*    BAJO RENDIMIENTO ENCONTRADOS -- PUEDE SER CERO SI NINGUN             
020190*    PRODUCTO QUEDO POR DEBAJO DEL UMBRAL EN ESTA CORRIDA.                
020200 5930-EXTRAER-BAJO-RENDIMIENTO-FIN.                                       
020210     EXIT.                                                                
020220                                                                          
020230*-----------------------------------------------------------------        
020240*    ORDENA LOS BAJOS ASCENDENTE POR CANTIDAD.                            
020250 5940-ORDENAR-BAJOS.                                                      
020260                                                                          
020270*    EJECUTA EL PARRAFO COMPARAR-BAJOS.                                   
020280     PERFORM 5941-COMPARAR-BAJOS                                          
020290        THRU 5941-COMPARAR-BAJOS-FIN                                      
020300        VARYING WS-BAJ-IDX FROM 1 BY 1                                    
020310        UNTIL WS-BAJ-IDX > WS-BAJ-CANT.                                   
020320                                                                          
020330*    SOLO SE INVOCA DESPUES DE 5930 -- ORDENAR UNA TABLA VACIA            
020340*    (WS-BAJ-CANT = 0) ES INOFENSIVO, EL PERFORM VARYING                  
020350*    SIMPLEMENTE NO ITERA.                                                
020360 5940-ORDENAR-BAJOS-FIN.                                                  
020370     EXIT.                                                                
020380                                                                          
020390*-----------------------------------------------------------------        
020400*    MISMO PATRON DE COMPARACION POR PARES QUE 5901/5921.                 
020410 5941-COMPARAR-BAJOS.                                                     
020420                                                                          
020430*    EJECUTA EL PARRAFO COMPARAR-UN-PAR-BAJO.                             
020440     PERFORM 5942-COMPARAR-UN-PAR-BAJO                                    
020450        THRU 5942-COMPARAR-UN-PAR-BAJO-FIN                                
020460        VARYING WS-BAJ-IDX2 FROM 1 BY 1                                   
020470        UNTIL WS-BAJ-IDX2 > WS-BAJ-CANT.                                  
020480                                                                          
020490*    MISMA ESTRUCTURA QUE 5901/5921, SOBRE LA TABLA DE BAJOS.             
020500 5941-COMPARAR-BAJOS-FIN.                                                 
020510     EXIT.                                                                
020520                                                                          
020530*-----------------------------------------------------------------        
020540*    CRITERIO INVERSO AL DE 5922: AQUI EL MENOR VOLUMEN VA                
020550*    PRIMERO, PORQUE LA IDEA DE LA SECCION ES RESALTAR LOS                
020560*    PRODUCTOS MAS FLOJOS DE LA CORRIDA, EMPEZANDO POR EL PEOR.           
020570 5942-COMPARAR-UN-PAR-BAJO.                                               
020580                                                                          
020590*    EVALUA LA CONDICION SOBRE AJ-IDX2.                                   
020600     IF WS-BAJ-IDX2 NOT = WS-BAJ-IDX                                      
020610      AND WS-BAJ-CANTIDAD (WS-BAJ-IDX2) <                                 
020620          WS-BAJ-CANTIDAD (WS-BAJ-IDX)                                    
020630*    CARGA WS-SWAP-BAJO CON REGISTRO.                                     
020640        MOVE WS-BAJ-REGISTRO (WS-BAJ-IDX)  TO WS-SWAP-BAJO                
020650*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
020660        MOVE WS-BAJ-REGISTRO (WS-BAJ-IDX2)                                
020670           TO WS-BAJ-REGISTRO (WS-BAJ-IDX)                                
020680*    CARGA WS-BAJ-REGISTRO CON BAJO.                                      
020690        MOVE WS-SWAP-BAJO TO WS-BAJ-REGISTRO (WS-BAJ-IDX2)                
020700     END-IF.                                                              
020710                                                                          
020720*    WS-SWAP-BAJO ES EL AREA TEMPORAL, DEL MISMO ANCHO QUE                
020730*    WS-BAJ-REGISTRO.                                                     
020740 5942-COMPARAR-UN-PAR-BAJO-FIN.                                           
020750     EXIT.                                                                
020760                                                                          
020770*-----------------------------------------------------------------        
020780*    ORDENA CLIENTES DESCENDENTE POR GASTO (TOP 5 = PRIMEROS 5).          
020790 5950-ORDENAR-CLIENTES.                                                   
020800                                                                          
020810*    EJECUTA EL PARRAFO COMPARAR-CLIENTES.                                
020820     PERFORM 5951-COMPARAR-CLIENTES                                       
020830        THRU 5951-COMPARAR-CLIENTES-FIN                                   
020840        VARYING WS-CLI-IDX FROM 1 BY 1                                    
020850        UNTIL WS-CLI-IDX > WS-CLI-CANT.                                   
020860                                                                          
020870*    AL TERMINAR, LOS PRIMEROS 5 REGISTROS DE WS-TAB-CLIENTE-AN           
020880*    SON EXACTAMENTE EL TOP 5 CUSTOMERS DEL REPORTE.                      
020890 5950-ORDENAR-CLIENTES-FIN.                                               
020900     EXIT.                                                                
020910                                                                          
020920*-----------------------------------------------------------------        
020930*    MISMO PATRON DE COMPARACION POR PARES QUE LAS TABLAS                 
020940*    ANTERIORES.                                                          
020950 5951-COMPARAR-CLIENTES.                                                  
020960                                                                          
020970*    EJECUTA EL PARRAFO COMPARAR-UN-PAR-CLIENTE.                          
020980     PERFORM 5952-COMPARAR-UN-PAR-CLIENTE                                 
020990        THRU 5952-COMPARAR-UN-PAR-CLIENTE-FIN                             
021000        VARYING WS-CLI-IDX2 FROM 1 BY 1                                   
021010        UNTIL WS-CLI-IDX2 > WS-CLI-CANT.                                  
021020                                                                          
021030*    MISMA ESTRUCTURA QUE LAS DEMAS RUTINAS DE COMPARACION.               
021040 5951-COMPARAR-CLIENTES-FIN.                                              
021050     EXIT.                                                                
021060                                                                          
021070*-----------------------------------------------------------------        
021080*    CRITERIO: MAYOR GASTO TOTAL PRIMERO, PARA EL TOP 5                   
021090*    CUSTOMERS QUE PIDIO LA GERENCIA DE CUENTAS EN CR-0780.               
021100 5952-COMPARAR-UN-PAR-CLIENTE.                                            
021110                                                                          
021120*    EVALUA LA CONDICION SOBRE LI-IDX2.                                   
021130     IF WS-CLI-IDX2 NOT = WS-CLI-IDX                                      
021140      AND WS-CLI-GASTADO (WS-CLI-IDX2) >                                  
021150          WS-CLI-GASTADO (WS-CLI-IDX)                                     
021160*    CARGA WS-SWAP-CLIENTE CON REGISTRO.                                  
021170        MOVE WS-CLI-REGISTRO (WS-CLI-IDX)  TO WS-SWAP-CLIENTE             
021180*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
021190        MOVE WS-CLI-REGISTRO (WS-CLI-IDX2)                                
021200           TO WS-CLI-REGISTRO (WS-CLI-IDX)                                
021210*    CARGA WS-CLI-REGISTRO CON CLIENTE.                                   
021220        MOVE WS-SWAP-CLIENTE TO WS-CLI-REGISTRO (WS-CLI-IDX2)             
021230     END-IF.                                                              
021240                                                                          
021250*    WS-SWAP-CLIENTE ES EL AREA TEMPORAL PARA ESTE INTERCAMBIO.           
021260 5952-COMPARAR-UN-PAR-CLIENTE-FIN.                                        
021270     EXIT.                                                                
021280                                                                          
021290*-----------------------------------------------------------------        
021300*    ORDENA FECHAS ASCENDENTE (REQUERIDO PARA EL DESEMPATE DEL            
021310*    MEJOR DIA -- GANA LA MAS TEMPRANA).                                  
021320 5960-ORDENAR-FECHAS.                                                     
021330                                                                          
021340*    EJECUTA EL PARRAFO COMPARAR-FECHAS.                                  
021350     PERFORM 5961-COMPARAR-FECHAS                                         
021360        THRU 5961-COMPARAR-FECHAS-FIN                                     
021370        VARYING WS-FEC-IDX FROM 1 BY 1                                    
021380        UNTIL WS-FEC-IDX > WS-FEC-CANT.                                   
021390                                                                          
021400*    AL TERMINAR, LA TABLA DE FECHAS QUEDA EN EL ORDEN QUE                
021410*    IMPRIME 8600-SECCION-FECHAS Y QUE CONSULTA 5970 PARA EL              
021420*    RANGO DE FECHAS Y EL MEJOR DIA.                                      
021430 5960-ORDENAR-FECHAS-FIN.                                                 
021440     EXIT.                                                                
021450                                                                          
021460*-----------------------------------------------------------------        
021470*    MISMO PATRON DE COMPARACION POR PARES.  LA COMPARACION               
021480*    ALFABETICA DE WS-FEC-FECHA FUNCIONA PORQUE EL FORMATO                
021490*    ES SIEMPRE AAAA-MM-DD, QUE ORDENA CORRECTAMENTE COMO                 
021500*    TEXTO SIN NECESITAR CONVERSION A UN CAMPO NUMERICO.                  
021510 5961-COMPARAR-FECHAS.                                                    
021520                                                                          
021530*    EJECUTA EL PARRAFO COMPARAR-UN-PAR-FECHA.                            
021540     PERFORM 5962-COMPARAR-UN-PAR-FECHA                                   
021550        THRU 5962-COMPARAR-UN-PAR-FECHA-FIN                               
021560        VARYING WS-FEC-IDX2 FROM 1 BY 1                                   
021570        UNTIL WS-FEC-IDX2 > WS-FEC-CANT.                                  
021580                                                                          
021590*    MISMA ESTRUCTURA DE DOBLE PERFORM VARYING QUE LAS DEMAS              
021600*    RUTINAS DE COMPARACION DE ESTE PROGRAMA.                             
021610 5961-COMPARAR-FECHAS-FIN.                                                
021620     EXIT.                                                                
021630                                                                          
021640*-----------------------------------------------------------------        
021650*    A DIFERENCIA DE LAS DEMAS TABLAS, ACA EL INTERCAMBIO SE              
021660*    HACE CAMPO POR CAMPO EN LUGAR DE MOVER EL GRUPO COMPLETO             
021670*    DE UNA VEZ, PORQUE WS-FEC-REGISTRO INCLUYE LA SUB-TABLA              
021680*    OCCURS DE CLIENTES VISTOS (WS-FEC-CLIENTES-VISTOS) Y UN              
021690*    MOVE DE GRUPO A GRUPO ACA ARRASTRARIA ESA SUB-TABLA SIN              
021700*    NECESIDAD -- LA TENDENCIA DIARIA SOLO REPORTA EL CONTEO,             
021710*    NO LOS CODIGOS DE CLIENTE, ASI QUE NO HACE FALTA                     
021720*    PRESERVARLA DURANTE EL INTERCAMBIO.                                  
021730 5962-COMPARAR-UN-PAR-FECHA.                                              
021740                                                                          
021750*    EVALUA LA CONDICION SOBRE EC-IDX2.                                   
021760     IF WS-FEC-IDX2 NOT = WS-FEC-IDX                                      
021770      AND WS-FEC-FECHA (WS-FEC-IDX2) < WS-FEC-FECHA (WS-FEC-IDX)          
021780*    CARGA WS-SWF-FECHA CON FECHA.                                        
021790        MOVE WS-FEC-FECHA    (WS-FEC-IDX)  TO WS-SWF-FECHA                
021800*    CARGA WS-SWF-INGRESO CON INGRESO.                                    
021810        MOVE WS-FEC-INGRESO  (WS-FEC-IDX)  TO WS-SWF-INGRESO              
021820*    CARGA WS-SWF-TRANSAC CON TRANSAC.                                    
021830        MOVE WS-FEC-TRANSAC  (WS-FEC-IDX)  TO WS-SWF-TRANSAC              
021840*    CARGA WS-SWF-CANT-CLI CON CANT-CLI.                                  
021850        MOVE WS-FEC-CANT-CLI (WS-FEC-IDX)  TO WS-SWF-CANT-CLI             
021860*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
021870        MOVE WS-FEC-FECHA    (WS-FEC-IDX2)                                
021880           TO WS-FEC-FECHA (WS-FEC-IDX)                                   
021890*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
021900        MOVE WS-FEC-INGRESO  (WS-FEC-IDX2)                                
021910           TO WS-FEC-INGRESO (WS-FEC-IDX)                                 
021920*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
021930        MOVE WS-FEC-TRANSAC  (WS-FEC-IDX2)                                
021940           TO WS-FEC-TRANSAC (WS-FEC-IDX)                                 
021950*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
021960        MOVE WS-FEC-CANT-CLI (WS-FEC-IDX2)                                
021970           TO WS-FEC-CANT-CLI (WS-FEC-IDX)                                
021980*    CARGA WS-FEC-FECHA CON FECHA.                                        
021990        MOVE WS-SWF-FECHA     TO WS-FEC-FECHA (WS-FEC-IDX2)               
022000*    CARGA WS-FEC-INGRESO CON INGRESO.                                    
022010        MOVE WS-SWF-INGRESO   TO WS-FEC-INGRESO (WS-FEC-IDX2)             
022020*    CARGA WS-FEC-TRANSAC CON TRANSAC.                                    
022030        MOVE WS-SWF-TRANSAC   TO WS-FEC-TRANSAC (WS-FEC-IDX2)             
022040*    CARGA WS-FEC-CANT-CLI CON CANT-CLI.                                  
022050        MOVE WS-SWF-CANT-CLI  TO WS-FEC-CANT-CLI (WS-FEC-IDX2)            
022060     END-IF.                                                              
022070                                                                          
022080*    SOLO SE INTERCAMBIAN LOS CUATRO CAMPOS QUE EL REPORTE                
022090*    REALMENTE USA -- VER EL COMENTARIO DE ARRIBA SOBRE POR QUE           
022100*    NO SE MUEVE EL GRUPO COMPLETO.                                       
022110 5962-COMPARAR-UN-PAR-FECHA-FIN.                                          
022120     EXIT.                                                                
022130                                                                          
022140*-----------------------------------------------------------------        
022150*    RANGO DE FECHAS Y MEJOR DIA (PRIMER MAXIMO ENCONTRADO EN             
022160*    ORDEN ASCENDENTE = FECHA MAS TEMPRANA EN CASO DE EMPATE).            
022170*                                                                         
022180*    CON LA TABLA YA ORDENADA ASCENDENTE POR 5960, EL PRIMER              
022190*    REGISTRO ES LA FECHA MINIMA Y EL ULTIMO LA MAXIMA SIN                
022200*    NECESIDAD DE RECORRER NADA -- SOLO EL MEJOR DIA REQUIERE             
022210*    UN RECORRIDO COMPLETO, YA QUE SU CRITERIO ES DE INGRESO.             
022220 5970-CALCULAR-FECHAS-DERIVADAS.                                          
022230                                                                          
022240*    CARGA WS-RES-FECHA-MIN CON EL VALOR.                                 
022250     MOVE SPACES TO WS-RES-FECHA-MIN WS-RES-FECHA-MAX                     
022260                     WS-RES-MEJOR-FECHA.                                  
022270*    CARGA WS-RES-MEJOR-INGRESO CON EL VALOR.                             
022280     MOVE ZERO   TO WS-RES-MEJOR-INGRESO.                                 
022290                                                                          
022300*    EVALUA LA CONDICION SOBRE EC-CANT.                                   
022310     IF WS-FEC-CANT > 0                                                   
022320*    CARGA WS-RES-FECHA-MIN CON FECHA.                                    
022330        MOVE WS-FEC-FECHA (1) TO WS-RES-FECHA-MIN                         
022340*    CARGA WS-RES-FECHA-MAX CON FECHA.                                    
022350        MOVE WS-FEC-FECHA (WS-FEC-CANT) TO WS-RES-FECHA-MAX               
022360*    EJECUTA EL PARRAFO SCAR-MEJOR-DIA.                                   
022370        PERFORM 5971-BUSCAR-MEJOR-DIA                                     
022380           THRU 5971-BUSCAR-MEJOR-DIA-FIN                                 
022390           VARYING WS-FEC-IDX FROM 1 BY 1                                 
022400           UNTIL WS-FEC-IDX > WS-FEC-CANT                                 
022410     END-IF.                                                              
022420                                                                          
022430*    ESTE PARRAFO ES EL UNICO QUE LLENA WS-RES-FECHA-MIN/MAX Y            
022440*    WS-RES-MEJOR-FECHA/INGRESO -- EL REPORTE LOS LEE TAL CUAL            
022450*    QUEDARON ACA.                                                        
022460 5970-CALCULAR-FECHAS-DERIVADAS-FIN.                                      
022470     EXIT.                                                                
022480                                                                          
022490*-----------------------------------------------------------------        
022500*    ESTRICTAMENTE MAYOR (NO >=) PARA QUE, ANTE UN EMPATE DE              
022510*    INGRESO ENTRE DOS DIAS, GANE EL PRIMERO EN APARECER EN               
022520*    EL RECORRIDO ASCENDENTE -- ES DECIR, LA FECHA MAS                    
022530*    TEMPRANA DE LAS EMPATADAS.                                           
022540 5971-BUSCAR-MEJOR-DIA.                                                   
022550                                                                          
022560*    EVALUA LA CONDICION SOBRE EC-INGRESO.                                
022570     IF WS-FEC-INGRESO (WS-FEC-IDX) > WS-RES-MEJOR-INGRESO                
022580*    CARGA WS-RES-MEJOR-FECHA CON FECHA.                                  
022590        MOVE WS-FEC-FECHA   (WS-FEC-IDX) TO WS-RES-MEJOR-FECHA            
022600*    CARGA WS-RES-MEJOR-INGRESO CON INGRESO.                              
022610        MOVE WS-FEC-INGRESO (WS-FEC-IDX) TO WS-RES-MEJOR-INGRESO          
022620     END-IF.                                                              
022630                                                                          
022640*    SE LLAMA UNA VEZ DESDE 5970, RECORRIENDO TODA LA TABLA DE            
022650*    FECHAS YA ORDENADA ASCENDENTE.                                       
022660 5971-BUSCAR-MEJOR-DIA-FIN.                                               
022670     EXIT.                                                                
022680                                                                          
022690*-----------------------------------------------------------------        
022700*    PASO 6 (U3) - CARGA DEL CATALOGO DE PRODUCTOS (REFERENCIA            
022710*    EXTERNA, REEMPLAZA EL LLAMADO HTTP DEL ORIGEN).                      
022720*                                                                         
022730*    SE LEE POR COMPLETO ANTES DE ENRIQUECER NINGUNA VENTA --             
022740*    EL LLAMADO A PRDLOOK EN EL PASO 7 ESPERA LA TABLA YA                 
022750*    CARGADA POR COMPLETO EN WS-TAB-CATALOGO, NO UNA CARGA                
022760*    PROGRESIVA REGISTRO A REGISTRO.                                      
022770 6000-CARGAR-CATALOGO.                                                    
022780*    SIGUE EL MISMO PATRON PERFORM...UNTIL FS-CATALOGO-EOF QUE            
022790*    2000-PROCESAR-VENTA, PERO SOBRE EL ARCHIVO DE CATALOGO.              
022800                                                                          
022810*    LEE EL SIGUIENTE REGISTRO DE ENTRADA.                                
022820     READ ENT-CATALOGO                                                    
022830        AT END                                                            
022840*    FIJA O-EOF AL VALOR INICIAL DE RECORRIDO.                            
022850           SET FS-CATALOGO-EOF TO TRUE                                    
022860        NOT AT END                                                        
022870*    EJECUTA EL PARRAFO R-UNA-LINEA-CAT.                                  
022880           PERFORM 6100-TRATAR-UNA-LINEA-CAT                              
022890              THRU 6100-TRATAR-UNA-LINEA-CAT-FIN                          
022900     END-READ.                                                            
022910                                                                          
022920*    AL TERMINAR, WS-CAT-CANT-REGISTROS TIENE LA CANTIDAD REAL DE         
022930*    PRODUCTOS CARGADOS (0 A 100) -- ESE ES EL VALOR QUE VIAJA A          
022940*    PRDLOOK COMO LK-CAT-CANT-REGISTROS EN CADA CALL DEL PASO 7.          
022950 6000-CARGAR-CATALOGO-FIN.                                                
022960     EXIT.                                                                
022970                                                                          
022980*-----------------------------------------------------------------        
022990*    MISMO PATRON DE SALTEO DE ENCABEZADO/BLANCOS QUE 2100,               
023000*    APLICADO AL ARCHIVO DE CATALOGO EN LUGAR DEL DE VENTAS.              
023010 6100-TRATAR-UNA-LINEA-CAT.                                               
023020                                                                          
023030*    EVALUA LA CONDICION SOBRE RIMERA-LINEA-CAT-SI.                       
023040     IF WS-PRIMERA-LINEA-CAT-SI                                           
023050*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
023060        MOVE 'N' TO WS-SW-PRIMERA-LINEA-CAT                               
023070*    SALTA DIRECTO AL FINAL DEL PARRAFO.                                  
023080        GO TO 6100-TRATAR-UNA-LINEA-CAT-FIN                               
023090     END-IF.                                                              
023100                                                                          
023110*    EVALUA LA CONDICION SOBRE ATALOGO-TEXTO.                             
023120     IF FD-CATALOGO-TEXTO = SPACES                                        
023130*    SALTA DIRECTO AL FINAL DEL PARRAFO.                                  
023140        GO TO 6100-TRATAR-UNA-LINEA-CAT-FIN                               
023150     END-IF.                                                              
023160                                                                          
023170*    EJECUTA EL PARRAFO PARSEAR-CATALOGO.                                 
023180     PERFORM 6200-PARSEAR-CATALOGO                                        
023190        THRU 6200-PARSEAR-CATALOGO-FIN.                                   
023200                                                                          
023210*    MISMO PATRON DE SALTEO QUE 2100, PERO EL LIMITE DE LINEAS            
023220*    LLEGA DE LA CARGA DEL CATALOGO, NO DE LA DE VENTAS.                  
023230 6100-TRATAR-UNA-LINEA-CAT-FIN.                                           
023240     EXIT.                                                                
023250                                                                          
023260*-----------------------------------------------------------------        
023270*    TITULO Y PRECIO DEL CATALOGO SE PARSEAN PERO NO SE USAN              
023280*    AGUAS ABAJO (LA TABLA PERSISTENTE SOLO GUARDA ID/CATEGORIA/          
023290*    MARCA/RATING).  REGLA: UN REGISTRO SIN ID SE DESCARTA.               
023300*                                                                         
023310*    EL LIMITE DE 100 FILAS (WS-CAT-CANT-REGISTROS >= 100) ES             
023320*    EL MISMO LIMITE DE LA TABLA OCCURS DE LK-CATALOGO-TABLA EN           
023330*    PRDLOOK -- UN CATALOGO MAS GRANDE SIMPLEMENTE SE TRUNCA A            
023340*    LAS PRIMERAS 100 ENTRADAS EN LUGAR DE ABENDAR, YA QUE EL             
023350*    CATALOGO REAL DE ESTE MINORISTA NUNCA SUPERO ESE TAMANO.             
023360 6200-PARSEAR-CATALOGO.                                                   
023370*    A DIFERENCIA DEL PARSEO DE VENTAS, ACA NO HAY UN TRNVAL01            
023380*    EQUIVALENTE -- LA UNICA VALIDACION ES 'TIENE ID' O NO.               
023390                                                                          
023400*    CARGA WS-CRU-CAMPO-1 CON EL VALOR.                                   
023410     MOVE SPACES TO WS-CRU-CAMPO-1 WS-CRU-CAMPO-2 WS-CRU-CAMPO-3          
023420                     WS-CRU-CAMPO-4 WS-CRU-CAMPO-5 WS-CRU-CAMPO-6         
023430                     WS-CRU-CAMPO-7.                                      
023440                                                                          
023450*    DESARMA LA LINEA DE ENTRADA EN SUS CAMPOS COMPONENTES.               
023460     UNSTRING FD-CATALOGO-TEXTO DELIMITED BY '|'                          
023470        INTO WS-CRU-CAMPO-1 WS-CRU-CAMPO-2 WS-CRU-CAMPO-3                 
023480             WS-CRU-CAMPO-4 WS-CRU-CAMPO-5 WS-CRU-CAMPO-6                 
023490             WS-CRU-CAMPO-7                                               
023500     END-UNSTRING.                                                        
023510                                                                          
023520*    EVALUA LA CONDICION SOBRE RU-CAMPO-1.                                
023530     IF WS-CRU-CAMPO-1 = SPACES OR WS-CRU-CAMPO-1 NOT NUMERIC             
023540*    SALTA DIRECTO AL FINAL DEL PARRAFO.                                  
023550        GO TO 6200-PARSEAR-CATALOGO-FIN                                   
023560     END-IF.                                                              
023570                                                                          
023580*    EVALUA LA CONDICION SOBRE AT-CANT-REGISTROS.                         
023590     IF WS-CAT-CANT-REGISTROS >= 100                                      
023600*    SALTA DIRECTO AL FINAL DEL PARRAFO.                                  
023610        GO TO 6200-PARSEAR-CATALOGO-FIN                                   
023620     END-IF.                                                              
023630                                                                          
023640*    ACUMULA WS-CAT-CANT-REGISTROS EN EL TOTAL CORRESPONDIENTE.           
023650     ADD 1 TO WS-CAT-CANT-REGISTROS.                                      
023660*    ACUMULA WS-CNT-CATALOGO EN EL TOTAL CORRESPONDIENTE.                 
023670     ADD 1 TO WS-CNT-CATALOGO.                                            
023680*    FIJA AT-IDX AL VALOR INICIAL DE RECORRIDO.                           
023690     SET WS-CAT-IDX TO WS-CAT-CANT-REGISTROS.                             
023700*    CARGA WS-CAT-ID CON RU-CAMPO-1.                                      
023710     MOVE WS-CRU-CAMPO-1             TO WS-CAT-ID (WS-CAT-IDX).           
023720*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
023730     MOVE WS-CRU-CAMPO-3 (1:20)                                           
023740                 TO WS-CAT-CATEGORY (WS-CAT-IDX).                         
023750*    CARGA WS-CAT-BRAND CON RU-CAMPO-4.                                   
023760     MOVE WS-CRU-CAMPO-4 (1:20)      TO WS-CAT-BRAND (WS-CAT-IDX).        
023770*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
023780     MOVE WS-CRU-CAMPO-6                                                  
023790                 TO WS-CAT-RATING (WS-CAT-IDX).                           
023800                                                                          
023810*    SI EL ID VIENE BLANCO O NO NUMERICO EL REGISTRO SE DESCARTA          
023820*    SIN SUMAR A WS-CAT-CANT-REGISTROS -- EL CATALOGO CARGADO             
023830*    PUEDE TENER MENOS FILAS QUE LINEAS TENIA EL ARCHIVO FUENTE.          
023840 6200-PARSEAR-CATALOGO-FIN.                                               
023850     EXIT.                                                                
023860                                                                          
023870*-----------------------------------------------------------------        
023880*    PASO 7/8 (U3) - ENRIQUECIMIENTO DE CADA VENTA VALIDA Y               
023890*    GRABACION DEL ARCHIVO DE SALIDA, EN EL ORDEN DE ENTRADA.             
023900*                                                                         
023910*    LA LINEA DE ENCABEZADO DEL ARCHIVO ENRIQUECIDO SE ESCRIBE            
023920*    ACA, ANTES DEL PRIMER DETALLE, PORQUE WS-LINEA-ENRIQ-HDR             
023930*    ES UN LITERAL FIJO QUE NO DEPENDE DE NINGUNA VENTA.                  
023940 7000-ENRIQUECER-Y-GRABAR.                                                
023950*    RECORRE WS-TAB-VALIDAS DE PRINCIPIO A FIN, EN EL MISMO               
023960*    ORDEN QUE QUEDO DESPUES DEL FILTRO -- EL ENRIQUECIMIENTO NO          
023970*    REORDENA LAS VENTAS, SOLO LES AGREGA CAMPOS DEL CATALOGO.            
023980                                                                          
023990*    CARGA FD-ENRIQ-TEXTO CON INEA-ENRIQ-HDR.                             
024000     MOVE WS-LINEA-ENRIQ-HDR TO FD-ENRIQ-TEXTO.                           
024010*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
024020     WRITE FD-ENRIQUECIDO-REG.                                            
024030                                                                          
024040*    EJECUTA EL PARRAFO ENRIQUECER-UNA-VENTA.                             
024050     PERFORM 7100-ENRIQUECER-UNA-VENTA                                    
024060        THRU 7100-ENRIQUECER-UNA-VENTA-FIN                                
024070        VARYING WS-TAB-VAL-IDX FROM 1 BY 1                                
024080        UNTIL WS-TAB-VAL-IDX > WS-TAB-VAL-CANT.                           
024090                                                                          
024100*    *** CR-1302: MISMO ORDEN QUE 5910, *100 ANTES DE DIVIDIR.            
024110     IF WS-CNT-ENRIQ-TOTAL > 0                                            
024120*    MULTIPLICA ENRIQ-MATCH PARA EL CALCULO SIGUIENTE.                    
024130        MULTIPLY WS-CNT-ENRIQ-MATCH BY 100                                
024140           GIVING WS-CNT-ENRIQ-MATCH-X100                                 
024150*    DIVIDE PARA OBTENER EL PROMEDIO O PORCENTAJE.                        
024160        DIVIDE WS-CNT-ENRIQ-MATCH-X100 BY WS-CNT-ENRIQ-TOTAL              
024170           GIVING WS-PCT-ENRIQ ROUNDED                                    
024180     ELSE                                                                 
024190*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
024200        MOVE ZERO TO WS-PCT-ENRIQ                                         
024210     END-IF.                                                              
024220                                                                          
024230*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
024240     DISPLAY 'SALDRV1 - ENRIQUECIDAS       : ' WS-CNT-ENRIQ-MATCH         
024250             ' DE ' WS-CNT-ENRIQ-TOTAL ' (' WS-PCT-ENRIQ '%)'.            
024260                                                                          
024270*    EJECUTA EL PARRAFO ORDENAR-NO-ENRIQUECIDOS.                          
024280     PERFORM 7900-ORDENAR-NO-ENRIQUECIDOS                                 
024290        THRU 7900-ORDENAR-NO-ENRIQUECIDOS-FIN.                            
024300                                                                          
024310*    AL TERMINAR ESTE PARRAFO EL ARCHIVO ENRIQUECIDO ESTA                 
024320*    COMPLETO Y WS-TAB-NO-ENRIQ TIENE TODOS LOS PRODUCTOS QUE NO          
024330*    PUDIERON ENLAZARSE, LISTOS PARA 7900-ORDENAR-NO-ENRIQUECIDOS.        
024340 7000-ENRIQUECER-Y-GRABAR-FIN.                                            
024350     EXIT.                                                                
024360                                                                          
024370*-----------------------------------------------------------------        
024380*    REGLA U3: EL PRODUCT-ID TRAE UNA LETRA DE PREFIJO (POR               
024390*    EJEMPLO 'P0001234') QUE NO FORMA PARTE DE LA CLAVE DEL               
024400*    CATALOGO -- SE QUITA VIA 9400 ANTES DE LLAMAR A PRDLOOK.             
024410*    UN PRODUCT-ID SIN PARTE NUMERICA VALIDA (WS-EID-VALIDO = 'N')        
024420*    NUNCA LLEGA A LLAMAR A PRDLOOK Y QUEDA COMO NO ENRIQUECIDO           
024430*    DIRECTAMENTE, IGUAL QUE SI PRDLOOK HUBIERA DEVUELTO 'N'.             
024440 7100-ENRIQUECER-UNA-VENTA.                                               
024450*    EL CALL A PRDLOOK PASA LA TABLA DE CATALOGO COMPLETA POR             
024460*    LINKAGE EN CADA INVOCACION -- NO HAY COSTO DE E/S EN ESTO,           
024470*    ES UNA REFERENCIA EN MEMORIA, NO UNA COPIA.                          
024480                                                                          
024490*    ACUMULA WS-CNT-ENRIQ-TOTAL EN EL TOTAL CORRESPONDIENTE.              
024500     ADD 1 TO WS-CNT-ENRIQ-TOTAL.                                         
024510*    CARGA WS-SAL-BUS-CATEGORY CON EL VALOR.                              
024520     MOVE SPACES TO WS-SAL-BUS-CATEGORY WS-SAL-BUS-BRAND.                 
024530*    CARGA WS-SAL-BUS-RATING CON EL VALOR.                                
024540     MOVE SPACES TO WS-SAL-BUS-RATING.                                    
024550*    CARGA WS-SAL-BUS-MATCH CON EL VALOR.                                 
024560     MOVE 'N'    TO WS-SAL-BUS-MATCH.                                     
024570*    CARGA WS-EID-VALIDO CON EL VALOR.                                    
024580     MOVE 'N'    TO WS-EID-VALIDO.                                        
024590                                                                          
024600*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
024610     MOVE WS-TV-PRODUCT-ID (WS-TAB-VAL-IDX) (2:7)                         
024620        TO WS-EID-ENTRADA.                                                
024630*    EJECUTA EL PARRAFO EXTRAER-ID.                                       
024640     PERFORM 9400-EXTRAER-ID                                              
024650        THRU 9400-EXTRAER-ID-FIN.                                         
024660                                                                          
024670*    EVALUA LA CONDICION SOBRE ID-VALIDO-SI.                              
024680     IF WS-EID-VALIDO-SI                                                  
024690*    CARGA WS-BUS-PRODUCT-ID CON SALIDA-R.                                
024700        MOVE WS-EID-SALIDA-R TO WS-BUS-PRODUCT-ID                         
024710*    INVOCA AL SUBPROGRAMA PASANDO LOS PARAMETROS POR LINKAGE.            
024720        CALL 'PRDLOOK' USING WS-TAB-CATALOGO, WS-ENTRADA-BUSQUEDA,        
024730                  WS-SALIDA-BUSQUEDA                                      
024740     END-IF.                                                              
024750                                                                          
024760*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
024770     MOVE WS-TV-TRANSACTION-ID (WS-TAB-VAL-IDX)                           
024780        TO WS-SAL-TRANSACTION-ID.                                         
024790*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
024800     MOVE WS-TV-TRAN-DATE      (WS-TAB-VAL-IDX)                           
024810        TO WS-SAL-TRAN-DATE.                                              
024820*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
024830     MOVE WS-TV-PRODUCT-ID     (WS-TAB-VAL-IDX)                           
024840        TO WS-SAL-PRODUCT-ID.                                             
024850*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
024860     MOVE WS-TV-PRODUCT-NAME   (WS-TAB-VAL-IDX)                           
024870        TO WS-SAL-PRODUCT-NAME.                                           
024880*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
024890     MOVE WS-TV-QUANTITY       (WS-TAB-VAL-IDX)                           
024900        TO WS-SAL-QUANTITY.                                               
024910*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
024920     MOVE WS-TV-UNIT-PRICE     (WS-TAB-VAL-IDX)                           
024930        TO WS-SAL-UNIT-PRICE.                                             
024940*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
024950     MOVE WS-TV-CUSTOMER-ID    (WS-TAB-VAL-IDX)                           
024960        TO WS-SAL-CUSTOMER-ID.                                            
024970*    CARGA WS-SAL-REGION CON V-REGION.                                    
024980     MOVE WS-TV-REGION         (WS-TAB-VAL-IDX) TO WS-SAL-REGION.         
024990                                                                          
025000*    EVALUA LA CONDICION SOBRE AL-BUS-MATCH-SI.                           
025010     IF WS-SAL-BUS-MATCH-SI                                               
025020*    ACUMULA CNT-ENRIQ-MATCH EN EL TOTAL CORRESPONDIENTE.                 
025030        ADD 1 TO WS-CNT-ENRIQ-MATCH                                       
025040*    CARGA WS-SAL-API-CATEGORY CON BUS-CATEGORY.                          
025050        MOVE WS-SAL-BUS-CATEGORY TO WS-SAL-API-CATEGORY                   
025060*    CARGA WS-SAL-API-BRAND CON BUS-BRAND.                                
025070        MOVE WS-SAL-BUS-BRAND    TO WS-SAL-API-BRAND                      
025080*    CARGA WS-SAL-API-RATING CON BUS-RATING.                              
025090        MOVE WS-SAL-BUS-RATING   TO WS-SAL-API-RATING                     
025100*    CARGA WS-SAL-API-MATCH CON EL VALOR.                                 
025110        MOVE 'True'              TO WS-SAL-API-MATCH                      
025120     ELSE                                                                 
025130*    CARGA WS-SAL-API-CATEGORY CON EL VALOR.                              
025140        MOVE SPACES TO WS-SAL-API-CATEGORY WS-SAL-API-BRAND               
025150                        WS-SAL-API-RATING                                 
025160*    CARGA WS-SAL-API-MATCH CON EL VALOR.                                 
025170        MOVE 'False' TO WS-SAL-API-MATCH                                  
025180*    EJECUTA EL PARRAFO REGAR-NO-ENRIQUECIDO.                             
025190        PERFORM 7200-AGREGAR-NO-ENRIQUECIDO                               
025200           THRU 7200-AGREGAR-NO-ENRIQUECIDO-FIN                           
025210     END-IF.                                                              
025220                                                                          
025230*    EJECUTA EL PARRAFO GRABAR-VENTA-ENRIQ.                               
025240     PERFORM 7300-GRABAR-VENTA-ENRIQ                                      
025250        THRU 7300-GRABAR-VENTA-ENRIQ-FIN.                                 
025260                                                                          
025270*    SI WS-SAL-BUS-MATCH QUEDA EN 'N' (ID INVALIDO O NO                   
025280*    ENCONTRADO EN EL CATALOGO), ESTE PARRAFO DESVIA A 7200 EN            
025290*    LUGAR DE GRABAR UNA LINEA ENRIQUECIDA CON CAMPOS EN BLANCO.          
025300 7100-ENRIQUECER-UNA-VENTA-FIN.                                           
025310     EXIT.                                                                
025320                                                                          
025330*-----------------------------------------------------------------        
025340*    LISTA DE NOMBRES DE PRODUCTO DISTINTOS QUE NO PUDIERON               
025350*    ENRIQUECERSE, PARA LA SECCION 'PRODUCTS NOT ENRICHED' DEL            
025360*    REPORTE -- SE DEDUPLICA POR NOMBRE CON EL MISMO PATRON DE            
025370*    SEARCH/AGREGAR QUE LAS TABLAS DE ANALITICA.                          
025380 7200-AGREGAR-NO-ENRIQUECIDO.                                             
025390                                                                          
025400*    FIJA OE-IDX AL VALOR INICIAL DE RECORRIDO.                           
025410     SET WS-NOE-IDX TO 1.                                                 
025420*    RECORRE LA TABLA OE-REGISTRO BUSCANDO LA FILA INDICADA.              
025430     SEARCH WS-NOE-REGISTRO                                               
025440        AT END                                                            
025450*    EVALUA LA CONDICION SOBRE 500.                                       
025460           IF WS-NOE-CANT < 500                                           
025470*    ACUMULA ANT EN EL TOTAL CORRESPONDIENTE.                             
025480              ADD 1 TO WS-NOE-CANT                                        
025490*    FIJA WS-NOE-CANT AL VALOR INICIAL DE RECORRIDO.                      
025500              SET WS-NOE-IDX TO WS-NOE-CANT                               
025510*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
025520              MOVE WS-TV-PRODUCT-NAME (WS-TAB-VAL-IDX)                    
025530                TO WS-NOE-NOMBRE (WS-NOE-IDX)                             
025540           END-IF                                                         
025550        WHEN WS-NOE-NOMBRE (WS-NOE-IDX) =                                 
025560             WS-TV-PRODUCT-NAME (WS-TAB-VAL-IDX)                          
025570           CONTINUE                                                       
025580     END-SEARCH.                                                          
025590                                                                          
025600*    SI EL NOMBRE YA ESTABA EN LA LISTA (OTRA VENTA DEL MISMO             
025610*    PRODUCTO YA HABIA FALLADO ANTES), NO SE AGREGA DE NUEVO --           
025620*    LA LISTA ES DE NOMBRES DISTINTOS, NO DE OCURRENCIAS.                 
025630 7200-AGREGAR-NO-ENRIQUECIDO-FIN.                                         
025640     EXIT.                                                                
025650                                                                          
025660*-----------------------------------------------------------------        
025670*    ARMA LA LINEA DELIMITADA POR '|' (STRING RECORTA LOS                 
025680*    BLANCOS DE COLA DE CADA CAMPO DE ANCHO FIJO).                        
025690*                                                                         
025700*    EL LAYOUT DE 12 CAMPOS (CR-1244) ES EL MISMO QUE SE                  
025710*    DOCUMENTA EN LA LINEA DE ENCABEZADO WS-LINEA-ENRIQ-HDR --            
025720*    CUALQUIER CAMBIO A ESTE STRING DEBE REFLEJARSE TAMBIEN               
025730*    AHI PARA QUE EL ARCHIVO ENRIQUECIDO SIGA SIENDO                      
025740*    AUTODESCRIPTIVO PARA EL EXTRACTO DE MERCHANDISING.                   
025750 7300-GRABAR-VENTA-ENRIQ.                                                 
025760                                                                          
025770*    ARMA LA CADENA DE SALIDA CAMPO POR CAMPO.                            
025780     STRING WS-SAL-TRANSACTION-ID DELIMITED BY SPACE                      
025790            '|'                  DELIMITED BY SIZE                        
025800            WS-SAL-TRAN-DATE     DELIMITED BY SPACE                       
025810            '|'                  DELIMITED BY SIZE                        
025820            WS-SAL-PRODUCT-ID    DELIMITED BY SPACE                       
025830            '|'                  DELIMITED BY SIZE                        
025840            WS-SAL-PRODUCT-NAME  DELIMITED BY SPACE                       
025850            '|'                  DELIMITED BY SIZE                        
025860            WS-SAL-QUANTITY      DELIMITED BY SIZE                        
025870            '|'                  DELIMITED BY SIZE                        
025880            WS-SAL-UNIT-PRICE    DELIMITED BY SIZE                        
025890            '|'                  DELIMITED BY SIZE                        
025900            WS-SAL-CUSTOMER-ID   DELIMITED BY SPACE                       
025910            '|'                  DELIMITED BY SIZE                        
025920            WS-SAL-REGION        DELIMITED BY SPACE                       
025930            '|'                  DELIMITED BY SIZE                        
025940            WS-SAL-API-CATEGORY  DELIMITED BY SPACE                       
025950            '|'                  DELIMITED BY SIZE                        
025960            WS-SAL-API-BRAND     DELIMITED BY SPACE                       
025970            '|'                  DELIMITED BY SIZE                        
025980            WS-SAL-API-RATING    DELIMITED BY SPACE                       
025990            '|'                  DELIMITED BY SIZE                        
026000            WS-SAL-API-MATCH     DELIMITED BY SPACE                       
026010         INTO FD-ENRIQ-TEXTO                                              
026020     END-STRING.                                                          
026030                                                                          
026040*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
026050     WRITE FD-ENRIQUECIDO-REG.                                            
026060                                                                          
026070*    SE LLAMA TANTO PARA VENTAS ENRIQUECIDAS (CATEGORIA/MARCA/            
026080*    RATING LLENOS) COMO PARA LAS QUE NO SE PUDIERON ENRIQUECER           
026090*    (ESOS TRES CAMPOS QUEDAN EN BLANCO, MATCH EN 'N') -- EL              
026100*    ARCHIVO DE SALIDA LLEVA TODAS LAS VENTAS, ENRIQUECIDAS O NO.         
026110 7300-GRABAR-VENTA-ENRIQ-FIN.                                             
026120     EXIT.                                                                
026130                                                                          
026140*-----------------------------------------------------------------        
026150*    ORDENA LA LISTA DE NO ENRIQUECIDOS ALFABETICAMENTE, PARA             
026160*    QUE LA SECCION DEL REPORTE SALGA EN UN ORDEN PREDECIBLE              
026170*    Y FACIL DE REVISAR MANUALMENTE POR EL EQUIPO DE DATOS.               
026180 7900-ORDENAR-NO-ENRIQUECIDOS.                                            
026190                                                                          
026200*    EJECUTA EL PARRAFO COMPARAR-NO-ENRIQUECIDOS.                         
026210     PERFORM 7901-COMPARAR-NO-ENRIQUECIDOS                                
026220        THRU 7901-COMPARAR-NO-ENRIQUECIDOS-FIN                            
026230        VARYING WS-NOE-IDX FROM 1 BY 1                                    
026240        UNTIL WS-NOE-IDX > WS-NOE-CANT.                                   
026250                                                                          
026260*    SOLO SE INVOCA UNA VEZ, DESDE EL FINAL DE 7000, DESPUES DE           
026270*    QUE TODA LA TABLA DE VALIDAS FUE ENRIQUECIDA.                        
026280 7900-ORDENAR-NO-ENRIQUECIDOS-FIN.                                        
026290     EXIT.                                                                
026300                                                                          
026310*-----------------------------------------------------------------        
026320*    MISMO PATRON DE COMPARACION POR PARES QUE LAS DEMAS                  
026330*    TABLAS DE ESTE PROGRAMA.                                             
026340 7901-COMPARAR-NO-ENRIQUECIDOS.                                           
026350                                                                          
026360*    EJECUTA EL PARRAFO COMPARAR-UN-PAR-NOENR.                            
026370     PERFORM 7902-COMPARAR-UN-PAR-NOENR                                   
026380        THRU 7902-COMPARAR-UN-PAR-NOENR-FIN                               
026390        VARYING WS-NOE-IDX2 FROM 1 BY 1                                   
026400        UNTIL WS-NOE-IDX2 > WS-NOE-CANT.                                  
026410                                                                          
026420*    MISMA ESTRUCTURA DE DOBLE PERFORM VARYING QUE LAS DEMAS              
026430*    RUTINAS DE ORDENAMIENTO.                                             
026440 7901-COMPARAR-NO-ENRIQUECIDOS-FIN.                                       
026450     EXIT.                                                                
026460                                                                          
026470*-----------------------------------------------------------------        
026480*    ORDEN ASCENDENTE ALFABETICO POR NOMBRE DE PRODUCTO.                  
026490 7902-COMPARAR-UN-PAR-NOENR.                                              
026500                                                                          
026510*    EVALUA LA CONDICION SOBRE OE-IDX2.                                   
026520     IF WS-NOE-IDX2 NOT = WS-NOE-IDX                                      
026530      AND WS-NOE-NOMBRE (WS-NOE-IDX2) < WS-NOE-NOMBRE (WS-NOE-IDX)        
026540*    CARGA WS-SWAP-NOENRIQ CON NOMBRE.                                    
026550        MOVE WS-NOE-NOMBRE (WS-NOE-IDX)  TO WS-SWAP-NOENRIQ               
026560*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
026570        MOVE WS-NOE-NOMBRE (WS-NOE-IDX2)                                  
026580           TO WS-NOE-NOMBRE (WS-NOE-IDX)                                  
026590*    CARGA WS-NOE-NOMBRE CON NOENRIQ.                                     
026600        MOVE WS-SWAP-NOENRIQ TO WS-NOE-NOMBRE (WS-NOE-IDX2)               
026610     END-IF.                                                              
026620                                                                          
026630*    WS-SWAP-NOENRIQ (77-LEVEL) ES EL AREA TEMPORAL, DE ANCHO             
026640*    X(20) IGUAL A WS-NOE-NOMBRE.                                         
026650 7902-COMPARAR-UN-PAR-NOENR-FIN.                                          
026660     EXIT.                                                                
026670                                                                          
026680*-----------------------------------------------------------------        
026690*    PASO 9 (U4) - EMISION DEL REPORTE, UNA SECCION POR VEZ,              
026700*    EN EL ORDEN DEL LAYOUT.                                              
026710*                                                                         
026720*    EL ORDEN DE LOS PERFORM DE ABAJO ES EL ORDEN EXACTO EN               
026730*    QUE LAS SECCIONES DEBEN APARECER IMPRESAS -- NO CAMBIAR              
026740*    SIN REVISAR EL LAYOUT DE REFERENCIA DEL REPORTE.                     
026750 8000-EMITIR-REPORTE.                                                     
026760*    NINGUNA DE LAS SECCIONES 8100-8800 RECALCULA NADA -- TODOS           
026770*    LOS VALORES YA FUERON CALCULADOS EN LOS PASOS 5 Y 7; ESTE            
026780*    PASO SOLO LOS FORMATEA E IMPRIME.                                    
026790                                                                          
026800*    EJECUTA EL PARRAFO SECCION-ENCABEZADO.                               
026810     PERFORM 8100-SECCION-ENCABEZADO                                      
026820        THRU 8100-SECCION-ENCABEZADO-FIN.                                 
026830*    EJECUTA EL PARRAFO SECCION-RESUMEN.                                  
026840     PERFORM 8200-SECCION-RESUMEN                                         
026850        THRU 8200-SECCION-RESUMEN-FIN.                                    
026860*    EJECUTA EL PARRAFO SECCION-REGIONES.                                 
026870     PERFORM 8300-SECCION-REGIONES                                        
026880        THRU 8300-SECCION-REGIONES-FIN.                                   
026890*    EJECUTA EL PARRAFO SECCION-PRODUCTOS.                                
026900     PERFORM 8400-SECCION-PRODUCTOS                                       
026910        THRU 8400-SECCION-PRODUCTOS-FIN.                                  
026920*    EJECUTA EL PARRAFO SECCION-CLIENTES.                                 
026930     PERFORM 8500-SECCION-CLIENTES                                        
026940        THRU 8500-SECCION-CLIENTES-FIN.                                   
026950*    EJECUTA EL PARRAFO SECCION-FECHAS.                                   
026960     PERFORM 8600-SECCION-FECHAS                                          
026970        THRU 8600-SECCION-FECHAS-FIN.                                     
026980*    EJECUTA EL PARRAFO SECCION-DESEMPENO.                                
026990     PERFORM 8700-SECCION-DESEMPENO                                       
027000        THRU 8700-SECCION-DESEMPENO-FIN.                                  
027010*    EJECUTA EL PARRAFO SECCION-ENRIQUECIMIENTO.                          
027020     PERFORM 8800-SECCION-ENRIQUECIMIENTO                                 
027030        THRU 8800-SECCION-ENRIQUECIMIENTO-FIN.                            
027040                                                                          
027050 8000-EMITIR-REPORTE-FIN.                                                 
027060     EXIT.                                                                
027070                                                                          
027080*-----------------------------------------------------------------        
027090*    BANNER DEL REPORTE, FECHA/HORA DE GENERACION Y CANTIDAD              
027100*    DE REGISTROS PROCESADOS -- LAS TRES LINEAS FIJAS DEL                 
027110*    COPYBOOK SLSRPT, LLENADAS CON LOS VALORES DE LA CORRIDA              
027120*    ACTUAL ANTES DE ESCRIBIRSE.                                          
027130 8100-SECCION-ENCABEZADO.                                                 
027140                                                                          
027150*    CARGA FD-REPORTE-TEXTO CON PT-SEPARADOR-DOBLE.                       
027160     MOVE WS-RPT-SEPARADOR-DOBLE TO FD-REPORTE-TEXTO.                     
027170*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
027180     WRITE FD-REPORTE-REG.                                                
027190*    CARGA FD-REPORTE-TEXTO CON PT-BANNER-1.                              
027200     MOVE WS-RPT-BANNER-1 TO FD-REPORTE-TEXTO.                            
027210*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
027220     WRITE FD-REPORTE-REG.                                                
027230*    CARGA WS-RPT-GEN-FECHA-HORA CON ECHA-HORA-REPORTE.                   
027240     MOVE WS-FECHA-HORA-REPORTE TO WS-RPT-GEN-FECHA-HORA.                 
027250*    CARGA FD-REPORTE-TEXTO CON PT-BANNER-2.                              
027260     MOVE WS-RPT-BANNER-2 TO FD-REPORTE-TEXTO.                            
027270*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
027280     WRITE FD-REPORTE-REG.                                                
027290*    CARGA WS-RPT-REG-PROCESADOS CON AB-VAL-CANT.                         
027300     MOVE WS-TAB-VAL-CANT TO WS-RPT-REG-PROCESADOS.                       
027310*    CARGA FD-REPORTE-TEXTO CON PT-BANNER-3.                              
027320     MOVE WS-RPT-BANNER-3 TO FD-REPORTE-TEXTO.                            
027330*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
027340     WRITE FD-REPORTE-REG.                                                
027350*    CARGA FD-REPORTE-TEXTO CON PT-SEPARADOR-DOBLE.                       
027360     MOVE WS-RPT-SEPARADOR-DOBLE TO FD-REPORTE-TEXTO.                     
027370*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
027380     WRITE FD-REPORTE-REG.                                                
027390*    CARGA FD-REPORTE-TEXTO CON PT-LINEA-BLANCO.                          
027400     MOVE WS-RPT-LINEA-BLANCO TO FD-REPORTE-TEXTO.                        
027410*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
027420     WRITE FD-REPORTE-REG.                                                
027430*    LAS TRES LINEAS SE ESCRIBEN EN SAL-REPORTE EN EL ORDEN               
027440*    BANNER/FECHA-HORA/REGISTROS-PROCESADOS, SIEMPRE EN ESE ORDEN.        
027450 8100-SECCION-ENCABEZADO-FIN.                                             
027460     EXIT.                                                                
027470                                                                          
027480*-----------------------------------------------------------------        
027490*    OVERALL SUMMARY: INGRESO TOTAL, TRANSACCIONES, PROMEDIO              
027500*    Y RANGO DE FECHAS.  SI NO HUBO NINGUNA VENTA VALIDA EN LA            
027510*    CORRIDA (WS-RES-FECHA-MIN EN BLANCO), EL RANGO DE FECHAS             
027520*    SE MUESTRA COMO 'N/A' EN LUGAR DE DOS FECHAS VACIAS.                 
027530 8200-SECCION-RESUMEN.                                                    
027540                                                                          
027550*    CARGA WS-RPT-TITULO-TEXTO CON RALL.                                  
027560     MOVE 'OVERALL SUMMARY' TO WS-RPT-TITULO-TEXTO.                       
027570*    CARGA FD-REPORTE-TEXTO CON PT-TITULO-SECCION.                        
027580     MOVE WS-RPT-TITULO-SECCION TO FD-REPORTE-TEXTO.                      
027590*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
027600     WRITE FD-REPORTE-REG.                                                
027610*    CARGA FD-REPORTE-TEXTO CON PT-SEPARADOR-SIMPLE.                      
027620     MOVE WS-RPT-SEPARADOR-SIMPLE TO FD-REPORTE-TEXTO.                    
027630*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
027640     WRITE FD-REPORTE-REG.                                                
027650*    CARGA WS-RPT-RES-INGRESO CON ES-INGRESO-TOTAL.                       
027660     MOVE WS-RES-INGRESO-TOTAL TO WS-RPT-RES-INGRESO.                     
027670*    CARGA FD-REPORTE-TEXTO CON PT-RESUMEN-1.                             
027680     MOVE WS-RPT-RESUMEN-1 TO FD-REPORTE-TEXTO.                           
027690*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
027700     WRITE FD-REPORTE-REG.                                                
027710*    CARGA WS-RPT-RES-TRANSAC CON ES-TRANSAC-TOTAL.                       
027720     MOVE WS-RES-TRANSAC-TOTAL TO WS-RPT-RES-TRANSAC.                     
027730*    CARGA FD-REPORTE-TEXTO CON PT-RESUMEN-2.                             
027740     MOVE WS-RPT-RESUMEN-2 TO FD-REPORTE-TEXTO.                           
027750*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
027760     WRITE FD-REPORTE-REG.                                                
027770*    CARGA WS-RPT-RES-PROMEDIO CON ES-PROMEDIO.                           
027780     MOVE WS-RES-PROMEDIO TO WS-RPT-RES-PROMEDIO.                         
027790*    CARGA FD-REPORTE-TEXTO CON PT-RESUMEN-3.                             
027800     MOVE WS-RPT-RESUMEN-3 TO FD-REPORTE-TEXTO.                           
027810*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
027820     WRITE FD-REPORTE-REG.                                                
027830*    EVALUA LA CONDICION SOBRE ES-FECHA-MIN.                              
027840     IF WS-RES-FECHA-MIN = SPACES                                         
027850*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
027860        MOVE 'N/A' TO WS-RPT-RES-FECHA-MIN                                
027870*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
027880        MOVE 'N/A' TO WS-RPT-RES-FECHA-MAX                                
027890     ELSE                                                                 
027900*    CARGA WS-RPT-RES-FECHA-MIN CON FECHA-MIN.                            
027910        MOVE WS-RES-FECHA-MIN TO WS-RPT-RES-FECHA-MIN                     
027920*    CARGA WS-RPT-RES-FECHA-MAX CON FECHA-MAX.                            
027930        MOVE WS-RES-FECHA-MAX TO WS-RPT-RES-FECHA-MAX                     
027940     END-IF.                                                              
027950*    CARGA FD-REPORTE-TEXTO CON PT-RESUMEN-4.                             
027960     MOVE WS-RPT-RESUMEN-4 TO FD-REPORTE-TEXTO.                           
027970*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
027980     WRITE FD-REPORTE-REG.                                                
027990*    CARGA FD-REPORTE-TEXTO CON PT-LINEA-BLANCO.                          
028000     MOVE WS-RPT-LINEA-BLANCO TO FD-REPORTE-TEXTO.                        
028010*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
028020     WRITE FD-REPORTE-REG.                                                
028030*    LAS CUATRO LINEAS DE RESUMEN SE ARMAN A PARTIR DE WS-                
028040*    RESUMEN-GENERAL, QUE YA QUEDO COMPLETO AL TERMINAR EL PASO 5.        
028050 8200-SECCION-RESUMEN-FIN.                                                
028060     EXIT.                                                                
028070                                                                          
028080*-----------------------------------------------------------------        
028090*    REGION-WISE PERFORMANCE: UNA LINEA POR REGION, YA EN EL              
028100*    ORDEN DESCENDENTE DE VENTAS QUE DEJO 5900-ORDENAR-REGIONES           
028110*    -- ESTA SECCION NO VUELVE A ORDENAR NADA, SOLO IMPRIME.              
028120 8300-SECCION-REGIONES.                                                   
028130                                                                          
028140*    CARGA WS-RPT-TITULO-TEXTO CON ION-WISE.                              
028150     MOVE 'REGION-WISE PERFORMANCE' TO WS-RPT-TITULO-TEXTO.               
028160*    CARGA FD-REPORTE-TEXTO CON PT-TITULO-SECCION.                        
028170     MOVE WS-RPT-TITULO-SECCION TO FD-REPORTE-TEXTO.                      
028180*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
028190     WRITE FD-REPORTE-REG.                                                
028200*    CARGA FD-REPORTE-TEXTO CON PT-SEPARADOR-SIMPLE.                      
028210     MOVE WS-RPT-SEPARADOR-SIMPLE TO FD-REPORTE-TEXTO.                    
028220*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
028230     WRITE FD-REPORTE-REG.                                                
028240*    CARGA FD-REPORTE-TEXTO CON PT-REGION-HDR.                            
028250     MOVE WS-RPT-REGION-HDR TO FD-REPORTE-TEXTO.                          
028260*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
028270     WRITE FD-REPORTE-REG.                                                
028280*    EJECUTA EL PARRAFO ESCRIBIR-UNA-REGION.                              
028290     PERFORM 8310-ESCRIBIR-UNA-REGION                                     
028300        THRU 8310-ESCRIBIR-UNA-REGION-FIN                                 
028310        VARYING WS-REG-IDX FROM 1 BY 1                                    
028320        UNTIL WS-REG-IDX > WS-REG-CANT.                                   
028330                                                                          
028340*    CARGA FD-REPORTE-TEXTO CON PT-LINEA-BLANCO.                          
028350     MOVE WS-RPT-LINEA-BLANCO TO FD-REPORTE-TEXTO.                        
028360*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
028370     WRITE FD-REPORTE-REG.                                                
028380*    EL PERFORM VARYING RECORRE TODA LA TABLA, SIN TOPE DE 5 --           
028390*    A DIFERENCIA DE PRODUCTOS/CLIENTES, TODAS LAS REGIONES               
028400*    DISTINTAS VISTAS EN LA CORRIDA SALEN EN EL REPORTE.                  
028410 8300-SECCION-REGIONES-FIN.                                               
028420     EXIT.                                                                
028430                                                                          
028440*-----------------------------------------------------------------        
028450*    UNA LINEA DE DETALLE POR REGION.                                     
028460 8310-ESCRIBIR-UNA-REGION.                                                
028470                                                                          
028480*    CARGA WS-RPT-REG-NOMBRE CON EG-NOMBRE.                               
028490     MOVE WS-REG-NOMBRE      (WS-REG-IDX) TO WS-RPT-REG-NOMBRE.           
028500*    CARGA WS-RPT-REG-VENTAS CON EG-VENTAS.                               
028510     MOVE WS-REG-VENTAS       (WS-REG-IDX) TO WS-RPT-REG-VENTAS.          
028520*    CARGA WS-RPT-REG-PORCENT CON EG-PORCENT.                             
028530     MOVE WS-REG-PORCENT      (WS-REG-IDX) TO WS-RPT-REG-PORCENT.         
028540*    CARGA WS-RPT-REG-CANTIDAD CON EG-CANTIDAD-TX.                        
028550     MOVE WS-REG-CANTIDAD-TX  (WS-REG-IDX) TO WS-RPT-REG-CANTIDAD.        
028560*    CARGA FD-REPORTE-TEXTO CON PT-REGION-DET.                            
028570     MOVE WS-RPT-REGION-DET TO FD-REPORTE-TEXTO.                          
028580*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
028590     WRITE FD-REPORTE-REG.                                                
028600*    EL FORMATO DE CADA CAMPO (MONEDA, PORCENTAJE, CANTIDAD) LO           
028610*    DEFINE EL COPYBOOK SLSRPT, ESTE PARRAFO SOLO MUEVE LOS               
028620*    VALORES A SUS CAMPOS EDITADOS.                                       
028630 8310-ESCRIBIR-UNA-REGION-FIN.                                            
028640     EXIT.                                                                
028650                                                                          
028660*-----------------------------------------------------------------        
028670*    TOP 5 PRODUCTOS (LA TABLA YA ESTA ORDENADA DESCENDENTE POR           
028680*    CANTIDAD, SE TOMAN LOS PRIMEROS 5).                                  
028690*                                                                         
028700*    EL UNTIL CORTA EN EL PRIMERO DE DOS CRITERIOS QUE SE                 
028710*    CUMPLA -- FIN DE TABLA O QUINTO REGISTRO -- PARA CUBRIR              
028720*    TANTO EL CASO DE MENOS DE 5 PRODUCTOS DISTINTOS EN LA                
028730*    CORRIDA COMO EL CASO NORMAL DE 5 O MAS.                              
028740 8400-SECCION-PRODUCTOS.                                                  
028750                                                                          
028760*    CARGA WS-RPT-TITULO-TEXTO CON PRODUCTS.                              
028770     MOVE 'TOP 5 PRODUCTS' TO WS-RPT-TITULO-TEXTO.                        
028780*    CARGA FD-REPORTE-TEXTO CON PT-TITULO-SECCION.                        
028790     MOVE WS-RPT-TITULO-SECCION TO FD-REPORTE-TEXTO.                      
028800*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
028810     WRITE FD-REPORTE-REG.                                                
028820*    CARGA FD-REPORTE-TEXTO CON PT-SEPARADOR-SIMPLE.                      
028830     MOVE WS-RPT-SEPARADOR-SIMPLE TO FD-REPORTE-TEXTO.                    
028840*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
028850     WRITE FD-REPORTE-REG.                                                
028860*    CARGA FD-REPORTE-TEXTO CON PT-PRODUCTO-HDR.                          
028870     MOVE WS-RPT-PRODUCTO-HDR TO FD-REPORTE-TEXTO.                        
028880*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
028890     WRITE FD-REPORTE-REG.                                                
028900*    CARGA WS-IDX-1 CON EL VALOR.                                         
028910     MOVE ZERO TO WS-IDX-1.                                               
028920*    EJECUTA EL PARRAFO ESCRIBIR-UN-PRODUCTO.                             
028930     PERFORM 8410-ESCRIBIR-UN-PRODUCTO                                    
028940        THRU 8410-ESCRIBIR-UN-PRODUCTO-FIN                                
028950        VARYING WS-PRO-IDX FROM 1 BY 1                                    
028960        UNTIL WS-PRO-IDX > WS-PRO-CANT OR WS-PRO-IDX > 5.                 
028970                                                                          
028980*    CARGA FD-REPORTE-TEXTO CON PT-LINEA-BLANCO.                          
028990     MOVE WS-RPT-LINEA-BLANCO TO FD-REPORTE-TEXTO.                        
029000*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
029010     WRITE FD-REPORTE-REG.                                                
029020*    VER EL COMENTARIO DE ARRIBA SOBRE EL CORTE DOBLE DEL UNTIL           
029030*    -- ESTE MISMO PATRON SE REPITE EN 8500 PARA CLIENTES.                
029040 8400-SECCION-PRODUCTOS-FIN.                                              
029050     EXIT.                                                                
029060                                                                          
029070*-----------------------------------------------------------------        
029080*    EL RANGO (1-5) ES SIMPLEMENTE EL INDICE DE RECORRIDO,                
029090*    YA QUE LA TABLA LLEGA ORDENADA -- NO HACE FALTA UN                   
029100*    CONTADOR SEPARADO PARA EL NUMERO DE POSICION.                        
029110 8410-ESCRIBIR-UN-PRODUCTO.                                               
029120                                                                          
029130*    CARGA WS-RPT-PRO-RANGO CON RO-IDX.                                   
029140     MOVE WS-PRO-IDX              TO WS-RPT-PRO-RANGO.                    
029150*    CARGA WS-RPT-PRO-NOMBRE CON RO-NOMBRE.                               
029160     MOVE WS-PRO-NOMBRE (WS-PRO-IDX)  TO WS-RPT-PRO-NOMBRE.               
029170*    CARGA WS-RPT-PRO-CANTIDAD CON RO-CANTIDAD.                           
029180     MOVE WS-PRO-CANTIDAD (WS-PRO-IDX) TO WS-RPT-PRO-CANTIDAD.            
029190*    CARGA WS-RPT-PRO-INGRESO CON RO-INGRESO.                             
029200     MOVE WS-PRO-INGRESO (WS-PRO-IDX)  TO WS-RPT-PRO-INGRESO.             
029210*    CARGA FD-REPORTE-TEXTO CON PT-PRODUCTO-DET.                          
029220     MOVE WS-RPT-PRODUCTO-DET TO FD-REPORTE-TEXTO.                        
029230*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
029240     WRITE FD-REPORTE-REG.                                                
029250*    EL RANGO SE MUESTRA COMO WS-PRO-IDX MISMO, SIN SUMAR NI              
029260*    RESTAR NADA, YA QUE EL PERFORM VARYING DE 8400 ARRANCA EN 1.         
029270 8410-ESCRIBIR-UN-PRODUCTO-FIN.                                           
029280     EXIT.                                                                
029290                                                                          
029300*-----------------------------------------------------------------        
029310*    TOP 5 CLIENTES (LA TABLA YA ESTA ORDENADA DESCENDENTE POR            
029320*    GASTO, SE TOMAN LOS PRIMEROS 5).  MISMO PATRON DE CORTE              
029330*    DOBLE DEL UNTIL QUE LA SECCION DE PRODUCTOS.                         
029340 8500-SECCION-CLIENTES.                                                   
029350                                                                          
029360*    CARGA WS-RPT-TITULO-TEXTO CON CUSTOMERS.                             
029370     MOVE 'TOP 5 CUSTOMERS' TO WS-RPT-TITULO-TEXTO.                       
029380*    CARGA FD-REPORTE-TEXTO CON PT-TITULO-SECCION.                        
029390     MOVE WS-RPT-TITULO-SECCION TO FD-REPORTE-TEXTO.                      
029400*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
029410     WRITE FD-REPORTE-REG.                                                
029420*    CARGA FD-REPORTE-TEXTO CON PT-SEPARADOR-SIMPLE.                      
029430     MOVE WS-RPT-SEPARADOR-SIMPLE TO FD-REPORTE-TEXTO.                    
029440*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
029450     WRITE FD-REPORTE-REG.                                                
029460*    CARGA FD-REPORTE-TEXTO CON PT-CLIENTE-HDR.                           
029470     MOVE WS-RPT-CLIENTE-HDR TO FD-REPORTE-TEXTO.                         
029480*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
029490     WRITE FD-REPORTE-REG.                                                
029500*    EJECUTA EL PARRAFO ESCRIBIR-UN-CLIENTE.                              
029510     PERFORM 8510-ESCRIBIR-UN-CLIENTE                                     
029520        THRU 8510-ESCRIBIR-UN-CLIENTE-FIN                                 
029530        VARYING WS-CLI-IDX FROM 1 BY 1                                    
029540        UNTIL WS-CLI-IDX > WS-CLI-CANT OR WS-CLI-IDX > 5.                 
029550                                                                          
029560*    CARGA FD-REPORTE-TEXTO CON PT-LINEA-BLANCO.                          
029570     MOVE WS-RPT-LINEA-BLANCO TO FD-REPORTE-TEXTO.                        
029580*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
029590     WRITE FD-REPORTE-REG.                                                
029600*    MISMO PATRON DE CORTE DOBLE DEL UNTIL QUE 8400, SOBRE LA             
029610*    TABLA DE CLIENTES EN LUGAR DE LA DE PRODUCTOS.                       
029620 8500-SECCION-CLIENTES-FIN.                                               
029630     EXIT.                                                                
029640                                                                          
029650*-----------------------------------------------------------------        
029660*    UNA LINEA DE DETALLE POR CLIENTE, RANGO 1-5.                         
029670 8510-ESCRIBIR-UN-CLIENTE.                                                
029680                                                                          
029690*    CARGA WS-RPT-CLI-RANGO CON LI-IDX.                                   
029700     MOVE WS-CLI-IDX                  TO WS-RPT-CLI-RANGO.                
029710*    CARGA WS-RPT-CLI-CODIGO CON LI-CODIGO.                               
029720     MOVE WS-CLI-CODIGO (WS-CLI-IDX)   TO WS-RPT-CLI-CODIGO.              
029730*    CARGA WS-RPT-CLI-GASTADO CON LI-GASTADO.                             
029740     MOVE WS-CLI-GASTADO (WS-CLI-IDX)  TO WS-RPT-CLI-GASTADO.             
029750*    CARGA WS-RPT-CLI-ORDENES CON LI-ORDENES.                             
029760     MOVE WS-CLI-ORDENES (WS-CLI-IDX)  TO WS-RPT-CLI-ORDENES.             
029770*    CARGA FD-REPORTE-TEXTO CON PT-CLIENTE-DET.                           
029780     MOVE WS-RPT-CLIENTE-DET TO FD-REPORTE-TEXTO.                         
029790*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
029800     WRITE FD-REPORTE-REG.                                                
029810*    EL CODIGO DE CLIENTE SE IMPRIME TAL CUAL LLEGO DE LA VENTA           
029820*    ORIGINAL -- ESTE PROGRAMA NO TIENE UN MAESTRO DE CLIENTES            
029830*    PARA TRADUCIRLO A UN NOMBRE.                                         
029840 8510-ESCRIBIR-UN-CLIENTE-FIN.                                            
029850     EXIT.                                                                
029860                                                                          
029870*-----------------------------------------------------------------        
029880*    TENDENCIA DIARIA, FECHAS ASCENDENTES.                                
029890*                                                                         
029900*    A DIFERENCIA DE PRODUCTOS Y CLIENTES, ACA SE IMPRIMEN                
029910*    TODAS LAS FECHAS DE LA CORRIDA (SIN TOPE DE 5) -- EL                 
029920*    PEDIDO ORIGINAL DE CR-0815 ERA VER LA TENDENCIA COMPLETA             
029930*    DEL PERIODO, NO SOLO LOS MEJORES DIAS.                               
029940 8600-SECCION-FECHAS.                                                     
029950                                                                          
029960*    CARGA WS-RPT-TITULO-TEXTO CON SALES.                                 
029970     MOVE 'DAILY SALES TREND' TO WS-RPT-TITULO-TEXTO.                     
029980*    CARGA FD-REPORTE-TEXTO CON PT-TITULO-SECCION.                        
029990     MOVE WS-RPT-TITULO-SECCION TO FD-REPORTE-TEXTO.                      
030000*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
030010     WRITE FD-REPORTE-REG.                                                
030020*    CARGA FD-REPORTE-TEXTO CON PT-SEPARADOR-SIMPLE.                      
030030     MOVE WS-RPT-SEPARADOR-SIMPLE TO FD-REPORTE-TEXTO.                    
030040*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
030050     WRITE FD-REPORTE-REG.                                                
030060*    CARGA FD-REPORTE-TEXTO CON PT-FECHA-HDR.                             
030070     MOVE WS-RPT-FECHA-HDR TO FD-REPORTE-TEXTO.                           
030080*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
030090     WRITE FD-REPORTE-REG.                                                
030100*    EJECUTA EL PARRAFO ESCRIBIR-UNA-FECHA.                               
030110     PERFORM 8610-ESCRIBIR-UNA-FECHA                                      
030120        THRU 8610-ESCRIBIR-UNA-FECHA-FIN                                  
030130        VARYING WS-FEC-IDX FROM 1 BY 1                                    
030140        UNTIL WS-FEC-IDX > WS-FEC-CANT.                                   
030150                                                                          
030160*    CARGA FD-REPORTE-TEXTO CON PT-LINEA-BLANCO.                          
030170     MOVE WS-RPT-LINEA-BLANCO TO FD-REPORTE-TEXTO.                        
030180*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
030190     WRITE FD-REPORTE-REG.                                                
030200*    SIN TOPE DE 5 COMO LA DE REGIONES -- TODA FECHA DISTINTA             
030210*    VISTA EN LA CORRIDA APARECE EN ESTA SECCION DEL REPORTE.             
030220 8600-SECCION-FECHAS-FIN.                                                 
030230     EXIT.                                                                
030240                                                                          
030250*-----------------------------------------------------------------        
030260*    UNA LINEA DE DETALLE POR FECHA DISTINTA.                             
030270 8610-ESCRIBIR-UNA-FECHA.                                                 
030280                                                                          
030290*    CARGA WS-RPT-FEC-FECHA CON EC-FECHA.                                 
030300     MOVE WS-FEC-FECHA    (WS-FEC-IDX) TO WS-RPT-FEC-FECHA.               
030310*    CARGA WS-RPT-FEC-INGRESO CON EC-INGRESO.                             
030320     MOVE WS-FEC-INGRESO   (WS-FEC-IDX) TO WS-RPT-FEC-INGRESO.            
030330*    CARGA WS-RPT-FEC-TRANSAC CON EC-TRANSAC.                             
030340     MOVE WS-FEC-TRANSAC   (WS-FEC-IDX) TO WS-RPT-FEC-TRANSAC.            
030350*    CARGA WS-RPT-FEC-CLIENTES CON EC-CANT-CLI.                           
030360     MOVE WS-FEC-CANT-CLI  (WS-FEC-IDX) TO WS-RPT-FEC-CLIENTES.           
030370*    CARGA FD-REPORTE-TEXTO CON PT-FECHA-DET.                             
030380     MOVE WS-RPT-FECHA-DET TO FD-REPORTE-TEXTO.                           
030390*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
030400     WRITE FD-REPORTE-REG.                                                
030410*    EL CONTEO DE CLIENTES DISTINTOS (WS-FEC-CANT-CLI) VIENE DE           
030420*    LA SUB-TABLA QUE LLENO 5500-ACUMULAR-FECHA, NO SE REHACE ACA.        
030430 8610-ESCRIBIR-UNA-FECHA-FIN.                                             
030440     EXIT.                                                                
030450                                                                          
030460*-----------------------------------------------------------------        
030470*    MEJOR DIA DE VENTAS Y PRODUCTOS DE BAJO RENDIMIENTO.                 
030480*                                                                         
030490*    SI NO HUBO VENTAS VALIDAS EN LA CORRIDA, WS-RES-MEJOR-               
030500*    FECHA QUEDA EN BLANCO Y SE IMPRIME 'N/A' EN SU LUGAR,                
030510*    IGUAL QUE EL RANGO DE FECHAS DE LA SECCION DE RESUMEN.               
030520 8700-SECCION-DESEMPENO.                                                  
030530                                                                          
030540*    CARGA WS-RPT-TITULO-TEXTO CON DUCT.                                  
030550     MOVE 'PRODUCT PERFORMANCE ANALYSIS' TO WS-RPT-TITULO-TEXTO.          
030560*    CARGA FD-REPORTE-TEXTO CON PT-TITULO-SECCION.                        
030570     MOVE WS-RPT-TITULO-SECCION TO FD-REPORTE-TEXTO.                      
030580*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
030590     WRITE FD-REPORTE-REG.                                                
030600*    CARGA FD-REPORTE-TEXTO CON PT-SEPARADOR-SIMPLE.                      
030610     MOVE WS-RPT-SEPARADOR-SIMPLE TO FD-REPORTE-TEXTO.                    
030620*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
030630     WRITE FD-REPORTE-REG.                                                
030640*    EVALUA LA CONDICION SOBRE ES-MEJOR-FECHA.                            
030650     IF WS-RES-MEJOR-FECHA = SPACES                                       
030660*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
030670        MOVE 'N/A' TO WS-RPT-MEJ-FECHA                                    
030680     ELSE                                                                 
030690*    CARGA WS-RPT-MEJ-FECHA CON MEJOR-FECHA.                              
030700        MOVE WS-RES-MEJOR-FECHA TO WS-RPT-MEJ-FECHA                       
030710     END-IF.                                                              
030720*    CARGA WS-RPT-MEJ-INGRESO CON ES-MEJOR-INGRESO.                       
030730     MOVE WS-RES-MEJOR-INGRESO TO WS-RPT-MEJ-INGRESO.                     
030740*    CARGA FD-REPORTE-TEXTO CON PT-MEJOR-DIA.                             
030750     MOVE WS-RPT-MEJOR-DIA TO FD-REPORTE-TEXTO.                           
030760*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
030770     WRITE FD-REPORTE-REG.                                                
030780*    CARGA FD-REPORTE-TEXTO CON PT-BAJO-TITULO.                           
030790     MOVE WS-RPT-BAJO-TITULO TO FD-REPORTE-TEXTO.                         
030800*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
030810     WRITE FD-REPORTE-REG.                                                
030820*    EJECUTA EL PARRAFO ESCRIBIR-UN-BAJO.                                 
030830     PERFORM 8710-ESCRIBIR-UN-BAJO                                        
030840        THRU 8710-ESCRIBIR-UN-BAJO-FIN                                    
030850        VARYING WS-BAJ-IDX FROM 1 BY 1                                    
030860        UNTIL WS-BAJ-IDX > WS-BAJ-CANT.                                   
030870                                                                          
030880*    CARGA FD-REPORTE-TEXTO CON PT-LINEA-BLANCO.                          
030890     MOVE WS-RPT-LINEA-BLANCO TO FD-REPORTE-TEXTO.                        
030900*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
030910     WRITE FD-REPORTE-REG.                                                
030920*    COMBINA DOS TEMAS EN UNA SOLA SECCION DEL REPORTE (MEJOR             
030930*    DIA Y BAJO RENDIMIENTO) PORQUE AMBOS SON MEDIDAS DE                  
030940*    DESEMPENO QUE LA GERENCIA PIDIO VER JUNTAS.                          
030950 8700-SECCION-DESEMPENO-FIN.                                              
030960     EXIT.                                                                
030970                                                                          
030980*-----------------------------------------------------------------        
030990*    UNA LINEA POR PRODUCTO DE BAJO RENDIMIENTO (CANTIDAD                 
031000*    TOTAL < 10, REGLA U2), EN EL ORDEN ASCENDENTE QUE DEJO               
031010*    5940-ORDENAR-BAJOS.                                                  
031020 8710-ESCRIBIR-UN-BAJO.                                                   
031030                                                                          
031040*    CARGA WS-RPT-BAJ-PRODUCTO CON AJ-NOMBRE.                             
031050     MOVE WS-BAJ-NOMBRE (WS-BAJ-IDX)   TO WS-RPT-BAJ-PRODUCTO.            
031060*    CARGA WS-RPT-BAJ-CANTIDAD CON AJ-CANTIDAD.                           
031070     MOVE WS-BAJ-CANTIDAD (WS-BAJ-IDX) TO WS-RPT-BAJ-CANTIDAD.            
031080*    CARGA WS-RPT-BAJ-INGRESO CON AJ-INGRESO.                             
031090     MOVE WS-BAJ-INGRESO (WS-BAJ-IDX)  TO WS-RPT-BAJ-INGRESO.             
031100*    CARGA FD-REPORTE-TEXTO CON PT-BAJO-DET.                              
031110     MOVE WS-RPT-BAJO-DET TO FD-REPORTE-TEXTO.                            
031120*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
031130     WRITE FD-REPORTE-REG.                                                
031140*    EL PERFORM VARYING QUE LLAMA A ESTE PARRAFO RECORRE TODA LA          
031150*    TABLA DE BAJOS, SIN TOPE -- PUEDE HABER MAS DE 5 PRODUCTOS           
031160*    DE BAJO RENDIMIENTO EN UNA CORRIDA GRANDE.                           
031170 8710-ESCRIBIR-UN-BAJO-FIN.                                               
031180     EXIT.                                                                
031190                                                                          
031200*-----------------------------------------------------------------        
031210*    API ENRICHMENT SUMMARY: CUANTOS PRODUCTOS SE PUDIERON                
031220*    ENLAZAR AL CATALOGO, LA TASA DE EXITO (YA CORREGIDA POR              
031230*    CR-1302, VER 7000 ARRIBA) Y LA LISTA DE NOMBRES QUE NO               
031240*    SE PUDIERON ENLAZAR.                                                 
031250 8800-SECCION-ENRIQUECIMIENTO.                                            
031260                                                                          
031270*    CARGA WS-RPT-TITULO-TEXTO CON ENRICHMENT.                            
031280     MOVE 'API ENRICHMENT SUMMARY' TO WS-RPT-TITULO-TEXTO.                
031290*    CARGA FD-REPORTE-TEXTO CON PT-TITULO-SECCION.                        
031300     MOVE WS-RPT-TITULO-SECCION TO FD-REPORTE-TEXTO.                      
031310*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
031320     WRITE FD-REPORTE-REG.                                                
031330*    CARGA FD-REPORTE-TEXTO CON PT-SEPARADOR-SIMPLE.                      
031340     MOVE WS-RPT-SEPARADOR-SIMPLE TO FD-REPORTE-TEXTO.                    
031350*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
031360     WRITE FD-REPORTE-REG.                                                
031370*    CARGA WS-RPT-ENR-CANTIDAD CON NT-ENRIQ-MATCH.                        
031380     MOVE WS-CNT-ENRIQ-MATCH TO WS-RPT-ENR-CANTIDAD.                      
031390*    CARGA FD-REPORTE-TEXTO CON PT-ENRIQ-1.                               
031400     MOVE WS-RPT-ENRIQ-1 TO FD-REPORTE-TEXTO.                             
031410*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
031420     WRITE FD-REPORTE-REG.                                                
031430*    CARGA WS-RPT-ENR-PORCENT CON CT-ENRIQ.                               
031440     MOVE WS-PCT-ENRIQ TO WS-RPT-ENR-PORCENT.                             
031450*    CARGA FD-REPORTE-TEXTO CON PT-ENRIQ-2.                               
031460     MOVE WS-RPT-ENRIQ-2 TO FD-REPORTE-TEXTO.                             
031470*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
031480     WRITE FD-REPORTE-REG.                                                
031490*    CARGA FD-REPORTE-TEXTO CON PT-ENRIQ-TITULO.                          
031500     MOVE WS-RPT-ENRIQ-TITULO TO FD-REPORTE-TEXTO.                        
031510*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
031520     WRITE FD-REPORTE-REG.                                                
031530                                                                          
031540*    EJECUTA EL PARRAFO ESCRIBIR-UN-NO-ENRIQ.                             
031550     PERFORM 8810-ESCRIBIR-UN-NO-ENRIQ                                    
031560        THRU 8810-ESCRIBIR-UN-NO-ENRIQ-FIN                                
031570        VARYING WS-NOE-IDX FROM 1 BY 1                                    
031580        UNTIL WS-NOE-IDX > WS-NOE-CANT.                                   
031590                                                                          
031600*    WS-PCT-ENRIQ YA VIENE CALCULADO CON EL FIX DE CR-1302 DESDE          
031610*    7000 -- ESTE PARRAFO SOLO LO EDITA A PANTALLA.                       
031620 8800-SECCION-ENRIQUECIMIENTO-FIN.                                        
031630     EXIT.                                                                
031640                                                                          
031650*-----------------------------------------------------------------        
031660*    UNA LINEA POR NOMBRE DE PRODUCTO NO ENRIQUECIDO, EN ORDEN            
031670*    ALFABETICO (5900-SERIE 7900 LOS DEJO ORDENADOS ASI).                 
031680 8810-ESCRIBIR-UN-NO-ENRIQ.                                               
031690                                                                          
031700*    CARGA WS-RPT-ENR-PRODUCTO CON OE-NOMBRE.                             
031710     MOVE WS-NOE-NOMBRE (WS-NOE-IDX) TO WS-RPT-ENR-PRODUCTO.              
031720*    CARGA FD-REPORTE-TEXTO CON PT-ENRIQ-DET.                             
031730     MOVE WS-RPT-ENRIQ-DET TO FD-REPORTE-TEXTO.                           
031740*    ESCRIBE EL REGISTRO ARMADO EN EL ARCHIVO DE SALIDA.                  
031750     WRITE FD-REPORTE-REG.                                                
031760*    EL PERFORM VARYING QUE LLAMA A ESTE PARRAFO RECORRE TODA LA          
031770*    LISTA DE NO ENRIQUECIDOS, SIN TOPE DE 5.                             
031780 8810-ESCRIBIR-UN-NO-ENRIQ-FIN.                                           
031790     EXIT.                                                                
031800                                                                          
031810*-----------------------------------------------------------------        
031820*    CIERRE ORDENADO DE LOS CINCO ARCHIVOS DE LA CORRIDA Y                
031830*    MENSAJE DE FIN EXITOSO AL LOG DEL JOB -- SI EL PROGRAMA              
031840*    LLEGA HASTA ACA ES PORQUE TODOS LOS PASOS ANTERIORES                 
031850*    TERMINARON SIN UN GO TO DE SALIDA TEMPRANA FUERA DE LO               
031860*    PREVISTO, ASI QUE EL MENSAJE ES INCONDICIONAL.                       
031870 9000-FINALIZAR-PROGRAMA.                                                 
031880*    CLOSE DE LOS CINCO ARCHIVOS EN EL MISMO ORDEN EN QUE SE              
031890*    ABRIERON EN 1000-INICIAR-PROGRAMA.                                   
031900                                                                          
031910*    CIERRA EL ARCHIVO AL TERMINAR LA CORRIDA.                            
031920     CLOSE ENT-VENTAS ENT-CATALOGO ENT-FILTRO                             
031930           SAL-ENRIQUECIDO SAL-REPORTE.                                   
031940                                                                          
031950*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
031960     DISPLAY 'SALDRV1 - PROCESO FINALIZADO CON EXITO'.                    
031970*    MUESTRA LA LINEA EN LA CONSOLA DEL JOB.                              
031980     DISPLAY '================================================'.          
031990                                                                          
032000*    NO HAY CODIGO DE RETORNO DISTINTO DE CERO EN ESTE PROGRAMA           
032010*    -- SI LLEGO HASTA ACA, EL JCL DE PRODUCCION SIGUE AL PASO            
032020*    SIGUIENTE DEL JOB SIN MARCAR LA CORRIDA COMO FALLIDA.                
032030 9000-FINALIZAR-PROGRAMA-FIN.                                             
032040     EXIT.                                                                
032050                                                                          
032060*-----------------------------------------------------------------        
032070*    UTILITARIOS GENERICOS (9100-9499).                                   
032080*-----------------------------------------------------------------        
032090*    UTILITARIO GENERICO - QUITAR COMAS DE UN TEXTO (NOMBRE               
032100*    DE PRODUCTO, REGLA U1-2).  RECORRE CARACTER A CARACTER               
032110*    HASTA LA POSICION 30 (ANCHO MAXIMO DEL NOMBRE) COPIANDO              
032120*    TODO MENOS LAS COMAS AL AREA DE SALIDA.                              
032130 9200-QUITAR-COMAS-TEXTO.                                                 
032140                                                                          
032150*    CARGA WS-UTX-SALIDA CON EL VALOR.                                    
032160     MOVE SPACES TO WS-UTX-SALIDA.                                        
032170*    CARGA WS-UTX-POS-ESCRIBE CON EL VALOR.                               
032180     MOVE 1      TO WS-UTX-POS-ESCRIBE.                                   
032190*    EJECUTA EL PARRAFO QUITAR-UN-CARACTER.                               
032200     PERFORM 9210-QUITAR-UN-CARACTER                                      
032210        THRU 9210-QUITAR-UN-CARACTER-FIN                                  
032220        VARYING WS-UTX-POS-LEE FROM 1 BY 1                                
032230        UNTIL WS-UTX-POS-LEE > 30.                                        
032240                                                                          
032250*    WS-UTX-POS-LEE Y WS-UTX-POS-ESCRIBE SE REINICIAN EN 9200             
032260*    ANTES DEL PERFORM VARYING QUE LLAMA A 9210 CARACTER POR              
032270*    CARACTER.                                                            
032280 9200-QUITAR-COMAS-TEXTO-FIN.                                             
032290     EXIT.                                                                
032300                                                                          
032310*-----------------------------------------------------------------        
032320*    COPIA UN SOLO CARACTER SI NO ES COMA Y SI TODAVIA HAY                
032330*    LUGAR EN EL AREA DE SALIDA (30 POSICIONES) -- EL LIMITE              
032340*    DE 30 EVITA UN SUBSCRIPT FUERA DE RANGO SI, POR ALGUN                
032350*    MOTIVO, EL TEXTO DE ENTRADA TUVIERA MAS CARACTERES UTILES            
032360*    QUE EL AREA DE SALIDA DESPUES DE QUITAR LAS COMAS.                   
032370 9210-QUITAR-UN-CARACTER.                                                 
032380                                                                          
032390*    EVALUA LA CONDICION SOBRE TX-ENTRADA.                                
032400     IF WS-UTX-ENTRADA (WS-UTX-POS-LEE:1) NOT = ','                       
032410      AND WS-UTX-POS-ESCRIBE <= 30                                        
032420*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
032430        MOVE WS-UTX-ENTRADA (WS-UTX-POS-LEE:1)                            
032440          TO WS-UTX-SALIDA (WS-UTX-POS-ESCRIBE:1)                         
032450*    ACUMULA UTX-POS-ESCRIBE EN EL TOTAL CORRESPONDIENTE.                 
032460        ADD 1 TO WS-UTX-POS-ESCRIBE                                       
032470     END-IF.                                                              
032480                                                                          
032490*    SE LLAMA UNA VEZ POR CARACTER DE ENTRADA DESDE EL PERFORM            
032500*    VARYING DE 9200.                                                     
032510 9210-QUITAR-UN-CARACTER-FIN.                                             
032520     EXIT.                                                                
032530                                                                          
032540*-----------------------------------------------------------------        
032550*    UTILITARIO GENERICO - QUITAR COMAS DE UN MONTO Y DEJARLO             
032560*    JUSTIFICADO A LA DERECHA CON CEROS A LA IZQUIERDA, PARA              
032570*    QUE LA PRUEBA NUMERIC NO FALLE POR BLANCOS (REGLA U1-5,              
032580*    SE USA PARA CANTIDAD, PRECIO Y LOS LIMITES DEL FILTRO).              
032590*                                                                         
032600*    EL REPLACING LEADING SPACE BY ZERO FINAL ES LO QUE                   
032610*    CONVIERTE LOS BLANCOS DE RELLENO DE LA JUSTIFICACION A               
032620*    LA DERECHA EN CEROS, PORQUE UN CAMPO PIC 9 CON BLANCOS               
032630*    A LA IZQUIERDA FALLA LA PRUEBA NOT NUMERIC EN TRNVAL01               
032640*    AUNQUE LOS DIGITOS EN SI SEAN VALIDOS.                               
032650 9300-LIMPIAR-MONTO.                                                      
032660                                                                          
032670*    CARGA WS-MON-LIMPIO CON EL VALOR.                                    
032680     MOVE SPACES TO WS-MON-LIMPIO.                                        
032690*    CARGA WS-MON-POS-ESCRIBE CON EL VALOR.                               
032700     MOVE 1      TO WS-MON-POS-ESCRIBE.                                   
032710*    EJECUTA EL PARRAFO QUITAR-UN-CARACTER-MONTO.                         
032720     PERFORM 9310-QUITAR-UN-CARACTER-MONTO                                
032730        THRU 9310-QUITAR-UN-CARACTER-MONTO-FIN                            
032740        VARYING WS-MON-POS-LEE FROM 1 BY 1                                
032750        UNTIL WS-MON-POS-LEE > 20.                                        
032760*    CARGA WS-MON-JUSTIFICADO CON ON-LIMPIO.                              
032770     MOVE WS-MON-LIMPIO TO WS-MON-JUSTIFICADO.                            
032780     INSPECT WS-MON-JUSTIFICADO REPLACING LEADING SPACE BY ZERO.          
032790                                                                          
032800*    EL MOVE FINAL A WS-MON-JUSTIFICADO (CAMPO JUSTIFIED RIGHT)           
032810*    MAS EL REPLACING DEJAN EL MONTO LISTO PARA SER REINTERPRETADO        
032820*    COMO NUMERICO VIA WS-MON-JUSTIFICADO-R.                              
032830 9300-LIMPIAR-MONTO-FIN.                                                  
032840     EXIT.                                                                
032850                                                                          
032860*-----------------------------------------------------------------        
032870*    MISMO PATRON QUE 9210, APLICADO AL AREA DE MONTO (12                 
032880*    POSICIONES EN LUGAR DE 30).                                          
032890 9310-QUITAR-UN-CARACTER-MONTO.                                           
032900                                                                          
032910*    EVALUA LA CONDICION SOBRE ON-ENTRADA.                                
032920     IF WS-MON-ENTRADA (WS-MON-POS-LEE:1) NOT = ','                       
032930      AND WS-MON-POS-ESCRIBE <= 12                                        
032940*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
032950        MOVE WS-MON-ENTRADA (WS-MON-POS-LEE:1)                            
032960          TO WS-MON-LIMPIO (WS-MON-POS-ESCRIBE:1)                         
032970*    ACUMULA MON-POS-ESCRIBE EN EL TOTAL CORRESPONDIENTE.                 
032980        ADD 1 TO WS-MON-POS-ESCRIBE                                       
032990     END-IF.                                                              
033000                                                                          
033010*    SE LLAMA UNA VEZ POR CARACTER DE ENTRADA DESDE EL PERFORM            
033020*    VARYING DE 9300, IGUAL QUE 9210 PARA EL TEXTO.                       
033030 9310-QUITAR-UN-CARACTER-MONTO-FIN.                                       
033040     EXIT.                                                                
033050                                                                          
033060*-----------------------------------------------------------------        
033070*    EXTRAE LA PARTE NUMERICA DE UN PRODUCT-ID (REGLA U3: VACIO           
033080*    O NO NUMERICO = SIN COINCIDENCIA).                                   
033090*                                                                         
033100*    EL REPLACING LEADING SPACE BY ZERO ES NECESARIO PORQUE               
033110*    LA PARTE NUMERICA PUEDE VENIR MAS CORTA QUE LAS 7                    
033120*    POSICIONES DEL CAMPO (POR EJEMPLO '1234' EN LUGAR DE                 
033130*    '0001234'), Y JUSTIFIED RIGHT SOLO LA ALINEA, NO LA                  
033140*    RELLENA CON CEROS POR SI SOLA.                                       
033150 9400-EXTRAER-ID.                                                         
033160                                                                          
033170*    CARGA WS-EID-SALIDA CON ID-ENTRADA.                                  
033180     MOVE WS-EID-ENTRADA TO WS-EID-SALIDA.                                
033190     INSPECT WS-EID-SALIDA REPLACING LEADING SPACE BY ZERO.               
033200                                                                          
033210*    EVALUA LA CONDICION SOBRE ID-ENTRADA.                                
033220     IF WS-EID-ENTRADA = SPACES OR WS-EID-SALIDA NOT NUMERIC              
033230*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
033240        MOVE 'N' TO WS-EID-VALIDO                                         
033250     ELSE                                                                 
033260*    MUEVE EL VALOR AL CAMPO DESTINO.                                     
033270        MOVE 'S' TO WS-EID-VALIDO                                         
033280     END-IF.                                                              
033290                                                                          
033300*    WS-EID-VALIDO-SI ES LO QUE CONSULTA 7100 PARA DECIDIR SI             
033310*    VALE LA PENA LLAMAR A PRDLOOK O SI CONVIENE IR DIRECTO A             
033320*    7200 COMO NO ENRIQUECIDO.                                            
033330 9400-EXTRAER-ID-FIN.                                                     
033340     EXIT.                                                                
033350                                                                          
033360*-----------------------------------------------------------------        
033370 END PROGRAM SALDRV1.                                                     
033380                                                                          
