000100*****************************************************************         
000110* PROGRAM-ID. PRDLOOK.                                                    
000120* PURPOSE..: KEYED LOOKUP OF ONE PRODUCT CATALOG ENTRY BY                 
000130*            NUMERIC PRODUCT ID, AGAINST THE IN-MEMORY CATALOG            
000140*            TABLE BUILT BY SALDRV1 AT THE START OF THE RUN.              
000150*            RETURNS CATEGORY/BRAND/RATING AND A MATCH FLAG.              
000160*                                                                         
000170*            THIS SUBPROGRAM REPLACES WHAT USED TO BE A VSAM              
000180*            RANDOM READ AGAINST THE SKU MASTER (SEE CR-1102              
000190*            BELOW).  THE CATALOG IS SMALL ENOUGH NOW TO FIT              
000200*            ENTIRELY IN WORKING-STORAGE, SO THE DRIVER LOADS IT          
000210*            ONCE AT STEP 2 OF THE RUN AND PASSES THE WHOLE               
000220*            TABLE IN BY LINKAGE ON EVERY CALL - THIS PROGRAM             
000230*            NEVER OPENS A FILE AND NEVER TOUCHES DISK.                   
000240*****************************************************************         
000250 IDENTIFICATION DIVISION.                                                 
000260 PROGRAM-ID. PRDLOOK.                                                     
000270 AUTHOR. J. MCALLISTER.                                                   
000280 INSTALLATION. CONSOLIDATED RETAIL DATA CENTER.                           
000290 DATE-WRITTEN. 04/09/86.                                                  
000300 DATE-COMPILED.                                                           
000310 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.                              
000320*-----------------------------------------------------------------        
000330*    CHANGE LOG                                                           
000340*    DATE     BY  TICKET     DESCRIPTION                                  
000350*    -------- --- ---------- ----------------------------------           
000360*    04/09/86 JM  CR-0118    ORIGINAL - RANDOM READ OF THE SKU            
000370*                            MASTER (VSAM) FOR THE SALES LEDGER.          
000380*    08/30/89 JM  CR-0340    RETURN RATING FIELD, NEW REQUEST             
000390*                            FROM MERCHANDISING.                          
000400*    09/22/98 KA  Y2K-0007   REVIEWED FOR Y2K - NO DATE FIELDS            
000410*                            IN THIS PROGRAM, NO CHANGES MADE.            
000420*    03/12/07 TO  CR-1102    SKU MASTER RETIRED.  CATALOG NOW             
000430*                            LOADED ONCE INTO A WORKING-STORAGE           
000440*                            TABLE BY THE DRIVER AND PASSED IN            
000450*                            VIA LINKAGE; THIS PROGRAM NO LONGER          
000460*                            OPENS A FILE, IT SEARCHES THE TABLE.         
000470*    08/10/15 MF  CR-1305    ADDED COMMENTARY PASS - NO LOGIC             
000480*                            CHANGED, PARAGRAPH AND FIELD NOTES           
000490*                            ONLY, PER SHOP DOCUMENTATION REVIEW.         
000500*-----------------------------------------------------------------        
000510 ENVIRONMENT DIVISION.                                                    
000520*    NO SELECT/FD PAIR HERE - SEE CR-1102 ABOVE.  THE CATALOG             
000530*    ARRIVES PRE-LOADED ON EVERY CALL VIA LK-CATALOGO-TABLA.              
000540 CONFIGURATION SECTION.                                                   
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM.                                                  
000570*-----------------------------------------------------------------        
000580 DATA DIVISION.                                                           
000590 WORKING-STORAGE SECTION.                                                 
000600*    WS-VECES-LLAMADO COUNTS HOW MANY TIMES THIS PROGRAM HAS              
000610*    BEEN ENTERED DURING THE CURRENT RUN - ONE CALL PER VALID             
000620*    SALES LINE.  KEPT FOR FUTURE CALL-VOLUME REPORTING; NOT              
000630*    CURRENTLY PRINTED ON ANY REPORT PRODUCED BY THE DRIVER.              
000640 77 WS-VECES-LLAMADO                   PIC 9(07) COMP.                    
000650*-----------------------------------------------------------------        
000660*    LINKAGE SECTION - THREE GROUPS PASSED IN FROM SALDRV1 ON             
000670*    EVERY CALL: THE WHOLE CATALOG TABLE (BUILT ONCE AT STEP 2            
000680*    AND PASSED UNCHANGED THEREAFTER), THE SEARCH KEY FOR THIS            
000690*    CALL, AND THE RESULT AREA THIS PROGRAM FILLS IN.                     
000700 LINKAGE SECTION.                                                         
000710 01 LK-CATALOGO-TABLA.                                                    
000720*    CANT-REGISTROS IS THE ACTUAL ROW COUNT LOADED BY THE                 
000730*    DRIVER'S 6000 PARAGRAPH - THE OCCURS CLAUSE BELOW IS                 
000740*    VARIABLE-LENGTH (ODO) AGAINST THIS COUNTER SO SEARCH                 
000750*    NEVER SCANS PAST THE ROWS THAT WERE ACTUALLY READ.                   
000760     05 LK-CAT-CANT-REGISTROS          PIC 9(03) COMP.                    
000770     05 LK-CAT-REGISTRO OCCURS 1 TO 100 TIMES                             
000780           DEPENDING ON LK-CAT-CANT-REGISTROS                             
000790           INDEXED BY LK-CAT-IDX.                                         
000800*        PRODUCT ID AS A FIVE-DIGIT NUMERIC KEY, WITH A                   
000810*        REDEFINES SPLITTING OFF THE LEADING DIGIT AS THE                 
000820*        MERCHANDISE DIVISION CODE - NOT TESTED BY THIS                   
000830*        PROGRAM TODAY BUT CARRIED SINCE THE CATALOG FEED                 
000840*        ITSELF ENCODES THE DIVISION THAT WAY.                            
000850        10 LK-CAT-ID                   PIC 9(05).                         
000860        10 LK-CAT-ID-R REDEFINES LK-CAT-ID.                               
000870           15 LK-CAT-DIVISION-COD      PIC 9(01).                         
000880           15 LK-CAT-SEQ-COD           PIC 9(04).                         
000890        10 LK-CAT-CATEGORY             PIC X(20).                         
000900        10 LK-CAT-BRAND                PIC X(20).                         
000910*        NUMERIC RATING 0.00-9.99, WITH A REDEFINES BREAKING              
000920*        IT INTO WHOLE AND FRACTIONAL PARTS - USED WHEN THE               
000930*        RATING IS RE-EDITED INTO THE X(05) DISPLAY FORMAT                
000940*        RETURNED TO THE CALLER BELOW.                                    
000950        10 LK-CAT-RATING               PIC 9V99.                          
000960        10 LK-CAT-RATING-R REDEFINES LK-CAT-RATING.                       
000970           15 LK-CAT-RATING-ENTERO     PIC 9.                             
000980           15 LK-CAT-RATING-DECIMAL    PIC 99.                            
000990                                                                          
001000 01 LK-ENTRADA-BUSQUEDA.                                                  
001010*    THE SEARCH KEY FOR THIS CALL - THE PRODUCT ID PULLED FROM            
001020*    THE CURRENT SALES LINE BEING ENRICHED.                               
001030     05 LK-BUS-PRODUCT-ID              PIC 9(05).                         
001040                                                                          
001050 01 LK-SALIDA-BUSQUEDA.                                                   
001060*    RESULT AREA.  CATEGORY AND BRAND ARE COPIED STRAIGHT FROM            
001070*    THE MATCHING CATALOG ROW; RATING IS RE-EDITED TO TEXT SO             
001080*    THE CALLER CAN MOVE IT DIRECTLY INTO THE ENRICHED OUTPUT             
001090*    RECORD WITHOUT A FURTHER NUMERIC-TO-TEXT CONVERSION.                 
001100     05 LK-SAL-CATEGORY                PIC X(20).                         
001110     05 LK-SAL-BRAND                   PIC X(20).                         
001120     05 LK-SAL-RATING                  PIC X(05).                         
001130     05 LK-SAL-RATING-R REDEFINES LK-SAL-RATING.                          
001140        10 LK-SAL-RATING-ENTERO        PIC X(01).                         
001150        10 FILLER                      PIC X(01).                         
001160        10 LK-SAL-RATING-DECIMAL       PIC X(02).                         
001170        10 FILLER                      PIC X(01).                         
001180*    MATCH FLAG - 'S' WHEN THE PRODUCT ID WAS FOUND IN THE                
001190*    TABLE, 'N' OTHERWISE.  THE CALLER USES THIS TO DECIDE                
001200*    WHETHER TO ROUTE THE LINE TO THE ENRICHED OUTPUT OR TO               
001210*    THE NOT-ENRICHED LIST ON THE REPORT.                                 
001220     05 LK-SAL-MATCH                   PIC X(01).                         
001230        88 LK-SAL-MATCH-SI                        VALUE 'S'.              
001240        88 LK-SAL-MATCH-NO                        VALUE 'N'.              
001250*-----------------------------------------------------------------        
001260 PROCEDURE DIVISION USING LK-CATALOGO-TABLA, LK-ENTRADA-BUSQUEDA,         
001270           LK-SALIDA-BUSQUEDA.                                            
001280*-----------------------------------------------------------------        
001290*    MAINLINE - RESET THE RESULT AREA TO "NOT FOUND", THEN                
001300*    SEARCH THE TABLE FOR THE REQUESTED PRODUCT ID.                       
001310                                                                          
001320     PERFORM 1000-INICIAR-BUSQUEDA                                        
001330        THRU 1000-INICIAR-BUSQUEDA-FIN.                                   
001340                                                                          
001350     PERFORM 2000-BUSCAR-PRODUCTO                                         
001360        THRU 2000-BUSCAR-PRODUCTO-FIN.                                    
001370                                                                          
001380     GOBACK.                                                              
001390                                                                          
001400*-----------------------------------------------------------------        
001410*    1000-INICIAR-BUSQUEDA                                                
001420*    CLEARS THE OUTPUT AREA AND DEFAULTS THE MATCH FLAG TO 'N'            
001430*    BEFORE THE SEARCH RUNS, SO A PRODUCT ID NOT PRESENT IN THE           
001440*    TABLE LEAVES CATEGORY/BRAND/RATING BLANK RATHER THAN                 
001450*    CARRYING OVER STALE VALUES FROM THE PREVIOUS CALL.                   
001460 1000-INICIAR-BUSQUEDA.                                                   
001470                                                                          
001480     ADD 1       TO WS-VECES-LLAMADO.                                     
001490     MOVE SPACES TO LK-SAL-CATEGORY LK-SAL-BRAND.                         
001500     MOVE SPACES TO LK-SAL-RATING.                                        
001510     MOVE 'N'    TO LK-SAL-MATCH.                                         
001520                                                                          
001530 1000-INICIAR-BUSQUEDA-FIN.                                               
001540     EXIT.                                                                
001550                                                                          
001560*-----------------------------------------------------------------        
001570*    2000-BUSCAR-PRODUCTO                                                 
001580*    A ZERO-ROW TABLE (CATALOG FILE EMPTY OR MISSING) IS                  
001590*    TREATED AS AN IMMEDIATE NO-MATCH RATHER THAN LETTING                 
001600*    SEARCH RUN AGAINST AN EMPTY OCCURS TABLE.  OTHERWISE THIS            
001610*    IS A STRAIGHT SERIAL SEARCH ON PRODUCT ID - THE CATALOG IS           
001620*    SMALL ENOUGH THAT A SEARCH ALL (BINARY) WAS NOT WARRANTED            
001630*    WHEN THIS WAS CONVERTED OFF VSAM UNDER CR-1102.                      
001640 2000-BUSCAR-PRODUCTO.                                                    
001650                                                                          
001660     IF LK-CAT-CANT-REGISTROS = ZEROES                                    
001670        GO TO 2000-BUSCAR-PRODUCTO-FIN                                    
001680     END-IF.                                                              
001690                                                                          
001700     SET LK-CAT-IDX TO 1.                                                 
001710     SEARCH LK-CAT-REGISTRO                                               
001720        AT END                                                            
001730           MOVE 'N' TO LK-SAL-MATCH                                       
001740        WHEN LK-CAT-ID (LK-CAT-IDX) = LK-BUS-PRODUCT-ID                   
001750           PERFORM 2100-COPIAR-PRODUCTO                                   
001760              THRU 2100-COPIAR-PRODUCTO-FIN                               
001770     END-SEARCH.                                                          
001780                                                                          
001790 2000-BUSCAR-PRODUCTO-FIN.                                                
001800     EXIT.                                                                
001810                                                                          
001820*-----------------------------------------------------------------        
001830*    2100-COPIAR-PRODUCTO                                                 
001840*    ONLY REACHED WHEN SEARCH FINDS A MATCHING ROW.  COPIES THE           
001850*    CATALOG FIELDS OUT OF THE TABLE AT THE CURRENT INDEX AND             
001860*    SETS THE MATCH FLAG TO 'S' - RATING MOVES VIA THE NUMERIC            
001870*    RECEIVING FIELD LK-SAL-RATING-R SO THE DECIMAL POINT LANDS           
001880*    IN THE RIGHT PLACE OF THE TEXT RESULT WITHOUT EXTRA EDIT             
001890*    LOGIC IN THIS PARAGRAPH.                                             
001900 2100-COPIAR-PRODUCTO.                                                    
001910                                                                          
001920     MOVE LK-CAT-CATEGORY (LK-CAT-IDX) TO LK-SAL-CATEGORY.                
001930     MOVE LK-CAT-BRAND    (LK-CAT-IDX) TO LK-SAL-BRAND.                   
001940     MOVE LK-CAT-RATING   (LK-CAT-IDX) TO LK-SAL-RATING.                  
001950     MOVE 'S'                          TO LK-SAL-MATCH.                   
001960                                                                          
001970 2100-COPIAR-PRODUCTO-FIN.                                                
001980     EXIT.                                                                
001990                                                                          
002000*-----------------------------------------------------------------        
002010 END PROGRAM PRDLOOK.                                                     
