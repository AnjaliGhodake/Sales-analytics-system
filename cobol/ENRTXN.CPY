000100*    LAYOUT DE VENTA ENRIQUECIDA (SALIDA), LOS 8 CAMPOS DE                
000110*    VENTA MAS LOS 4 CAMPOS DE ENRIQUECIMIENTO (U3).                      
000120 01 WS-SAL-VENTA-ENRIQ.                                                   
000130     05 WS-SAL-TRANSACTION-ID              PIC X(08).                     
000140     05 WS-SAL-TRAN-DATE                   PIC X(10).                     
000150     05 WS-SAL-PRODUCT-ID                  PIC X(08).                     
000160     05 WS-SAL-PRODUCT-NAME                PIC X(20).                     
000170     05 WS-SAL-QUANTITY                    PIC 9(05).                     
000180     05 WS-SAL-UNIT-PRICE                  PIC 9(07).                     
000190     05 WS-SAL-CUSTOMER-ID                 PIC X(08).                     
000200     05 WS-SAL-REGION                      PIC X(10).                     
000210     05 WS-SAL-API-CATEGORY                PIC X(20).                     
000220     05 WS-SAL-API-BRAND                   PIC X(20).                     
000230     05 WS-SAL-API-RATING                  PIC X(05).                     
000240     05 WS-SAL-API-MATCH                   PIC X(05).                     
000250     05 FILLER                             PIC X(06) VALUE SPACES.        
