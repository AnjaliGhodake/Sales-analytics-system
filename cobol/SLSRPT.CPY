000100*    LINEAS DEL REPORTE DE VENTAS (U4), UN GRUPO 01 POR                   
000110*    CADA TIPO DE LINEA IMPRESA, SIGUIENDO EL ORDEN DE                    
000120*    SECCIONES DEL REPORTE.                                               
000130 77 WS-RPT-SEPARADOR-DOBLE              PIC X(44) VALUE ALL '='.          
000140 77 WS-RPT-SEPARADOR-SIMPLE             PIC X(44) VALUE ALL '-'.          
000150*                                                                         
000160 01 WS-RPT-BANNER-1.                                                      
000170     05 FILLER                             PIC X(08)                      
000180        VALUE '        '.                                                 
000190     05 FILLER                             PIC X(22)                      
000200        VALUE 'SALES ANALYTICS REPORT'.                                   
000210     05 FILLER                             PIC X(50) VALUE SPACES.        
000220 01 WS-RPT-BANNER-2.                                                      
000230     05 FILLER                             PIC X(17)                      
000240        VALUE '      Generated: '.                                        
000250     05 WS-RPT-GEN-FECHA-HORA              PIC X(19).                     
000260     05 FILLER                             PIC X(44) VALUE SPACES.        
000270 01 WS-RPT-BANNER-3.                                                      
000280     05 FILLER                             PIC X(25)                      
000290        VALUE '      Records Processed: '.                                
000300     05 WS-RPT-REG-PROCESADOS              PIC ZZZZ9.                     
000310     05 FILLER                             PIC X(36) VALUE SPACES.        
000320*                                                                         
000330 01 WS-RPT-TITULO-SECCION.                                                
000340     05 WS-RPT-TITULO-TEXTO                PIC X(44).                     
000350     05 FILLER                             PIC X(36) VALUE SPACES.        
000360*                                                                         
000370 01 WS-RPT-RESUMEN-1.                                                     
000380     05 FILLER                             PIC X(22)                      
000390        VALUE 'Total Revenue:        '.                                   
000400     05 FILLER                             PIC X(3) VALUE 'Rs.'.          
000410     05 WS-RPT-RES-INGRESO                 PIC Z,ZZZ,ZZZ,ZZ9.99.          
000420     05 FILLER                             PIC X(36) VALUE SPACES.        
000430 01 WS-RPT-RESUMEN-2.                                                     
000440     05 FILLER                             PIC X(22)                      
000450        VALUE 'Total Transactions:   '.                                   
000460     05 WS-RPT-RES-TRANSAC                 PIC ZZZ,ZZ9.                   
000470     05 FILLER                             PIC X(44) VALUE SPACES.        
000480 01 WS-RPT-RESUMEN-3.                                                     
000490     05 FILLER                             PIC X(22)                      
000500        VALUE 'Average Order Value:  '.                                   
000510     05 FILLER                             PIC X(3) VALUE 'Rs.'.          
000520     05 WS-RPT-RES-PROMEDIO                PIC Z,ZZZ,ZZ9.99.              
000530     05 FILLER                             PIC X(39) VALUE SPACES.        
000540 01 WS-RPT-RESUMEN-4.                                                     
000550     05 FILLER                             PIC X(22)                      
000560        VALUE 'Date Range:           '.                                   
000570     05 WS-RPT-RES-FECHA-MIN               PIC X(10).                     
000580     05 FILLER                             PIC X(4) VALUE ' to '.         
000590     05 WS-RPT-RES-FECHA-MAX               PIC X(10).                     
000600     05 FILLER                             PIC X(30) VALUE SPACES.        
000610*                                                                         
000620 01 WS-RPT-REGION-HDR.                                                    
000630     05 FILLER                      PIC X(52)                             
000640     VALUE 'Region     Sales            % Total   Transactions'.          
000650     05 FILLER                             PIC X(28) VALUE SPACES.        
000660 01 WS-RPT-REGION-DET.                                                    
000670     05 WS-RPT-REG-NOMBRE                  PIC X(10).                     
000680     05 FILLER                             PIC X(1) VALUE SPACE.          
000690     05 FILLER                             PIC X(3) VALUE 'Rs.'.          
000700     05 WS-RPT-REG-VENTAS                  PIC Z,ZZZ,ZZ9.99.              
000710     05 FILLER                             PIC X(5) VALUE SPACES.         
000720     05 WS-RPT-REG-PORCENT                 PIC ZZ9.99.                    
000730     05 FILLER                             PIC X(1) VALUE '%'.            
000740     05 FILLER                             PIC X(5) VALUE SPACES.         
000750     05 WS-RPT-REG-CANTIDAD                 PIC ZZZZ9.                    
000760     05 FILLER                             PIC X(25) VALUE SPACES.        
000770*                                                                         
000780 01 WS-RPT-PRODUCTO-HDR.                                                  
000790     05 FILLER                             PIC X(43)                      
000800        VALUE 'Rank  Product            Quantity   Revenue'.              
000810     05 FILLER                             PIC X(37) VALUE SPACES.        
000820 01 WS-RPT-PRODUCTO-DET.                                                  
000830     05 WS-RPT-PRO-RANGO                   PIC Z9.                        
000840     05 FILLER                             PIC X(3) VALUE SPACES.         
000850     05 WS-RPT-PRO-NOMBRE                   PIC X(18).                    
000860     05 WS-RPT-PRO-CANTIDAD                 PIC ZZZZ9.                    
000870     05 FILLER                             PIC X(5) VALUE SPACES.         
000880     05 FILLER                             PIC X(3) VALUE 'Rs.'.          
000890     05 WS-RPT-PRO-INGRESO                 PIC Z,ZZZ,ZZ9.99.              
000900     05 FILLER                             PIC X(19) VALUE SPACES.        
000910*                                                                         
000920 01 WS-RPT-CLIENTE-HDR.                                                   
000930     05 FILLER                             PIC X(39)                      
000940        VALUE 'Rank  Customer   Total Spent     Orders'.                  
000950     05 FILLER                             PIC X(41) VALUE SPACES.        
000960 01 WS-RPT-CLIENTE-DET.                                                   
000970     05 WS-RPT-CLI-RANGO                   PIC Z9.                        
000980     05 FILLER                             PIC X(3) VALUE SPACES.         
000990     05 WS-RPT-CLI-CODIGO                  PIC X(10).                     
001000     05 FILLER                             PIC X(3) VALUE 'Rs.'.          
001010     05 WS-RPT-CLI-GASTADO                 PIC Z,ZZZ,ZZ9.99.              
001020     05 FILLER                             PIC X(3) VALUE SPACES.         
001030     05 WS-RPT-CLI-ORDENES                  PIC ZZZZ9.                    
001040     05 FILLER                             PIC X(22) VALUE SPACES.        
001050*                                                                         
001060 01 WS-RPT-FECHA-HDR.                                                     
001070     05 FILLER                      PIC X(51)                             
001080     VALUE 'Date         Revenue        Transactions  Customers'.         
001090     05 FILLER                             PIC X(29) VALUE SPACES.        
001100 01 WS-RPT-FECHA-DET.                                                     
001110     05 WS-RPT-FEC-FECHA                   PIC X(10).                     
001120     05 FILLER                             PIC X(2) VALUE SPACES.         
001130     05 FILLER                             PIC X(3) VALUE 'Rs.'.          
001140     05 WS-RPT-FEC-INGRESO                 PIC Z,ZZZ,ZZ9.99.              
001150     05 FILLER                             PIC X(5) VALUE SPACES.         
001160     05 WS-RPT-FEC-TRANSAC                  PIC ZZZZ9.                    
001170     05 FILLER                             PIC X(10) VALUE SPACES.        
001180     05 WS-RPT-FEC-CLIENTES                  PIC ZZZZ9.                   
001190     05 FILLER                             PIC X(15) VALUE SPACES.        
001200*                                                                         
001210 01 WS-RPT-MEJOR-DIA.                                                     
001220     05 FILLER                             PIC X(18)                      
001230        VALUE 'Best Selling Day: '.                                       
001240     05 WS-RPT-MEJ-FECHA                   PIC X(10).                     
001250     05 FILLER                             PIC X(2) VALUE ' ('.           
001260     05 FILLER                             PIC X(3) VALUE 'Rs.'.          
001270     05 WS-RPT-MEJ-INGRESO                 PIC Z,ZZZ,ZZ9.99.              
001280     05 FILLER                             PIC X(1) VALUE ')'.            
001290     05 FILLER                             PIC X(18) VALUE SPACES.        
001300 01 WS-RPT-BAJO-TITULO.                                                   
001310     05 FILLER                             PIC X(24)                      
001320        VALUE 'Low Performing Products:'.                                 
001330     05 FILLER                             PIC X(56) VALUE SPACES.        
001340 01 WS-RPT-BAJO-DET.                                                      
001350     05 FILLER                             PIC X(3) VALUE ' - '.          
001360     05 WS-RPT-BAJ-PRODUCTO                PIC X(20).                     
001370     05 FILLER                             PIC X(2) VALUE ': '.           
001380     05 WS-RPT-BAJ-CANTIDAD                 PIC ZZZZ9.                    
001390     05 FILLER                        PIC X(7) VALUE ' units,'.           
001400     05 FILLER                             PIC X(1) VALUE SPACE.          
001410     05 FILLER                             PIC X(3) VALUE 'Rs.'.          
001420     05 WS-RPT-BAJ-INGRESO                 PIC Z,ZZZ,ZZ9.99.              
001430     05 FILLER                             PIC X(14) VALUE SPACES.        
001440*                                                                         
001450 01 WS-RPT-ENRIQ-1.                                                       
001460     05 FILLER                             PIC X(26)                      
001470        VALUE 'Total Products Enriched: '.                                
001480     05 WS-RPT-ENR-CANTIDAD                 PIC ZZZZ9.                    
001490     05 FILLER                             PIC X(35) VALUE SPACES.        
001500 01 WS-RPT-ENRIQ-2.                                                       
001510     05 FILLER                             PIC X(14)                      
001520        VALUE 'Success Rate: '.                                           
001530     05 WS-RPT-ENR-PORCENT                 PIC ZZ9.99.                    
001540     05 FILLER                             PIC X(1) VALUE '%'.            
001550     05 FILLER                             PIC X(44) VALUE SPACES.        
001560 01 WS-RPT-ENRIQ-TITULO.                                                  
001570     05 FILLER                             PIC X(24)                      
001580        VALUE 'Products Not Enriched:  '.                                 
001590     05 FILLER                             PIC X(56) VALUE SPACES.        
001600 01 WS-RPT-ENRIQ-DET.                                                     
001610     05 FILLER                             PIC X(3) VALUE ' - '.          
001620     05 WS-RPT-ENR-PRODUCTO                PIC X(20).                     
001630     05 FILLER                             PIC X(57) VALUE SPACES.        
001640*                                                                         
001650 77 WS-RPT-LINEA-BLANCO                 PIC X(80) VALUE SPACES.           
