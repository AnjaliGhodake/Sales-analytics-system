000100*****************************************************************         
000110* PROGRAM-ID. TRNVAL01.                                                   
000120* PURPOSE..: VALIDATES ONE SALES TRANSACTION RECORD AGAINST THE           
000130*            FIELD-LEVEL EDIT RULES BEFORE IT IS ADMITTED TO              
000140*            ANALYTICS.  CALLED ONCE PER RECORD BY SALDRV1.               
000150*                                                                         
000160*            THIS IS A PURE LINKAGE SUBPROGRAM - IT OWNS NO               
000170*            FILES AND NO PRINTED OUTPUT OF ITS OWN.  IT TAKES            
000180*            THE RAW, STILL-TEXTUAL FIELDS OF ONE PARSED SALES            
000190*            LINE, RUNS THEM THROUGH THE EDIT RULES ON FILE FOR           
000200*            THIS LEDGER, AND HANDS BACK EITHER CLEAN NUMERIC             
000210*            QUANTITY/PRICE FIELDS OR AN ERROR CODE/DESCRIPTION           
000220*            PAIR THAT THE DRIVER LOGS AND DISCARDS THE RECORD            
000230*            BY.  NOTHING IS WRITTEN TO DISK FROM HERE.                   
000240*****************************************************************         
000250 IDENTIFICATION DIVISION.                                                 
000260 PROGRAM-ID. TRNVAL01.                                                    
000270 AUTHOR. R. HENDRICKS.                                                    
000280 INSTALLATION. CONSOLIDATED RETAIL DATA CENTER.                           
000290 DATE-WRITTEN. 04/02/86.                                                  
000300 DATE-COMPILED.                                                           
000310 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.                              
000320*-----------------------------------------------------------------        
000330*    CHANGE LOG                                                           
000340*    DATE     BY  TICKET     DESCRIPTION                                  
000350*    -------- --- ---------- ----------------------------------           
000360*    04/02/86 RH  CR-0118    ORIGINAL - EDIT RULES FOR THE                
000370*                            NIGHTLY SALES LEDGER PASS.                   
000380*    11/17/87 RH  CR-0204    ADDED CUSTOMER/REGION BLANK CHECK,           
000390*                            FIELD REQUEST FROM MERCH. DEPT.              
000400*    06/03/91 DP  CR-0561    QUANTITY AND PRICE NOW REJECT ON             
000410*                            ZERO AS WELL AS NEGATIVE, PER                
000420*                            AUDIT FINDING 91-14.                         
000430*    09/22/98 KA  Y2K-0007   REVIEWED FOR Y2K - NO DATE MATH IN           
000440*                            THIS PROGRAM, NO CHANGES REQUIRED.           
000450*    02/11/03 LV  CR-0847    TRANSACTION-ID PREFIX CHECK ADDED            
000460*                            (MUST BEGIN WITH 'T') PER NEW                
000470*                            TRANSACTION NUMBERING SCHEME.                
000480*    08/10/15 MF  CR-1305    ADDED COMMENTARY PASS - NO LOGIC             
000490*                            CHANGED, PARAGRAPH AND FIELD NOTES           
000500*                            ONLY, PER SHOP DOCUMENTATION REVIEW.         
000510*-----------------------------------------------------------------        
000520 ENVIRONMENT DIVISION.                                                    
000530*    NO FILES ARE OPENED BY THIS PROGRAM - IT IS CALLED BY                
000540*    SALDRV1 ONE TRANSACTION AT A TIME, PASSING THE EDIT FIELDS           
000550*    ON THE LINKAGE SECTION BELOW, SO THERE IS NO SELECT/FD               
000560*    PAIR HERE AND NO FILE-CONTROL PARAGRAPH.                             
000570 CONFIGURATION SECTION.                                                   
000580*    SPECIAL-NAMES CARRIED FOR CONSISTENCY WITH THE REST OF THE           
000590*    SHOP'S PROGRAMS EVEN THOUGH THIS SUBPROGRAM PRINTS NOTHING           
000600*    OF ITS OWN - TOP-OF-FORM IS NOT ACTUALLY USED HERE.                  
000610 SPECIAL-NAMES.                                                           
000620     C01 IS TOP-OF-FORM.                                                  
000630*-----------------------------------------------------------------        
000640 DATA DIVISION.                                                           
000650 WORKING-STORAGE SECTION.                                                 
000660*    WS-POS-VERIFICADA IS A STANDALONE 77-LEVEL CALL COUNTER,             
000670*    BUMPED EACH TIME THIS SUBPROGRAM IS ENTERED, FOR USE IN A            
000680*    FUTURE TRACE/AUDIT ENHANCEMENT - NOT CURRENTLY DISPLAYED             
000690*    ANYWHERE, BUT KEPT SO THE CALL COUNT IS AVAILABLE IF NEEDED.         
000700 77 WS-POS-VERIFICADA                  PIC 9(02) COMP.                    
000710*-----------------------------------------------------------------        
000720*    LINKAGE SECTION - THE ENTIRE INTERFACE BETWEEN SALDRV1 AND           
000730*    THIS VALIDATOR.  LK-ENTRADA CARRIES THE RAW TEXTUAL FIELDS           
000740*    AS THEY CAME OFF THE SALES EXTRACT; LK-SALIDA CARRIES BACK           
000750*    THE CLEAN NUMERIC FIELDS (WHEN VALID) OR THE ERROR CODE AND          
000760*    DESCRIPTION (WHEN NOT).  NO STORAGE HERE IS OWNED BY THIS            
000770*    PROGRAM; IT ALL LIVES IN THE CALLER'S WORKING-STORAGE.               
000780 LINKAGE SECTION.                                                         
000790 01 LK-VAL-VENTA.                                                         
000800     05 LK-ENTRADA.                                                       
000810*        RAW TRANSACTION ID AS READ FROM THE EXTRACT, PLUS A              
000820*        REDEFINES SPLITTING OFF THE SINGLE LETTER PREFIX THAT            
000830*        REGLA 3 BELOW CHECKS.                                            
000840        10 LK-TRANSACTION-ID           PIC X(08).                         
000850        10 LK-TRANSACTION-ID-R REDEFINES LK-TRANSACTION-ID.               
000860           15 LK-TRAN-PREFIJO          PIC X(01).                         
000870           15 LK-TRAN-NUMERO           PIC X(07).                         
000880*        CUSTOMER AND REGION CODES, CHECKED FOR BLANK ONLY -              
000890*        THERE IS NO CUSTOMER OR REGION MASTER IN THIS SYSTEM TO          
000900*        VALIDATE AGAINST, SO A NON-BLANK VALUE IS ACCEPTED.              
000910        10 LK-CUSTOMER-ID              PIC X(08).                         
000920        10 LK-REGION                   PIC X(10).                         
000930*        QUANTITY AND UNIT PRICE ARRIVE AS TEXT BECAUSE THE               
000940*        SOURCE EXTRACT IS A PIPE-DELIMITED FLAT FILE WITH NO             
000950*        GUARANTEE THE FIELD IS NUMERIC - THE REDEFINES BELOW IS          
000960*        HOW THIS PROGRAM TESTS FOR THAT WITHOUT CALLING MOVE             
000970*        FIRST AND RISKING A SIZE ERROR.                                  
000980        10 LK-QUANTITY-TXT             PIC X(05).                         
000990        10 LK-QUANTITY-TXT-R REDEFINES LK-QUANTITY-TXT                    
001000              PIC 9(05).                                                  
001010        10 LK-UNIT-PRICE-TXT           PIC X(07).                         
001020        10 LK-UNIT-PRICE-TXT-R REDEFINES LK-UNIT-PRICE-TXT                
001030              PIC 9(07).                                                  
001040     05 LK-SALIDA.                                                        
001050*        CLEAN NUMERIC FIELDS, POPULATED ONLY WHEN THE                    
001060*        CORRESPONDING TEXT FIELD PASSED ITS NUMERIC TEST -               
001070*        OTHERWISE LEFT AT THE ZERO VALUE SET IN 1000 BELOW.              
001080        10 LK-QUANTITY-NUM             PIC 9(05).                         
001090        10 LK-UNIT-PRICE-NUM           PIC 9(07).                         
001100*        OVERALL PASS/FAIL SWITCH FOR THE RECORD, PLUS THE                
001110*        ERROR CODE/DESCRIPTION PAIR THE DRIVER LOGS WHEN THE             
001120*        RECORD IS REJECTED.  ONLY THE FIRST RULE TO FAIL SETS            
001130*        THESE - SUBSEQUENT RULES ARE SHORT-CIRCUITED BY TESTING          
001140*        VALIDACION-OK BEFORE THEY RUN (SEE 2000 BELOW).                  
001150        10 LK-VALIDACION-O             PIC X(01).                         
001160           88 VALIDACION-OK                       VALUE 'S'.              
001170           88 VALIDACION-NOTOK                    VALUE 'N'.              
001180        10 LK-MOTIVO-ERROR-O.                                             
001190           15 LK-COD-ERROR-O           PIC X(20).                         
001200           15 LK-DES-ERROR-O           PIC X(40).                         
001210*-----------------------------------------------------------------        
001220 PROCEDURE DIVISION USING LK-VAL-VENTA.                                   
001230*-----------------------------------------------------------------        
001240*    MAINLINE - INITIALIZE THE RETURN FIELDS TO A CLEAN "PASS"            
001250*    STATE, THEN RUN THE FULL RULE SET.  EACH RULE ONLY RUNS IF           
001260*    THE RECORD IS STILL CLEAN WHEN IT IS REACHED, SO THE FIRST           
001270*    FAILURE WINS AND THE DRIVER SEES ONE ERROR CODE PER RECORD.          
001280                                                                          
001290     PERFORM 1000-INICIAR-VALIDACION                                      
001300        THRU 1000-INICIAR-VALIDACION-FIN.                                 
001310                                                                          
001320     PERFORM 2000-VALIDAR-VENTA                                           
001330        THRU 2000-VALIDAR-VENTA-FIN.                                      
001340                                                                          
001350     GOBACK.                                                              
001360                                                                          
001370*-----------------------------------------------------------------        
001380*    1000-INICIAR-VALIDACION                                              
001390*    SETS THE OUTPUT AREA TO A DEFAULT "VALID" STATE BEFORE ANY           
001400*    RULE RUNS, SO A RECORD THAT PASSES EVERY RULE LEAVES THIS            
001410*    PARAGRAPH'S VALUES UNTOUCHED.  ALSO BUMPS THE CALL COUNTER.          
001420 1000-INICIAR-VALIDACION.                                                 
001430                                                                          
001440     ADD 1       TO WS-POS-VERIFICADA.                                    
001450     MOVE 'S'    TO LK-VALIDACION-O.                                      
001460     MOVE ZEROES TO LK-QUANTITY-NUM LK-UNIT-PRICE-NUM.                    
001470     MOVE SPACES TO LK-COD-ERROR-O LK-DES-ERROR-O.                        
001480                                                                          
001490 1000-INICIAR-VALIDACION-FIN.                                             
001500     EXIT.                                                                
001510                                                                          
001520*-----------------------------------------------------------------        
001530*    2000-VALIDAR-VENTA                                                   
001540*    RUNS THE FOUR FIELD-LEVEL EDIT RULES IN THE ORDER THE                
001550*    MERCHANDISING DEPT ORIGINALLY REQUESTED THEM.  EACH RULE             
001560*    AFTER THE FIRST IS GUARDED BY VALIDACION-OK SO THAT ONLY             
001570*    THE FIRST FAILURE IS REPORTED - THIS MATCHES THE "ONE ERROR          
001580*    PER REJECTED RECORD" FORMAT THE NIGHTLY LEDGER RUN EXPECTS.          
001590 2000-VALIDAR-VENTA.                                                      
001600                                                                          
001610*    *** REGLA 3: EL ID DE TRANSACCION DEBE COMENZAR CON 'T'              
001620*    ADDED UNDER CR-0847 WHEN THE TRANSACTION NUMBERING SCHEME            
001630*    CHANGED TO PREFIX EVERY ID WITH A LETTER IDENTIFYING THE             
001640*    SOURCE SYSTEM; 'T' IS THE CODE FOR THE POS EXTRACT FEED.             
001650     IF LK-TRAN-PREFIJO NOT = 'T'                                         
001660        MOVE 'N'              TO LK-VALIDACION-O                          
001670        MOVE 'BAD-TRAN-ID'    TO LK-COD-ERROR-O                           
001680        MOVE 'TRAN ID DOES NOT START WITH T'                              
001690          TO LK-DES-ERROR-O                                               
001700     END-IF.                                                              
001710                                                                          
001720*    *** REGLA 4: CLIENTE Y REGION NO PUEDEN ESTAR EN BLANCO              
001730*    THERE IS NO CUSTOMER OR REGION MASTER FILE IN THIS SYSTEM,           
001740*    SO THIS IS A PRESENCE CHECK ONLY - ANY NON-BLANK VALUE IS            
001750*    ACCEPTED AS-IS AND PASSED THROUGH TO THE ANALYTICS STAGE.            
001760     IF VALIDACION-OK AND LK-CUSTOMER-ID = SPACES                         
001770        MOVE 'N'              TO LK-VALIDACION-O                          
001780        MOVE 'BAD-CUSTOMER'   TO LK-COD-ERROR-O                           
001790        MOVE 'CUSTOMER ID IS BLANK' TO LK-DES-ERROR-O                     
001800     END-IF.                                                              
001810                                                                          
001820     IF VALIDACION-OK AND LK-REGION = SPACES                              
001830        MOVE 'N'              TO LK-VALIDACION-O                          
001840        MOVE 'BAD-REGION'     TO LK-COD-ERROR-O                           
001850        MOVE 'REGION IS BLANK' TO LK-DES-ERROR-O                          
001860     END-IF.                                                              
001870                                                                          
001880*    *** REGLA 5/6: CANTIDAD Y PRECIO DEBEN SER NUMERICOS Y > 0           
001890*    DELEGATED TO THEIR OWN PARAGRAPHS BELOW BECAUSE EACH RULE            
001900*    NEEDS TWO SEPARATE TESTS (IS-IT-NUMERIC, THEN IS-IT-ZERO) -          
001910*    SEE THE CR-0561 NOTE IN THE CHANGE LOG ABOVE FOR WHY ZERO            
001920*    WAS ADDED TO THE REJECT CONDITION ALONGSIDE NON-NUMERIC.             
001930     IF VALIDACION-OK                                                     
001940        PERFORM 2100-VALIDAR-CANTIDAD                                     
001950           THRU 2100-VALIDAR-CANTIDAD-FIN                                 
001960     END-IF.                                                              
001970                                                                          
001980     IF VALIDACION-OK                                                     
001990        PERFORM 2200-VALIDAR-PRECIO                                       
002000           THRU 2200-VALIDAR-PRECIO-FIN                                   
002010     END-IF.                                                              
002020                                                                          
002030 2000-VALIDAR-VENTA-FIN.                                                  
002040     EXIT.                                                                
002050                                                                          
002060*-----------------------------------------------------------------        
002070*    2100-VALIDAR-CANTIDAD                                                
002080*    QUANTITY MUST BE NUMERIC TEXT AND, ONCE CONVERTED, MUST BE           
002090*    GREATER THAN ZERO.  A NEGATIVE QUANTITY CANNOT OCCUR SINCE           
002100*    LK-QUANTITY-TXT IS AN UNSIGNED PIC X/PIC 9 FIELD, SO THE             
002110*    ZERO TEST BELOW IS THE PRACTICAL FLOOR CHECK PER CR-0561.            
002120 2100-VALIDAR-CANTIDAD.                                                   
002130                                                                          
002140     IF LK-QUANTITY-TXT NOT NUMERIC                                       
002150        MOVE 'N'              TO LK-VALIDACION-O                          
002160        MOVE 'BAD-QUANTITY'   TO LK-COD-ERROR-O                           
002170        MOVE 'QUANTITY IS NOT NUMERIC' TO LK-DES-ERROR-O                  
002180     ELSE                                                                 
002190        MOVE LK-QUANTITY-TXT  TO LK-QUANTITY-NUM                          
002200        IF LK-QUANTITY-NUM = ZEROES                                       
002210           MOVE 'N'              TO LK-VALIDACION-O                       
002220           MOVE 'BAD-QUANTITY'   TO LK-COD-ERROR-O                        
002230           MOVE 'QUANTITY IS ZERO OR NEGATIVE' TO LK-DES-ERROR-O          
002240        END-IF                                                            
002250     END-IF.                                                              
002260                                                                          
002270 2100-VALIDAR-CANTIDAD-FIN.                                               
002280     EXIT.                                                                
002290                                                                          
002300*-----------------------------------------------------------------        
002310*    2200-VALIDAR-PRECIO                                                  
002320*    SAME TWO-STEP PATTERN AS 2100 ABOVE, APPLIED TO UNIT PRICE:          
002330*    NUMERIC TEST FIRST (A NON-NUMERIC PRICE WOULD ABEND A MOVE           
002340*    TO A NUMERIC FIELD), THEN A ZERO-VALUE REJECT PER CR-0561 -          
002350*    A ZERO-PRICED LINE IS TREATED AS A FEED ERROR, NOT A                 
002360*    LEGITIMATE FREE-GOODS TRANSACTION, ON THIS LEDGER.                   
002370 2200-VALIDAR-PRECIO.                                                     
002380                                                                          
002390     IF LK-UNIT-PRICE-TXT NOT NUMERIC                                     
002400        MOVE 'N'              TO LK-VALIDACION-O                          
002410        MOVE 'BAD-PRICE'      TO LK-COD-ERROR-O                           
002420        MOVE 'UNIT PRICE IS NOT NUMERIC' TO LK-DES-ERROR-O                
002430     ELSE                                                                 
002440        MOVE LK-UNIT-PRICE-TXT TO LK-UNIT-PRICE-NUM                       
002450        IF LK-UNIT-PRICE-NUM = ZEROES                                     
002460           MOVE 'N'              TO LK-VALIDACION-O                       
002470           MOVE 'BAD-PRICE'      TO LK-COD-ERROR-O                        
002480           MOVE 'UNIT PRICE IS ZERO OR NEGATIVE' TO LK-DES-ERROR-O        
002490        END-IF                                                            
002500     END-IF.                                                              
002510                                                                          
002520 2200-VALIDAR-PRECIO-FIN.                                                 
002530     EXIT.                                                                
002540                                                                          
002550*-----------------------------------------------------------------        
002560 END PROGRAM TRNVAL01.                                                    
